000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BR0002.
000030 AUTHOR. R MENDEZ.
000040 INSTALLATION. SYSTEMS GROUP - FLEET OPERATIONS.
000050 DATE-WRITTEN. 09/10/99.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL.
000080******************************************************************
000090*                                                                *
000100*   BR0002  -  SEAT INVENTORY INITIALIZATION                     *
000110*                                                                *
000120*   FOR EVERY BUS ON BUSFILE THAT HAS NO SEATS YET ON SEATFILE,  *
000130*   CREATES ONE SEAT PER UNIT OF CAPACITY (40 WHEN CAPACITY IS   *
000140*   ZERO OR BLANK), NUMBERED "01" UP, ALL MARKED AVAILABLE.      *
000150*                                                                *
000160*   CHANGE LOG                                                   *
000170*   ----------                                                   *
000180*   09/10/99  RM  ORIGINAL PROGRAM, WRITTEN TO BACK-FILL  CR-0119 *
000190*                 SEATS FOR BUSES ADDED BY HAND TO BUSFILE.       *
000200*   11/30/99  SLT Y2K REVIEW - NO DATE FIELDS, NO CHANGE.CR-0204 *
000210*   07/02/00  RM  CAPACITY-ZERO DEFAULT OF 40 SEATS ADDED.CR-0266*
000220*   02/11/03  JDC NEXT-SEAT-ID NOW DERIVED FROM SEATFILE.CR-0401 *
000230*   08/09/26  TRK EXIST-TABLE FOUND SWITCH AND THE SEAT-   CR-0516*
000240*                 NUMBER EDIT FIELD PULLED OUT TO STAND-         *
000250*                 ALONE 77-LEVELS.                               *
000260******************************************************************
000270 ENVIRONMENT DIVISION.
000280 CONFIGURATION SECTION.
000290 SOURCE-COMPUTER. IBM-PC.
000300 OBJECT-COMPUTER. IBM-PC.
000310 SPECIAL-NAMES.
000320*    C01 GIVES THE SUMMARY LINES THEIR OWN FORM-FEED; THIS RUN
000330*    HAS NO OPERATOR SWITCHES SO THERE IS NO UPSI CLAUSE HERE.
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370*    BUSFILE - READ ONCE, INPUT ONLY, TO BUILD THE IN-MEMORY BUS
000380*    LIST BELOW.
000390     SELECT BUSFILE ASSIGN TO BUSFL
000400         ORGANIZATION IS LINE SEQUENTIAL
000410         FILE STATUS IS WS-BUS-STATUS.
000420*    SEATFILE - READ ONCE TO FIND WHAT ALREADY EXISTS, THEN
000430*    REOPENED EXTEND IN 300-INIT-SEATS TO APPEND THE NEW ROWS.
000440     SELECT SEATFILE ASSIGN TO SEATFL
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS WS-SEAT-STATUS.
000470*    RPTFILE - TWO SUMMARY LINES, WRITTEN ONCE AT THE END.
000480     SELECT RPTFILE ASSIGN TO RPTFL
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-RPT-STATUS.
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  BUSFILE.
000540 01  BF-BUS-REC.
000550     COPY BUSREC.
000560 FD  SEATFILE.
000570 01  SF-SEAT-REC.
000580     COPY SEATREC.
000590 FD  RPTFILE.
000600 01  RF-LINE                              PIC X(132).
000610 WORKING-STORAGE SECTION.
000620*    FILE-STATUS BYTES FOR THE THREE FILES THIS RUN TOUCHES.
000630 01  WS-FILE-STATUS.
000640     05  WS-BUS-STATUS                    PIC X(02).
000650     05  WS-SEAT-STATUS                    PIC X(02).
000660     05  WS-RPT-STATUS                     PIC X(02).
000670     05  FILLER                            PIC X(10).
000680*    WB- COUNTERS SIZE THE BUS TABLE BELOW; WX- COUNTERS SIZE THE
000690*    TABLE OF BUS-IDS ALREADY HOLDING SEATS; WG- FIELDS TRACK THE
000700*    HIGHEST SEAT-ID ON FILE SO NEW SEATS NEVER DUPLICATE A KEY.
000710*    ALL SUBSCRIPTS AND COUNTS ARE COMP - NONE OF THESE EVER
000720*    APPEAR ON A PRINT LINE IN BINARY FORM.  WG-ORDINAL-X AND
000730*    WG-MAX-SEAT-ID-X ARE DISPLAY-FORMAT REDEFINES USED ONLY
000740*    WHERE THE VALUE HAS TO BE EDITED OR MOVED TO AN X-TYPE FIELD.
000750 01  WS-COUNTERS.
000760     05  WB-MAX-BUS                       PIC S9(4) COMP VALUE 500.
000770     05  WB-BUS-CNT                       PIC S9(4) COMP VALUE ZERO.
000780     05  WB-IX                            PIC S9(4) COMP.
000790     05  WX-MAX-EXIST                     PIC S9(4) COMP VALUE 500.
000800     05  WX-EXIST-CNT                     PIC S9(4) COMP VALUE ZERO.
000810     05  WX-IX                            PIC S9(4) COMP.
000820     05  WG-MAX-SEAT-ID                    PIC S9(9) COMP VALUE ZERO.
000830     05  WG-SEATS-CREATED                   PIC S9(9) COMP VALUE ZERO.
000840     05  WG-ORDINAL                         PIC S9(4) COMP.
000850     05  WG-ORDINAL-X REDEFINES WG-ORDINAL   PIC S9(4).
000860     05  WG-MAX-SEAT-ID-X REDEFINES WG-MAX-SEAT-ID
000870                                              PIC S9(9).
000880     05  FILLER                              PIC X(04).
000890*    CR-0516 - THE EXIST-TABLE FOUND SWITCH IS TESTED BY FOUR
000900*    DIFFERENT PARAGRAPHS AND NEVER MOVED AS PART OF WS-COUNTERS,
000910*    SO IT STANDS ALONE BELOW.
000920 77  WX-FOUND-SW                             PIC X(01) VALUE 'N'.
000930     88  WX-FOUND                            VALUE 'Y'.
000940*    EVERY BUS ON BUSFILE, CAPACITY AND ALL - LOADED ONCE SO THE
000950*    SEAT-CREATE LOOP BELOW NEVER HAS TO REREAD BUSFILE.
000960 01  WB-BUS-TABLE.
000970     05  WB-BUS OCCURS 500 TIMES INDEXED BY WB-TX.
000980         10  WB-BUS-ID                    PIC 9(05).
000990         10  WB-CAPACITY                   PIC 9(03).
001000     05  FILLER                            PIC X(04).
001010*    BUS-IDS THAT ALREADY OWN AT LEAST ONE SEATFILE ROW - A BUS
001020*    IN THIS TABLE IS SKIPPED BY 310-INIT-ONE-BUS SO A RERUN
001030*    NEVER DOUBLE-CREATES SEATS FOR THE SAME BUS.
001040 01  WX-EXIST-TABLE.
001050     05  WX-EXIST-BUS OCCURS 500 TIMES INDEXED BY WX-TX
001060                                           PIC 9(05).
001070     05  FILLER                             PIC X(05).
001080*    TWO-DIGIT SEAT-NUMBER EDIT FIELD AND ITS X-TYPE REDEFINES,
001090*    USED TO MOVE WG-ORDINAL INTO SR-SEAT-NUMBER BELOW - ANOTHER
001100*    STANDALONE PAIR, NEITHER EVER PART OF A LARGER GROUP MOVE.
001110 77  WG-SEAT-NUMBER-ED                     PIC 99.
001120 77  WG-SEAT-NUMBER-X REDEFINES WG-SEAT-NUMBER-ED PIC XX.
001130*    TWO SUMMARY LINES SHARE THIS ONE LAYOUT - BUSES ON FILE,
001140*    THEN SEATS CREATED.
001150 01  WS-RPT-LINE.
001160     05  FILLER                            PIC X(01) VALUE SPACE.
001170     05  RL-TEXT                           PIC X(40).
001180     05  RL-COUNT                          PIC ZZZZZZ9.
001190     05  FILLER                            PIC X(84) VALUE SPACE.
001200 PROCEDURE DIVISION.
001210*    MAINLINE - LOAD BOTH MASTERS INTO MEMORY, CREATE WHATEVER
001220*    SEATS ARE MISSING, PRINT THE TOTALS, CLOSE, STOP.
001230 100-MAINLINE.
001240     PERFORM 110-OPEN-FILES THRU 110-EXIT.
001250     PERFORM 200-LOAD-BUSES THRU 200-EXIT.
001260     PERFORM 250-LOAD-EXISTING-SEATS THRU 250-EXIT.
001270     PERFORM 300-INIT-SEATS THRU 300-EXIT.
001280     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
001290     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
001300     STOP RUN.
001310 100-EXIT.
001320     EXIT.
001330*    BUSFILE AND SEATFILE BOTH OPEN INPUT HERE; SEATFILE IS
001340*    CLOSED AND REOPENED EXTEND LATER ONCE THE EXISTING ROWS
001350*    HAVE BEEN READ.
001360 110-OPEN-FILES.
001370     OPEN INPUT BUSFILE.
001380     OPEN INPUT SEATFILE.
001390     OPEN OUTPUT RPTFILE.
001400 110-EXIT.
001410     EXIT.
001420*    READS BUSFILE TOP TO BOTTOM INTO WB-BUS-TABLE.
001430 200-LOAD-BUSES.
001440     READ BUSFILE
001450         AT END MOVE '10' TO WS-BUS-STATUS.
001460     PERFORM 210-LOAD-ONE-BUS THRU 210-EXIT
001470         UNTIL WS-BUS-STATUS = '10'.
001480 200-EXIT.
001490     EXIT.
001500*    GUARDS AGAINST OVERRUNNING THE 500-ENTRY TABLE.  A ZERO OR
001510*    BLANK CAPACITY ON BUSFILE DEFAULTS TO 40 SEATS (CR-0266) --
001520*    THE MASTER RECORD NOT BEING FULLY FILLED IN BY THE ON-LINE
001530*    SYSTEM WAS NOT TREATED AS AN ERROR, JUST A GAP TO FILL.
001540 210-LOAD-ONE-BUS.
001550     IF WB-BUS-CNT < WB-MAX-BUS
001560         ADD 1 TO WB-BUS-CNT
001570         SET WB-TX TO WB-BUS-CNT
001580         MOVE BR-BUS-ID TO WB-BUS-ID (WB-TX)
001590         IF BR-CAPACITY = ZERO
001600             MOVE 40 TO WB-CAPACITY (WB-TX)
001610         ELSE
001620             MOVE BR-CAPACITY TO WB-CAPACITY (WB-TX)
001630         END-IF
001640     END-IF
001650     READ BUSFILE
001660         AT END MOVE '10' TO WS-BUS-STATUS.
001670 210-EXIT.
001680     EXIT.
001690*    READS WHATEVER SEATFILE ALREADY HOLDS SO THIS RUN KNOWS
001700*    WHICH BUSES ARE ALREADY SEATED AND WHAT THE HIGHEST SEAT-ID
001710*    ON FILE IS (CR-0401 - NEW IDS PICK UP FROM HERE, NOT FROM A
001720*    SEPARATE COUNTER FILE).
001730 250-LOAD-EXISTING-SEATS.
001740     READ SEATFILE
001750         AT END MOVE '10' TO WS-SEAT-STATUS.
001760     PERFORM 260-LOAD-ONE-SEAT THRU 260-EXIT
001770         UNTIL WS-SEAT-STATUS = '10'.
001780 250-EXIT.
001790     EXIT.
001800*    TRACKS THE RUNNING HIGH-WATER SEAT-ID AND REMEMBERS THE
001810*    OWNING BUS-ID FOR EVERY SEAT READ.
001820 260-LOAD-ONE-SEAT.
001830     IF SR-SEAT-ID > WG-MAX-SEAT-ID
001840         MOVE SR-SEAT-ID TO WG-MAX-SEAT-ID
001850     END-IF
001860     PERFORM 270-REMEMBER-BUS THRU 270-EXIT.
001870     READ SEATFILE
001880         AT END MOVE '10' TO WS-SEAT-STATUS.
001890 260-EXIT.
001900     EXIT.
001910*    ADDS SR-BUS-ID TO WX-EXIST-TABLE IF IT ISN'T THERE ALREADY -
001920*    A BUS WITH 40 SEATS WOULD OTHERWISE BE ADDED 40 TIMES.
001930 270-REMEMBER-BUS.
001940     MOVE 'N' TO WX-FOUND-SW.
001950     SET WX-TX TO 1.
001960     PERFORM 275-CHECK-ONE-EXIST THRU 275-EXIT
001970         UNTIL WX-TX > WX-EXIST-CNT OR WX-FOUND.
001980     IF NOT WX-FOUND AND WX-EXIST-CNT < WX-MAX-EXIST
001990         ADD 1 TO WX-EXIST-CNT
002000         SET WX-TX TO WX-EXIST-CNT
002010         MOVE SR-BUS-ID TO WX-EXIST-BUS (WX-TX)
002020     END-IF.
002030 270-EXIT.
002040     EXIT.
002050*    LINEAR SCAN OF THE EXIST-TABLE FOR A MATCHING BUS-ID.
002060 275-CHECK-ONE-EXIST.
002070     IF WX-EXIST-BUS (WX-TX) = SR-BUS-ID
002080         MOVE 'Y' TO WX-FOUND-SW
002090     END-IF
002100     SET WX-TX UP BY 1.
002110 275-EXIT.
002120     EXIT.
002130*    SEATFILE IS CLOSED AND REOPENED EXTEND SO THE WRITES BELOW
002140*    APPEND RATHER THAN OVERWRITE WHAT WAS JUST READ.
002150 300-INIT-SEATS.
002160     CLOSE SEATFILE.
002170     OPEN EXTEND SEATFILE.
002180     SET WB-TX TO 1.
002190     PERFORM 310-INIT-ONE-BUS THRU 310-EXIT
002200         UNTIL WB-TX > WB-BUS-CNT.
002210 300-EXIT.
002220     EXIT.
002230*    A BUS ALREADY IN WX-EXIST-TABLE IS LEFT ALONE; ONLY A BUS
002240*    WITH NO SEATS ON FILE GETS THE FULL CREATE PASS BELOW.
002250 310-INIT-ONE-BUS.
002260     MOVE 'N' TO WX-FOUND-SW.
002270     SET WX-TX TO 1.
002280     PERFORM 315-CHECK-HAS-SEATS THRU 315-EXIT
002290         UNTIL WX-TX > WX-EXIST-CNT OR WX-FOUND.
002300     IF NOT WX-FOUND
002310         PERFORM 320-CREATE-SEATS-FOR-BUS THRU 320-EXIT
002320     END-IF
002330     SET WB-TX UP BY 1.
002340 310-EXIT.
002350     EXIT.
002360*    SAME EXIST-TABLE SCAN AS 275 ABOVE, KEYED BY THE CURRENT
002370*    BUS TABLE ENTRY RATHER THAN THE CURRENT SEATFILE ROW.
002380 315-CHECK-HAS-SEATS.
002390     IF WX-EXIST-BUS (WX-TX) = WB-BUS-ID (WB-TX)
002400         MOVE 'Y' TO WX-FOUND-SW
002410     END-IF
002420     SET WX-TX UP BY 1.
002430 315-EXIT.
002440     EXIT.
002450*    DRIVES THE ORDINAL FROM 1 THROUGH THE BUS' OWN CAPACITY -
002460*    ONE SEAT RECORD WRITTEN PER ORDINAL.
002470 320-CREATE-SEATS-FOR-BUS.
002480     MOVE 1 TO WG-ORDINAL.
002490     PERFORM 330-CREATE-ONE-SEAT THRU 330-EXIT
002500         UNTIL WG-ORDINAL > WB-CAPACITY (WB-TX).
002510 320-EXIT.
002520     EXIT.
002530*    NEXT SEAT-ID IS THE RUNNING HIGH-WATER MARK PLUS ONE, SO
002540*    IDS NEVER COLLIDE ACROSS BUSES OR ACROSS RUNS.  SEAT-NUMBER
002550*    IS THE TWO-DIGIT ORDINAL WITHIN THIS BUS, "01" UP.  EVERY
002560*    NEW SEAT IS WRITTEN AVAILABLE - NONE ARE PRE-BOOKED.
002570 330-CREATE-ONE-SEAT.
002580     ADD 1 TO WG-MAX-SEAT-ID.
002590     MOVE WB-BUS-ID (WB-TX) TO SR-BUS-ID.
002600     MOVE WG-MAX-SEAT-ID TO SR-SEAT-ID.
002610     MOVE WG-ORDINAL TO WG-SEAT-NUMBER-ED.
002620     MOVE WG-SEAT-NUMBER-X TO SR-SEAT-NUMBER.
002630     MOVE 'Y' TO SR-SEAT-AVAIL.
002640     WRITE SF-SEAT-REC.
002650     ADD 1 TO WG-SEATS-CREATED.
002660     ADD 1 TO WG-ORDINAL.
002670 330-EXIT.
002680     EXIT.
002690*    TWO LINES ONLY - HOW MANY BUSES EXIST AND HOW MANY NEW SEAT
002700*    ROWS THIS RUN ADDED.
002710 500-PRINT-SUMMARY.
002720     MOVE 'BUSES ON FILE' TO RL-TEXT.
002730     MOVE WB-BUS-CNT TO RL-COUNT.
002740     MOVE WS-RPT-LINE TO RF-LINE.
002750     WRITE RF-LINE.
002760     MOVE 'TOTAL SEATS CREATED THIS RUN' TO RL-TEXT.
002770     MOVE WG-SEATS-CREATED TO RL-COUNT.
002780     MOVE WS-RPT-LINE TO RF-LINE.
002790     WRITE RF-LINE.
002800 500-EXIT.
002810     EXIT.
002820 900-CLOSE-FILES.
002830     CLOSE BUSFILE.
002840     CLOSE SEATFILE.
002850     CLOSE RPTFILE.
002860 900-EXIT.
002870     EXIT.
