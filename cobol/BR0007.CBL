000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BR0007.
000030 AUTHOR. R MENDEZ.
000040 INSTALLATION. SYSTEMS GROUP - FLEET OPERATIONS.
000050 DATE-WRITTEN. 09/22/99.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL.
000080*****************************************************************
000090*                                                                *
000100*   BR0007  -  USER BOOKING VIEW                                *
000110*                                                                *
000120*   COMPANION TO BR0004.  BR0004 IS THE DESK'S VIEW OF EVERY     *
000130*   BOOKING; THIS RUN IS THE CUSTOMER'S VIEW OF THEIR OWN        *
000140*   BOOKINGS, ONE EMAIL AT A TIME OFF USRQFILE, OLDEST JOURNEY   *
000150*   DATE LAST (NEWEST TRIP FIRST) RATHER THAN BY BOOKING NUMBER. *
000160*   A BOOKING WHOSE STOP NAMES NEVER GOT WRITTEN -- AN OLD       *
000170*   RECORD, OR ONE POSTED BEFORE STOP-NAME CAPTURE WAS ADDED TO  *
000180*   BR0005 -- IS BACKED-FILLED HERE FROM THE BUS'S OWN STOP      *
000190*   LIST BY SEQUENCE NUMBER SO THE CUSTOMER NEVER SEES A BLANK.  *
000200*                                                                *
000210*   CHANGE LOG                                                  *
000220*   ----------                                                  *
000230*   09/22/99  RM  ORIGINAL PROGRAM.                      CR-0131*
000240*   12/09/99  SLT Y2K - JOURNEY-DATE SORTED ON FULL       CR-0207*
000250*                 4-DIGIT YEAR, NO WINDOWING USED.               *
000260*   02/06/04  JDC STOP BACK-FILL ADDED; DEFAULTS TO "STOP  CR-0431*
000270*                 nnn" WHEN THE SEQUENCE ISN'T ON THE BUS.       *
000280*   08/09/26  TRK COMMENT PASS - NO LOGIC CHANGED.        CR-0516*
000290*   08/09/26  TRK BUS-INDEX SAVE AND HIGH-WATER INDEX      CR-0519*
000300*                 PULLED OUT OF WM-COUNTERS TO STANDALONE        *
000310*                 77-LEVELS - NEITHER IS EVER MOVED AS PART OF   *
000320*                 THAT GROUP.                                   *
000330*****************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. IBM-PC.
000370 OBJECT-COMPUTER. IBM-PC.
000380*   UPSI-0 IS THE OPERATOR-CONSOLE TRACE SWITCH; NORMAL
000390*   PRODUCTION RUNS LEAVE IT OFF.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     UPSI-0 ON STATUS IS WS-TRACE-ON.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450*   BOOKING MASTER - READ WHOLE INTO A TABLE BELOW; ALL FIVE
000460*   FILES ON THIS RUN ARE LINE SEQUENTIAL SO NONE OF THEM
000470*   SUPPORT A KEYED READ.
000480     SELECT BOOKFILE ASSIGN TO BOOKFL
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-BOOK-STATUS.
000510*   BUS MASTER - CARRIES EACH BUS' OWN STOP LIST FOR THE
000520*   BACK-FILL LOOKUP IN 350-BACKFILL-STOPS.
000530     SELECT BUSFILE ASSIGN TO BUSFL
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-BUS-STATUS.
000560     SELECT STOPFILE ASSIGN TO STOPFL
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-STOP-STATUS.
000590*   ONE RECORD PER "SHOW MY BOOKINGS" REQUEST - THIS IS THE
000600*   DRIVER FILE FOR THE WHOLE RUN, READ ONE REQUEST AT A TIME.
000610     SELECT USRQFILE ASSIGN TO USRQFL
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-USRQ-STATUS.
000640     SELECT RPTFILE ASSIGN TO RPTFL
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-RPT-STATUS.
000670 DATA DIVISION.
000680 FILE SECTION.
000690*   BOOKING MASTER - READ WHOLE, FILTERED IN WORKING STORAGE;
000700*   NO KEYED ACCESS ON A LINE SEQUENTIAL FILE.
000710 FD  BOOKFILE.
000720 01  BK-BOOK-REC.
000730     COPY BOOKREC.
000740*   BUS MASTER - NEEDED ONLY TO CARRY EACH BUS' STOP LIST FOR
000750*   THE BACK-FILL LOOKUP BELOW.
000760 FD  BUSFILE.
000770 01  BF-BUS-REC.
000780     COPY BUSREC.
000790*   STOP DETAIL - ONE ROW PER BUS/SEQUENCE PAIR; LOADED UNDER
000800*   ITS OWNING BUS TABLE ROW IN 230-LOAD-STOPS.
000810 FD  STOPFILE.
000820 01  SF-STOP-REC.
000830     COPY STOPREC.
000840*   ONE SELECTION-KEY RECORD PER "SHOW MY BOOKINGS" REQUEST.
000850 FD  USRQFILE.
000860 01  UQ-USRQ-REC.
000870     COPY USRQREC.
000880*   PRINT LINE - 132 COLUMNS, STANDARD WIDE-CARRIAGE REPORT
000890*   FORM FOR THIS SHOP.
000900 FD  RPTFILE.
000910 01  RF-LINE                              PIC X(132).
000920 WORKING-STORAGE SECTION.
000930*   ONE FILE-STATUS BYTE PAIR PER FILE, PLUS THE TRACE SWITCH
000940*   TIED TO UPSI-0 ABOVE (SET ON AT THE OPERATOR CONSOLE WHEN
000950*   DIAGNOSING A BAD RUN - NOT USED IN NORMAL PRODUCTION).
000960 01  WS-FILE-STATUS.
000970     05  WS-BOOK-STATUS                    PIC X(02).
000980     05  WS-BUS-STATUS                      PIC X(02).
000990     05  WS-STOP-STATUS                     PIC X(02).
001000     05  WS-USRQ-STATUS                      PIC X(02).
001010     05  WS-RPT-STATUS                       PIC X(02).
001020     05  WS-TRACE-ON                         PIC X(01).
001030     05  FILLER                              PIC X(05).
001040*   RUN-DATE STAMP FOR THE REPORT HEADER ONLY; NOT USED IN ANY
001050*   COMPARISON OR SELECTION LOGIC.
001060 01  WS-TODAY.
001070     05  WS-TODAY-CCYY                     PIC 9(04).
001080     05  WS-TODAY-MM                        PIC 9(02).
001090     05  WS-TODAY-DD                         PIC 9(02).
001100*   REDEFINITION LETS THE RUN-DATE BE MOVED AS ONE 8-DIGIT
001110*   NUMBER FROM THE ACCEPT STATEMENT BELOW.
001120 01  WS-TODAY-X REDEFINES WS-TODAY           PIC 9(08).
001130*   COUNTERS AND SUBSCRIPTS - ALL COMP, NONE OF THESE EVER
001140*   APPEAR ON A PRINT LINE IN THEIR BINARY FORM.
001150 01  WM-COUNTERS.
001160     05  WM-MAX-BUS                        PIC S9(4) COMP VALUE 500.
001170     05  WM-BUS-CNT                        PIC S9(4) COMP VALUE ZERO.
001180     05  WV-MAX-BOOK                        PIC S9(4) COMP VALUE 9000.
001190     05  WV-BOOK-CNT                        PIC S9(4) COMP VALUE ZERO.
001200     05  WV-IX                              PIC S9(4) COMP.
001210     05  WC-USER-CNT                        PIC S9(7) COMP VALUE ZERO.
001220     05  WC-LISTED-CNT                       PIC S9(7) COMP VALUE ZERO.
001230*   ZONED REDEFINITION SO THE CUSTOMER COUNT CAN BE MOVED
001240*   STRAIGHT TO THE EDITED SUMMARY FIELD BELOW.
001250     05  WC-USER-CNT-X REDEFINES WC-USER-CNT  PIC S9(7).
001260     05  FILLER                              PIC X(04).
001270*   CR-0519 - THE SAVED BUS-TABLE INDEX FROM 245/345 AND THE
001280*   HIGH-WATER BOOKING INDEX FROM 320/330/340, NEITHER EVER MOVED
001290*   AS PART OF WM-COUNTERS ABOVE, SO BOTH STAND ALONE.
001300 77  WM-BX-SAVE                           PIC S9(4) COMP.
001310 77  WV-HIGH-IX                           PIC S9(4) COMP.
001320*   CURRENT SELECTION KEY, COPIED OUT OF UQ-USER-EMAIL SO THE
001330*   HIGH-WATER SCAN BELOW ISN'T COMPARING AGAINST A FIELD THAT
001340*   COULD BE OVERWRITTEN BY THE NEXT USRQFILE READ MID-PRINT.
001350 01  WQ-CURRENT-EMAIL                      PIC X(30).
001360*   BUS TABLE - SAME SHAPE AS BR0004'S, CARRYING EACH BUS' OWN
001370*   STOP LIST SO A BLANK BOOKING STOP CAN BE RESOLVED BY
001380*   BUS-ID + SEQUENCE WITHOUT REOPENING STOPFILE PER BOOKING.
001390 01  WM-BUS-TABLE.
001400     05  WM-BUS OCCURS 500 TIMES INDEXED BY WM-BX.
001410         10  WM-BUS-ID                    PIC 9(05).
001420         10  WM-BUS-NAME                   PIC X(20).
001430         10  WM-STOP-CNT                    PIC S9(4) COMP.
001440         10  WM-STOP OCCURS 50 TIMES INDEXED BY WM-STX.
001450             15  WM-STOP-SEQ                PIC 9(03).
001460             15  WM-STOP-NAME                PIC X(20).
001470     05  FILLER                              PIC X(04).
001480*   BOOKING TABLE - ALL OF BOOKFILE, HELD IN MEMORY SO EACH
001490*   USRQFILE REQUEST CAN BE ANSWERED BY A TABLE SCAN RATHER
001500*   THAN RE-READING BOOKFILE ONCE PER CUSTOMER.
001510 01  WV-BOOK-TABLE.
001520     05  WV-BOOK OCCURS 9000 TIMES INDEXED BY WV-TX.
001530         10  WV-ID                        PIC 9(07).
001540         10  WV-EMAIL                       PIC X(30).
001550         10  WV-BUS-ID                      PIC 9(05).
001560         10  WV-SEAT-ID                      PIC 9(07).
001570         10  WV-FROM-SEQ                     PIC 9(03).
001580         10  WV-TO-SEQ                       PIC 9(03).
001590         10  WV-FROM-STOP                    PIC X(20).
001600         10  WV-TO-STOP                      PIC X(20).
001610         10  WV-JRNY-DATE                    PIC 9(08).
001620         10  WV-AMOUNT                       PIC S9(07)V99.
001630         10  WV-STATUS                       PIC X(09).
001640*   PRINTED-SWITCH - SET TRUE ONCE A BOOKING HAS BEEN LISTED
001650*   SO THE NEXT HIGH-WATER SCAN SKIPS IT AND FINDS THE NEXT
001660*   NEWEST JOURNEY DATE FOR THE SAME CUSTOMER.
001670         10  WV-PRINTED-SW                   PIC X(01) VALUE 'N'.
001680             88  WV-PRINTED                   VALUE 'Y'.
001690     05  FILLER                              PIC X(06).
001700*   HEADER LINE - ONE PER RUN, NOT PER CUSTOMER; EACH CUSTOMER'S
001710*   SECTION IS MARKED BY WS-SECT-LINE BELOW INSTEAD.
001720 01  WS-HDR-LINE.
001730     05  FILLER                             PIC X(01) VALUE SPACE.
001740     05  FILLER                              PIC X(22) VALUE
001750         'USER BOOKING HISTORY'.
001760     05  FILLER                              PIC X(109) VALUE SPACE.
001770*   ONE SECTION BANNER LINE PER CUSTOMER EMAIL, PRINTED BEFORE
001780*   THAT CUSTOMER'S BOOKINGS OR THE "NO BOOKINGS" LINE.
001790 01  WS-SECT-LINE.
001800     05  FILLER                             PIC X(01) VALUE SPACE.
001810     05  SC-TEXT                            PIC X(09) VALUE
001820         'CUSTOMER '.
001830     05  SC-EMAIL                            PIC X(30).
001840     05  FILLER                               PIC X(92) VALUE SPACE.
001850*   DETAIL LINE - ONE PER BOOKING, NEWEST JOURNEY DATE FIRST
001860*   WITHIN A CUSTOMER'S SECTION.
001870 01  WS-DTL-LINE.
001880     05  FILLER                             PIC X(01) VALUE SPACE.
001890     05  DL-BK-ID                            PIC 9(07).
001900     05  FILLER                               PIC X(01) VALUE SPACE.
001910     05  DL-BUS-NAME                          PIC X(20).
001920     05  DL-JRNY-DATE                         PIC 9(08).
001930     05  FILLER                               PIC X(01) VALUE SPACE.
001940     05  DL-FROM-STOP                         PIC X(20).
001950     05  DL-TO-STOP                           PIC X(20).
001960     05  DL-SEAT-ID                           PIC 9(07).
001970     05  FILLER                               PIC X(01) VALUE SPACE.
001980     05  DL-AMOUNT                            PIC ZZ,ZZZ,ZZ9.99.
001990     05  FILLER                               PIC X(01) VALUE SPACE.
002000     05  DL-STATUS                            PIC X(09).
002010     05  FILLER                               PIC X(25) VALUE SPACE.
002020*   "NO BOOKINGS FOUND" LINE - PRINTED IN PLACE OF THE DETAIL
002030*   LINE WHEN A REQUESTED EMAIL MATCHES NO ROW ON BOOKFILE.
002040 01  WS-NONE-LINE REDEFINES WS-DTL-LINE.
002050     05  FILLER                               PIC X(132) VALUE
002060         '    THIS CUSTOMER HAS NO BOOKINGS ON FILE'.
002070*   RUN-TOTALS LINE - PRINTED TWICE AT 500-PRINT-SUMMARY, ONCE
002080*   FOR CUSTOMERS REQUESTED AND ONCE FOR BOOKINGS LISTED.
002090 01  WS-SUMMARY-LINE.
002100     05  FILLER                             PIC X(01) VALUE SPACE.
002110     05  RS-TEXT                            PIC X(40).
002120     05  RS-COUNT                            PIC ZZZZZZ9.
002130     05  FILLER                               PIC X(84) VALUE SPACE.
002140 PROCEDURE DIVISION.
002150*   MAINLINE - LOAD THE THREE REFERENCE/MASTER TABLES, THEN
002160*   WALK USRQFILE ONE CUSTOMER AT A TIME, THEN PRINT TOTALS.
002170 100-MAINLINE.
002180     PERFORM 110-OPEN-FILES THRU 110-EXIT.
002190     PERFORM 200-LOAD-BUSES THRU 200-EXIT.
002200     PERFORM 230-LOAD-STOPS THRU 230-EXIT.
002210     PERFORM 270-LOAD-BOOKINGS THRU 270-EXIT.
002220     PERFORM 300-PROCESS-REQUESTS THRU 300-EXIT.
002230     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
002240     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002250     STOP RUN.
002260 100-EXIT.
002270     EXIT.
002280 110-OPEN-FILES.
002290     OPEN INPUT BUSFILE.
002300     OPEN INPUT STOPFILE.
002310     OPEN INPUT BOOKFILE.
002320     OPEN INPUT USRQFILE.
002330     OPEN OUTPUT RPTFILE.
002340     ACCEPT WS-TODAY-X FROM DATE YYYYMMDD.
002350     WRITE RF-LINE FROM WS-HDR-LINE.
002360 110-EXIT.
002370     EXIT.
002380*   SAME "LOAD THE WHOLE MASTER INTO AN OCCURS TABLE" IDIOM AS
002390*   BR0004 - NO INDEXED ACCESS AVAILABLE ON A LINE SEQUENTIAL
002400*   FILE SO THE TABLE IS THE ONLY KEYED LOOK-UP WE HAVE.
002410 200-LOAD-BUSES.
002420     READ BUSFILE
002430         AT END MOVE '10' TO WS-BUS-STATUS.
002440     PERFORM 210-LOAD-ONE-BUS THRU 210-EXIT
002450         UNTIL WS-BUS-STATUS = '10'.
002460 200-EXIT.
002470     EXIT.
002480*   ONE ROW PER BUS; STOP-CNT STARTS AT ZERO AND IS BUILT UP
002490*   BY 240-LOAD-ONE-STOP BELOW AS STOPFILE IS READ.
002500 210-LOAD-ONE-BUS.
002510     IF WM-BUS-CNT < WM-MAX-BUS
002520         ADD 1 TO WM-BUS-CNT
002530         SET WM-BX TO WM-BUS-CNT
002540         MOVE BR-BUS-ID      TO WM-BUS-ID (WM-BX)
002550         MOVE BR-BUS-NAME    TO WM-BUS-NAME (WM-BX)
002560         MOVE ZERO           TO WM-STOP-CNT (WM-BX)
002570     END-IF.
002580     READ BUSFILE
002590         AT END MOVE '10' TO WS-BUS-STATUS.
002600 210-EXIT.
002610     EXIT.
002620*   STOPFILE IS ORDERED BY BUS-ID/SEQ; EACH STOP IS FILED UNDER
002630*   WHICHEVER BUS TABLE ROW CARRIES A MATCHING BUS-ID.
002640 230-LOAD-STOPS.
002650     READ STOPFILE
002660         AT END MOVE '10' TO WS-STOP-STATUS.
002670     PERFORM 240-LOAD-ONE-STOP THRU 240-EXIT
002680         UNTIL WS-STOP-STATUS = '10'.
002690 230-EXIT.
002700     EXIT.
002710*   A STOP ROW WHOSE BUS-ID MATCHES NO LOADED BUS (BX-SAVE
002720*   STILL ZERO) IS SKIPPED RATHER THAN REJECTED - STOPFILE IS
002730*   REFERENCE DATA, NOT PART OF THIS RUN'S EDIT SCOPE.
002740 240-LOAD-ONE-STOP.
002750     PERFORM 245-FIND-BUS-INDEX THRU 245-EXIT.
002760     IF WM-BX-SAVE > 0
002770         IF WM-STOP-CNT (WM-BX-SAVE) < 50
002780             ADD 1 TO WM-STOP-CNT (WM-BX-SAVE)
002790             SET WM-STX TO WM-STOP-CNT (WM-BX-SAVE)
002800             MOVE BD-SEQ        TO WM-STOP-SEQ (WM-BX-SAVE, WM-STX)
002810             MOVE BD-STOP-NAME  TO WM-STOP-NAME (WM-BX-SAVE, WM-STX)
002820         END-IF
002830     END-IF.
002840     READ STOPFILE
002850         AT END MOVE '10' TO WS-STOP-STATUS.
002860 240-EXIT.
002870     EXIT.
002880*   LINEAR SCAN OF THE BUS TABLE BY BUS-ID - THE TABLE IS AT
002890*   MOST 500 ROWS SO A SEQUENTIAL SEARCH IS FAST ENOUGH, AND
002900*   THE TABLE ISN'T KEPT IN BUS-ID ORDER TO SEARCH ANY FASTER.
002910 245-FIND-BUS-INDEX.
002920     MOVE ZERO TO WM-BX-SAVE.
002930     SET WM-BX TO 1.
002940     PERFORM 246-CHECK-ONE-BUS THRU 246-EXIT
002950         UNTIL WM-BX > WM-BUS-CNT OR WM-BX-SAVE > 0.
002960 245-EXIT.
002970     EXIT.
002980 246-CHECK-ONE-BUS.
002990     IF WM-BUS-ID (WM-BX) = BD-BUS-ID
003000         SET WM-BX-SAVE TO WM-BX
003010     END-IF
003020     SET WM-BX UP BY 1.
003030 246-EXIT.
003040     EXIT.
003050*   BOOKFILE LOADED WHOLE, REGARDLESS OF STATUS OR EMAIL; THE
003060*   FILTER BY CUSTOMER HAPPENS ON EACH USRQFILE REQUEST BELOW.
003070 270-LOAD-BOOKINGS.
003080     READ BOOKFILE
003090         AT END MOVE '10' TO WS-BOOK-STATUS.
003100     PERFORM 280-LOAD-ONE-BOOKING THRU 280-EXIT
003110         UNTIL WS-BOOK-STATUS = '10'.
003120 270-EXIT.
003130     EXIT.
003140*   EVERY FIELD OF THE BOOKING RECORD IS CARRIED INTO THE
003150*   TABLE, INCLUDING FROM-STOP/TO-STOP AS POSTED - THOSE TWO
003160*   FIELDS MAY BE BLANK ON OLDER RECORDS, RESOLVED LATER.
003170 280-LOAD-ONE-BOOKING.
003180     IF WV-BOOK-CNT < WV-MAX-BOOK
003190         ADD 1 TO WV-BOOK-CNT
003200         SET WV-TX TO WV-BOOK-CNT
003210         MOVE BK-ID           TO WV-ID (WV-TX)
003220         MOVE BK-USER-EMAIL   TO WV-EMAIL (WV-TX)
003230         MOVE BK-BUS-ID       TO WV-BUS-ID (WV-TX)
003240         MOVE BK-SEAT-ID      TO WV-SEAT-ID (WV-TX)
003250         MOVE BK-FROM-SEQ     TO WV-FROM-SEQ (WV-TX)
003260         MOVE BK-TO-SEQ       TO WV-TO-SEQ (WV-TX)
003270         MOVE BK-FROM-STOP    TO WV-FROM-STOP (WV-TX)
003280         MOVE BK-TO-STOP      TO WV-TO-STOP (WV-TX)
003290         MOVE BK-JOURNEY-DATE TO WV-JRNY-DATE (WV-TX)
003300         MOVE BK-AMOUNT       TO WV-AMOUNT (WV-TX)
003310         MOVE BK-STATUS       TO WV-STATUS (WV-TX)
003320         MOVE 'N'             TO WV-PRINTED-SW (WV-TX)
003330     END-IF.
003340     READ BOOKFILE
003350         AT END MOVE '10' TO WS-BOOK-STATUS.
003360 280-EXIT.
003370     EXIT.
003380*   ONE USRQFILE RECORD PER CUSTOMER REQUESTED - THE WHOLE POINT
003390*   OF THIS RUN OVER BR0004 IS THAT IT ANSWERS ONE CUSTOMER AT A
003400*   TIME INSTEAD OF PRINTING EVERY BOOKING ON FILE.
003410 300-PROCESS-REQUESTS.
003420     READ USRQFILE
003430         AT END MOVE '10' TO WS-USRQ-STATUS.
003440     PERFORM 310-PROCESS-ONE-REQUEST THRU 310-EXIT
003450         UNTIL WS-USRQ-STATUS = '10'.
003460 300-EXIT.
003470     EXIT.
003480*   EACH REQUEST PRINTS ITS OWN SECTION BANNER FIRST, THEN
003490*   EITHER THE NONE-LINE OR A RUN OF DETAIL LINES, NEWEST
003500*   JOURNEY DATE FIRST, DRIVEN BY THE HIGH-WATER SCAN BELOW.
003510 310-PROCESS-ONE-REQUEST.
003520     ADD 1 TO WC-USER-CNT.
003530     MOVE UQ-USER-EMAIL TO WQ-CURRENT-EMAIL.
003540     MOVE SPACES TO SC-EMAIL.
003550     MOVE WQ-CURRENT-EMAIL TO SC-EMAIL.
003560     WRITE RF-LINE FROM WS-SECT-LINE.
003570     MOVE ZERO TO WV-HIGH-IX.
003580     PERFORM 320-FIND-HIGHEST-FOR-USER THRU 320-EXIT.
003590     IF WV-HIGH-IX = ZERO
003600         WRITE RF-LINE FROM WS-NONE-LINE
003610     ELSE
003620         PERFORM 340-PRINT-ONE-USER-BOOKING THRU 340-EXIT
003630             UNTIL WV-HIGH-IX = ZERO
003640     END-IF.
003650     READ USRQFILE
003660         AT END MOVE '10' TO WS-USRQ-STATUS.
003670 310-EXIT.
003680     EXIT.
003690*   SELECTION-SORT-BY-SCAN, SAME IDIOM AS BR0004'S DESCENDING
003700*   PRINT - NO SORT VERB AVAILABLE TO A SMALL UTILITY RUN LIKE
003710*   THIS ONE, SO THE HIGHEST UNPRINTED JOURNEY DATE FOR THIS
003720*   CUSTOMER IS FOUND BY LINEAR SCAN EACH TIME THROUGH.
003730 320-FIND-HIGHEST-FOR-USER.
003740     MOVE ZERO TO WV-HIGH-IX.
003750     SET WV-TX TO 1.
003760     PERFORM 330-CHECK-ONE-FOR-USER THRU 330-EXIT
003770         UNTIL WV-TX > WV-BOOK-CNT.
003780 320-EXIT.
003790     EXIT.
003800*   A ROW COUNTS ONLY IF IT BELONGS TO THE CURRENT CUSTOMER AND
003810*   HASN'T BEEN PRINTED YET; TIES ON JOURNEY DATE KEEP WHICHEVER
003820*   ROW THE SCAN REACHES FIRST.
003830 330-CHECK-ONE-FOR-USER.
003840     IF NOT WV-PRINTED (WV-TX)
003850         AND WV-EMAIL (WV-TX) = WQ-CURRENT-EMAIL
003860         IF WV-HIGH-IX = ZERO
003870             SET WV-HIGH-IX TO WV-TX
003880         ELSE
003890             IF WV-JRNY-DATE (WV-TX) > WV-JRNY-DATE (WV-HIGH-IX)
003900                 SET WV-HIGH-IX TO WV-TX
003910             END-IF
003920         END-IF
003930     END-IF.
003940     SET WV-TX UP BY 1.
003950 330-EXIT.
003960     EXIT.
003970*   PRINT THE CURRENT HIGH-WATER BOOKING, MARK IT PRINTED SO IT
003980*   DROPS OUT OF THE NEXT SCAN, THEN RE-SCAN FOR THE NEXT ONE -
003990*   THE LOOP IN 310 STOPS WHEN THE SCAN RETURNS ZERO.
004000 340-PRINT-ONE-USER-BOOKING.
004010     SET WV-TX TO WV-HIGH-IX.
004020     SET WV-PRINTED (WV-HIGH-IX) TO TRUE.
004030     ADD 1 TO WC-LISTED-CNT.
004040     MOVE WV-ID (WV-TX)       TO DL-BK-ID.
004050     MOVE WV-JRNY-DATE (WV-TX) TO DL-JRNY-DATE.
004060     MOVE WV-SEAT-ID (WV-TX)   TO DL-SEAT-ID.
004070     MOVE WV-AMOUNT (WV-TX)    TO DL-AMOUNT.
004080     MOVE WV-STATUS (WV-TX)    TO DL-STATUS.
004090     PERFORM 345-RESOLVE-BUS-NAME THRU 345-EXIT.
004100     PERFORM 350-BACKFILL-STOPS THRU 350-EXIT.
004110     WRITE RF-LINE FROM WS-DTL-LINE.
004120     MOVE ZERO TO WV-HIGH-IX.
004130     PERFORM 320-FIND-HIGHEST-FOR-USER THRU 320-EXIT.
004140 340-EXIT.
004150     EXIT.
004160*   BUS NAME IS RESOLVED BY BUS-ID LOOK-UP EVERY TIME RATHER
004170*   THAN CARRIED IN THE BOOKING TABLE, SINCE BOOKFILE ITSELF
004180*   NEVER STORES THE BUS NAME, ONLY THE BUS-ID.
004190 345-RESOLVE-BUS-NAME.
004200     MOVE ZERO TO WM-BX-SAVE.
004210     SET WM-BX TO 1.
004220     PERFORM 347-CHECK-ONE-BUS-NAME THRU 347-EXIT
004230         UNTIL WM-BX > WM-BUS-CNT OR WM-BX-SAVE > 0.
004240     IF WM-BX-SAVE > 0
004250         MOVE WM-BUS-NAME (WM-BX-SAVE) TO DL-BUS-NAME
004260     ELSE
004270         MOVE 'UNKNOWN BUS' TO DL-BUS-NAME
004280     END-IF.
004290 345-EXIT.
004300     EXIT.
004310 347-CHECK-ONE-BUS-NAME.
004320     IF WM-BUS-ID (WM-BX) = WV-BUS-ID (WV-TX)
004330         SET WM-BX-SAVE TO WM-BX
004340     END-IF
004350     SET WM-BX UP BY 1.
004360 347-EXIT.
004370     EXIT.
004380*   UNLIKE BR0004'S ADMIN VIEW, A BOOKING'S OWN STOP NAMES ARE
004390*   TRUSTED WHEN PRESENT - ONLY A BLANK FROM-STOP/TO-STOP IS
004400*   REPLACED, AND ONLY FROM THIS BUS' OWN STOP LIST BY SEQUENCE.
004410 350-BACKFILL-STOPS.
004420     MOVE WV-FROM-STOP (WV-TX) TO DL-FROM-STOP.
004430     MOVE WV-TO-STOP (WV-TX)   TO DL-TO-STOP.
004440*   DEFAULT "STOP nnn" IS BUILT FIRST FROM THE SEQUENCE NUMBER
004450*   ALONE, THEN OVERWRITTEN BELOW IF A REAL NAME IS FOUND ON
004460*   THIS BUS' STOP LIST - SAME DEFAULT-THEN-OVERWRITE ORDER
004470*   BR0004 USES FOR ITS OWN STOP-NAME RESOLUTION.
004480     IF DL-FROM-STOP = SPACES
004490         STRING 'STOP ' DELIMITED BY SIZE
004500                WV-FROM-SEQ (WV-TX) DELIMITED BY SIZE
004510                INTO DL-FROM-STOP
004520         IF WM-BX-SAVE > 0
004530             SET WM-STX TO 1
004540             PERFORM 355-CHECK-ONE-FROM-STOP THRU 355-EXIT
004550                 UNTIL WM-STX > WM-STOP-CNT (WM-BX-SAVE)
004560         END-IF
004570     END-IF.
004580     IF DL-TO-STOP = SPACES
004590         STRING 'STOP ' DELIMITED BY SIZE
004600                WV-TO-SEQ (WV-TX) DELIMITED BY SIZE
004610                INTO DL-TO-STOP
004620         IF WM-BX-SAVE > 0
004630             SET WM-STX TO 1
004640             PERFORM 357-CHECK-ONE-TO-STOP THRU 357-EXIT
004650                 UNTIL WM-STX > WM-STOP-CNT (WM-BX-SAVE)
004660         END-IF
004670     END-IF.
004680 350-EXIT.
004690     EXIT.
004700 355-CHECK-ONE-FROM-STOP.
004710     IF WM-STOP-SEQ (WM-BX-SAVE, WM-STX) = WV-FROM-SEQ (WV-TX)
004720         MOVE WM-STOP-NAME (WM-BX-SAVE, WM-STX) TO DL-FROM-STOP
004730     END-IF.
004740     SET WM-STX UP BY 1.
004750 355-EXIT.
004760     EXIT.
004770 357-CHECK-ONE-TO-STOP.
004780     IF WM-STOP-SEQ (WM-BX-SAVE, WM-STX) = WV-TO-SEQ (WV-TX)
004790         MOVE WM-STOP-NAME (WM-BX-SAVE, WM-STX) TO DL-TO-STOP
004800     END-IF.
004810     SET WM-STX UP BY 1.
004820 357-EXIT.
004830     EXIT.
004840*   TWO RUN TOTALS ONLY - CUSTOMERS REQUESTED AND BOOKINGS
004850*   ACTUALLY LISTED; THE TWO DIFFER WHEN A REQUESTED EMAIL HAS
004860*   NO BOOKINGS ON FILE.
004870 500-PRINT-SUMMARY.
004880     MOVE 'TOTAL CUSTOMERS REQUESTED' TO RS-TEXT.
004890     MOVE WC-USER-CNT-X             TO RS-COUNT.
004900     WRITE RF-LINE FROM WS-SUMMARY-LINE.
004910     MOVE 'TOTAL BOOKINGS LISTED' TO RS-TEXT.
004920     MOVE WC-LISTED-CNT          TO RS-COUNT.
004930     WRITE RF-LINE FROM WS-SUMMARY-LINE.
004940 500-EXIT.
004950     EXIT.
004960 900-CLOSE-FILES.
004970     CLOSE BOOKFILE.
004980     CLOSE BUSFILE.
004990     CLOSE STOPFILE.
005000     CLOSE USRQFILE.
005010     CLOSE RPTFILE.
005020 900-EXIT.
005030     EXIT.
