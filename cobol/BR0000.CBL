000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BR0000.
000030 AUTHOR. R MENDEZ.
000040 INSTALLATION. SYSTEMS GROUP - FLEET OPERATIONS.
000050 DATE-WRITTEN. 09/08/99.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL.
000080******************************************************************
000090*                                                                *
000100*   BR0000  -  ROUTE FARE BUILD / FIX-PASS                       *
000110*                                                                *
000120*   REBUILDS BD-CUM-FARE ON STOPFILE FOR EVERY BUS FROM THE      *
000130*   PER-LEG PRICE (BD-PRICE-FROM-PREV), AND COUNTS HOW MANY      *
000140*   BUSES HAD A BAD CUMULATIVE FARE (MISSING OR <= 0 PAST THE    *
000150*   FIRST STOP) BEFORE THE REBUILD - THE "FIX" COUNT.            *
000160*                                                                *
000170*   CHANGE LOG                                                   *
000180*   ----------                                                   *
000190*   09/08/99  RM  ORIGINAL PROGRAM.                      CR-0118 *
000200*   09/22/99  RM  SORTED-GROUP ASSUMPTION DOCUMENTED.    CR-0118 *
000210*   12/02/99  SLT Y2K - WS-RUN-DATE EXPANDED TO CCYY.    CR-0204 *
000220*   01/14/00  SLT ZERO-STOP BUSES NO LONGER ABEND.       CR-0231 *
000230*   06/19/01  RM  FIX COUNT NOW PRINTED ON RPTFILE.      CR-0310 *
000240*   03/04/04  JDC ADDED SINGLE-STOP BUS GUARD.           CR-0455 *
000250*   08/09/26  TRK GROUP BOUNDS AND THE BAD-FARE SWITCH    CR-0515*
000260*                 PULLED OUT OF WF-FIELDS TO STANDALONE         *
000270*                 77-LEVELS - NONE OF THE THREE IS EVER MOVED   *
000280*                 AS PART OF THAT GROUP.                        *
000290******************************************************************
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SOURCE-COMPUTER. IBM-PC.
000330 OBJECT-COMPUTER. IBM-PC.
000340 SPECIAL-NAMES.
000350*    UPSI-0 LETS THE OPERATOR FORCE A TRACE AT THE CONSOLE
000360*    WITHOUT TOUCHING THE SOURCE; C01 IS THE SUMMARY FORM-FEED.
000370     C01 IS TOP-OF-FORM
000380     UPSI-0 ON STATUS IS WS-TRACE-ON.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410*    STOPFILE IS READ ONCE, THEN CLOSED AND REOPENED OUTPUT IN
000420*    400-REWRITE-STOPS TO LAY DOWN THE REBUILT CUMULATIVE FARES.
000430     SELECT STOPFILE ASSIGN TO STOPFL
000440         ORGANIZATION IS LINE SEQUENTIAL
000450         FILE STATUS IS WS-STOP-STATUS.
000460*    RPTFILE CARRIES THE THREE RUN TOTALS PRINTED AT THE END.
000470     SELECT RPTFILE ASSIGN TO RPTFL
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS WS-RPT-STATUS.
000500 DATA DIVISION.
000510 FILE SECTION.
000520 FD  STOPFILE.
000530 01  SF-STOP-REC.
000540     COPY STOPREC.
000550 FD  RPTFILE.
000560 01  RF-LINE                             PIC X(132).
000570 WORKING-STORAGE SECTION.
000580******************************************************************
000590*   IN-MEMORY STOP TABLE - LOADED FROM STOPFILE, ASSUMED IN      *
000600*   BUS-ID MAJOR / SEQ MINOR ORDER AS STOPFILE IS MAINTAINED.    *
000610******************************************************************
000620*    COUNTERS/SUBSCRIPTS ABOVE THE TABLE, ALL COMP.  WF-GRP-START
000630*    AND WF-GRP-END BOUND THE ROWS BELONGING TO ONE BUS WITHIN
000640*    THE TABLE; WF-BAD-FOUND-SW IS SET BY 330-CHECK-NEEDS-FIX AND
000650*    READ BACK BY 340-REBUILD-CUMULATIVE TO DECIDE WHETHER THIS
000660*    BUS COUNTS TOWARD THE FIX TOTAL.  WF-RUNNING-CUM IS HELD
000670*    COMP-3 FOR THE ROLLING ADD IN 345-ACCUMULATE-ONE; ITS
000680*    DISPLAY-FORMAT REDEFINES IS NOT ACTUALLY REFERENCED BELOW
000690*    BUT IS KEPT AS A DEBUGGING PEEK UNDER THE TRACE SWITCH.
000700 01  WF-FIELDS.
000710     05  WF-MAX-STOP                     PIC S9(4) COMP VALUE 9000.
000720     05  WF-STOP-CNT                     PIC S9(4) COMP VALUE ZERO.
000730     05  WF-IX                           PIC S9(4) COMP.
000740     05  WF-BUS-CNT                      PIC S9(4) COMP VALUE ZERO.
000750     05  WF-REPAIRED-CNT                 PIC S9(4) COMP VALUE ZERO.
000760     05  WF-RUNNING-CUM                  PIC S9(07)V99 COMP-3.
000770     05  WF-CUM-DISPLAY REDEFINES WF-RUNNING-CUM
000780                                         PIC S9(07)V99.
000790     05  FILLER                          PIC X(20).
000800*    CR-0515 - SCAN BOUNDS FOR THE CURRENT BUS-GROUP AND THE BAD-
000810*    CUMULATIVE-FARE SWITCH, NEITHER OF WHICH IS EVER MOVED AS
000820*    PART OF WF-FIELDS ABOVE, SO BOTH STAND ALONE AS 77-LEVELS.
000830 77  WF-GRP-START                         PIC S9(4) COMP.
000840 77  WF-GRP-END                           PIC S9(4) COMP.
000850 77  WF-BAD-FOUND-SW                      PIC X(01) VALUE 'N'.
000860     88  WF-BAD-FOUND                     VALUE 'Y'.
000870*    ONE ROW PER STOPFILE RECORD - SAME FIELDS AS STOPREC, CARRIED
000880*    HERE SO THE GROUP/FIX/REBUILD PASSES CAN WALK THE TABLE BY
000890*    SUBSCRIPT INSTEAD OF REREADING THE FILE THREE TIMES.
000900 01  WF-STOP-TABLE.
000910     05  WF-STOP OCCURS 9000 TIMES INDEXED BY WF-TX.
000920         10  WF-BUS-ID                   PIC 9(05).
000930         10  WF-SEQ                       PIC 9(03).
000940         10  WF-STOP-NAME                 PIC X(20).
000950         10  WF-CITY-CODE                 PIC X(03).
000960         10  WF-ARRIVAL-TIME              PIC 9(04).
000970         10  WF-LEG-PRICE                 PIC S9(05)V99.
000980         10  WF-CUM-FARE                  PIC S9(07)V99.
000990     05  FILLER                           PIC X(04).
001000*    FILE-STATUS BYTES FOR BOTH FILES, PLUS THE UPSI-TIED TRACE
001010*    SWITCH DECLARED ABOVE IN SPECIAL-NAMES.
001020 01  WS-FILE-STATUS.
001030     05  WS-STOP-STATUS                  PIC X(02).
001040     05  WS-RPT-STATUS                    PIC X(02).
001050     05  WS-TRACE-ON                      PIC X(01).
001060     05  FILLER                           PIC X(10).
001070*    RUN DATE FOR THE REPORT HEADER ONLY - PRINTED, NEVER TESTED.
001080 01  WS-RUN-DATE.
001090     05  WS-RUN-CCYY                      PIC 9(04).
001100     05  WS-RUN-MM                        PIC 9(02).
001110     05  WS-RUN-DD                        PIC 9(02).
001120 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE   PIC X(08).
001130*    THREE PRINT-LINE LAYOUTS SHARE THIS 01 - A ONE-TIME HEADER,
001140*    A DETAIL LINE (UNUSED BY THIS PROGRAM BUT KEPT FOR A LATER
001150*    DETAIL-LEVEL FIX REPORT), AND THE TOTALS LINE REDEFINING IT.
001160 01  WS-RPT-LINES.
001170     05  WS-HDR-LINE.
001180         10  FILLER                       PIC X(01) VALUE SPACE.
001190         10  FILLER                       PIC X(20) VALUE
001200             'FARE BUILD / FIX RUN'.
001210         10  FILLER                       PIC X(05) VALUE SPACE.
001220         10  HL-DATE                      PIC X(08).
001230         10  FILLER                       PIC X(98) VALUE SPACE.
001240     05  WS-DTL-LINE.
001250         10  FILLER                       PIC X(01) VALUE SPACE.
001260         10  DL-TEXT                      PIC X(60).
001270         10  FILLER                       PIC X(71) VALUE SPACE.
001280     05  WS-TOT-LINE REDEFINES WS-DTL-LINE.
001290         10  FILLER                       PIC X(01).
001300         10  TL-TEXT                      PIC X(40).
001310         10  TL-COUNT                      PIC ZZZ9.
001320         10  FILLER                       PIC X(87).
001330 PROCEDURE DIVISION.
001340*    MAINLINE - LOAD THE WHOLE STOP MASTER, REBUILD FARES GROUP
001350*    BY GROUP, REWRITE THE FILE, PRINT TOTALS, CLOSE, STOP.
001360 100-MAINLINE.
001370     PERFORM 110-OPEN-FILES THRU 110-EXIT.
001380     PERFORM 200-LOAD-STOPS THRU 200-EXIT.
001390     PERFORM 300-PROCESS-GROUPS THRU 300-EXIT.
001400     PERFORM 400-REWRITE-STOPS THRU 400-EXIT.
001410     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
001420     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
001430     STOP RUN.
001440 100-EXIT.
001450     EXIT.
001460*    OPENS STOPFILE INPUT FOR THE LOAD PASS, PRINTS THE ONE-TIME
001470*    HEADER LINE STAMPED WITH TODAY'S DATE.
001480 110-OPEN-FILES.
001490     OPEN INPUT STOPFILE.
001500     OPEN OUTPUT RPTFILE.
001510     ACCEPT WS-RUN-DATE-X FROM DATE YYYYMMDD.
001520     MOVE WS-RUN-DATE-X TO HL-DATE.
001530     MOVE WS-HDR-LINE TO RF-LINE.
001540     WRITE RF-LINE.
001550 110-EXIT.
001560     EXIT.
001570*    READS STOPFILE TOP TO BOTTOM INTO WF-STOP-TABLE.
001580 200-LOAD-STOPS.
001590     READ STOPFILE
001600         AT END MOVE 'Y' TO WS-TRACE-ON.
001610     PERFORM 210-LOAD-ONE THRU 210-EXIT
001620         UNTIL WS-STOP-STATUS = '10'.
001630 200-EXIT.
001640     EXIT.
001650*    GUARDS THE 9000-ENTRY TABLE LIMIT; CARRIES EVERY STOPREC
001660*    FIELD INTO THE TABLE ROW SO THE GROUPING PASS NEEDS NO
001670*    FURTHER FILE ACCESS.
001680 210-LOAD-ONE.
001690     IF WF-STOP-CNT < WF-MAX-STOP
001700         ADD 1 TO WF-STOP-CNT
001710         SET WF-TX TO WF-STOP-CNT
001720         MOVE BD-BUS-ID       TO WF-BUS-ID (WF-TX)
001730         MOVE BD-SEQ          TO WF-SEQ (WF-TX)
001740         MOVE BD-STOP-NAME    TO WF-STOP-NAME (WF-TX)
001750         MOVE BD-CITY-CODE    TO WF-CITY-CODE (WF-TX)
001760         MOVE BD-ARRIVAL-TIME TO WF-ARRIVAL-TIME (WF-TX)
001770         MOVE BD-PRICE-FROM-PREV TO WF-LEG-PRICE (WF-TX)
001780         MOVE BD-CUM-FARE     TO WF-CUM-FARE (WF-TX)
001790     END-IF
001800     READ STOPFILE
001810         AT END MOVE '10' TO WS-STOP-STATUS.
001820 210-EXIT.
001830     EXIT.
001840*    WALKS THE TABLE ONE BUS-GROUP AT A TIME FROM THE TOP - EACH
001850*    GROUP IS A RUN OF CONSECUTIVE ROWS SHARING ONE WF-BUS-ID.
001860 300-PROCESS-GROUPS.
001870     MOVE 1 TO WF-GRP-START.
001880     PERFORM 310-PROCESS-ONE-GROUP THRU 310-EXIT
001890         UNTIL WF-GRP-START > WF-STOP-CNT.
001900 300-EXIT.
001910     EXIT.
001920*    EXTENDS THE GROUP WHILE THE NEXT ROW'S BUS-ID STILL MATCHES
001930*    (A SINGLE-STOP BUS NEVER EXTENDS AND IS LEFT ALONE BY THE
001940*    FIX CHECK BELOW - CR-0455), THEN FIXES AND REBUILDS IT.
001950 310-PROCESS-ONE-GROUP.
001960     MOVE WF-GRP-START TO WF-GRP-END.
001970     SET WF-TX TO WF-GRP-START.
001980     PERFORM 320-EXTEND-GROUP THRU 320-EXIT
001990         UNTIL WF-GRP-END = WF-STOP-CNT
002000         OR WF-BUS-ID (WF-TX) NOT = WF-BUS-ID (WF-GRP-END + 1).
002010     ADD 1 TO WF-BUS-CNT.
002020     PERFORM 330-CHECK-NEEDS-FIX THRU 330-EXIT.
002030     PERFORM 340-REBUILD-CUMULATIVE THRU 340-EXIT.
002040     MOVE WF-GRP-END TO WF-GRP-START.
002050     ADD 1 TO WF-GRP-START.
002060 310-EXIT.
002070     EXIT.
002080*    ONE ROW AT A TIME, AS LONG AS THE BUS-ID AHEAD MATCHES.
002090 320-EXTEND-GROUP.
002100     ADD 1 TO WF-GRP-END.
002110 320-EXIT.
002120     EXIT.
002130*    A GROUP OF ONE STOP HAS NO "PAST THE FIRST STOP" TO CHECK,
002140*    SO IT NEVER COUNTS AS NEEDING A FIX REGARDLESS OF WHAT ITS
002150*    LONE CUMULATIVE FARE HOLDS.
002160 330-CHECK-NEEDS-FIX.
002170     MOVE 'N' TO WF-BAD-FOUND-SW.
002180     IF WF-GRP-END > WF-GRP-START
002190         SET WF-TX TO WF-GRP-START
002200         ADD 1 TO WF-TX
002210         PERFORM 335-CHECK-ONE-STOP THRU 335-EXIT
002220             UNTIL WF-TX > WF-GRP-END
002230     END-IF.
002240 330-EXIT.
002250     EXIT.
002260*    A CUMULATIVE FARE OF ZERO OR LESS PAST THE FIRST STOP IS
002270*    TREATED AS MISSING/BAD - THE WHOLE GROUP GETS REBUILT BELOW
002280*    REGARDLESS OF WHICH ROW TRIPPED THIS FLAG.
002290 335-CHECK-ONE-STOP.
002300     IF WF-CUM-FARE (WF-TX) <= 0
002310         MOVE 'Y' TO WF-BAD-FOUND-SW
002320     END-IF
002330     SET WF-TX UP BY 1.
002340 335-EXIT.
002350     EXIT.
002360*    RECOMPUTES BD-CUM-FARE FOR EVERY STOP IN THE GROUP FROM THE
002370*    PER-LEG PRICE, STARTING THE RUNNING TOTAL AT ZERO ON THE
002380*    FIRST (ORIGIN) STOP OF THE GROUP.  THE FIX COUNTER ONLY
002390*    MOVES IF 330 ABOVE FOUND A BAD VALUE ON THIS BUS.
002400 340-REBUILD-CUMULATIVE.
002410     MOVE ZERO TO WF-RUNNING-CUM.
002420     SET WF-TX TO WF-GRP-START.
002430     PERFORM 345-ACCUMULATE-ONE THRU 345-EXIT
002440         UNTIL WF-TX > WF-GRP-END.
002450     IF WF-BAD-FOUND
002460         ADD 1 TO WF-REPAIRED-CNT
002470     END-IF.
002480 340-EXIT.
002490     EXIT.
002500*    ADDS THIS STOP'S LEG PRICE ONTO THE RUNNING TOTAL AND STORES
002510*    THE RESULT BACK AS ITS NEW CUMULATIVE FARE.
002520 345-ACCUMULATE-ONE.
002530     ADD WF-LEG-PRICE (WF-TX) TO WF-RUNNING-CUM.
002540     MOVE WF-RUNNING-CUM TO WF-CUM-FARE (WF-TX).
002550     SET WF-TX UP BY 1.
002560 345-EXIT.
002570     EXIT.
002580*    STOPFILE IS CLOSED AND REOPENED OUTPUT SO THE REWRITE BELOW
002590*    LAYS DOWN EVERY ROW FRESH, IN TABLE (ORIGINAL FILE) ORDER.
002600 400-REWRITE-STOPS.
002610     CLOSE STOPFILE.
002620     OPEN OUTPUT STOPFILE.
002630     SET WF-TX TO 1.
002640     PERFORM 410-WRITE-ONE THRU 410-EXIT
002650         UNTIL WF-TX > WF-STOP-CNT.
002660 400-EXIT.
002670     EXIT.
002680*    MOVES ONE TABLE ROW BACK INTO STOPREC AND WRITES IT - THE
002690*    REBUILT BD-CUM-FARE IS WHAT MAKES THIS DIFFERENT FROM THE
002700*    ROW THAT WAS READ IN AT 210 ABOVE.
002710 410-WRITE-ONE.
002720     MOVE WF-BUS-ID (WF-TX)       TO BD-BUS-ID.
002730     MOVE WF-SEQ (WF-TX)          TO BD-SEQ.
002740     MOVE WF-STOP-NAME (WF-TX)    TO BD-STOP-NAME.
002750     MOVE WF-CITY-CODE (WF-TX)    TO BD-CITY-CODE.
002760     MOVE WF-ARRIVAL-TIME (WF-TX) TO BD-ARRIVAL-TIME.
002770     MOVE WF-LEG-PRICE (WF-TX)    TO BD-PRICE-FROM-PREV.
002780     MOVE WF-CUM-FARE (WF-TX)     TO BD-CUM-FARE.
002790     WRITE SF-STOP-REC.
002800     SET WF-TX UP BY 1.
002810 410-EXIT.
002820     EXIT.
002830*    THREE LINES - BUSES SEEN, STOPS REWRITTEN, AND HOW MANY OF
002840*    THOSE BUSES NEEDED THE FIX (HAD A BAD CUMULATIVE FARE).
002850 500-PRINT-SUMMARY.
002860     MOVE 'BUSES PROCESSED' TO TL-TEXT.
002870     MOVE WF-BUS-CNT TO TL-COUNT.
002880     MOVE WS-TOT-LINE TO RF-LINE.
002890     WRITE RF-LINE.
002900     MOVE 'STOPS REWRITTEN' TO TL-TEXT.
002910     MOVE WF-STOP-CNT TO TL-COUNT.
002920     MOVE WS-TOT-LINE TO RF-LINE.
002930     WRITE RF-LINE.
002940     MOVE 'BUSES REPAIRED (FIX PASS)' TO TL-TEXT.
002950     MOVE WF-REPAIRED-CNT TO TL-COUNT.
002960     MOVE WS-TOT-LINE TO RF-LINE.
002970     WRITE RF-LINE.
002980 500-EXIT.
002990     EXIT.
003000 900-CLOSE-FILES.
003010     CLOSE STOPFILE.
003020     CLOSE RPTFILE.
003030 900-EXIT.
003040     EXIT.
