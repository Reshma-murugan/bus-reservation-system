000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BR0005.
000030 AUTHOR. R MENDEZ.
000040 INSTALLATION. SYSTEMS GROUP - FLEET OPERATIONS.
000050 DATE-WRITTEN. 09/18/99.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL.
000080******************************************************************
000090*                                                                *
000100*   BR0005  -  BOOKING POSTING                                   *
000110*                                                                *
000120*   READS THE "BOOK" REQUESTS OFF TRANFILE, VALIDATES EACH ONE   *
000130*   AGAINST BUSFILE/STOPFILE/SEATFILE AND THE SEATS ALREADY      *
000140*   BOOKED ON BOOKFILE, AND POSTS A CONFIRMED BOOKING RECORD FOR *
000150*   EVERY REQUEST THAT PASSES.  RUNS AFTER EACH ON-LINE SESSION  *
000160*   DUMPS ITS CAPTURED REQUESTS TO TRANFILE FOR OVERNIGHT POST.  *
000170*                                                                *
000180*   CHANGE LOG                                                   *
000190*   ----------                                                   *
000200*   09/18/99  RM  ORIGINAL PROGRAM.                      CR-0128 *
000210*   12/09/99  SLT Y2K - JOURNEY-DATE COMPARE NOW FULL    CR-0206 *
000220*                 4-DIGIT YEAR, NO WINDOWING USED.                *
000230*   06/04/00  RM  SEAT OVERLAP TEST ADDED (MULTIPLE       CR-0271 *
000240*                 BOOKINGS PER SEAT PER DAY).                     *
000250*   03/21/02  JDC REJECTS NOW LISTED ON RPTFILE WITH REASON.CR-0355*
000260*   08/14/03  RM  NEXT BOOKING NUMBER DERIVED FROM BOOKFILE.CR-0418*
000270*   08/09/26  TRK COMMENT PASS - NO LOGIC CHANGED.         CR-0514*
000280*   08/09/26  TRK BUS-INDEX AND SEAT-INDEX SAVE FIELDS      CR-0518*
000290*                 PULLED OUT OF WM-COUNTERS TO STANDALONE        *
000300*                 77-LEVELS - NEITHER IS EVER MOVED AS PART OF   *
000310*                 THAT GROUP.                                   *
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-PC.
000360 OBJECT-COMPUTER. IBM-PC.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     UPSI-0 ON STATUS IS WS-TRACE-ON.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420*   BUS MASTER - LOADED SO EACH REQUEST CAN BE CHECKED AGAINST
000430*   THE BUS'S ACTIVE FLAG.
000440     SELECT BUSFILE ASSIGN TO BUSFL
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS WS-BUS-STATUS.
000470*   STOP MASTER - LOADED SO THE FROM/TO SEQUENCE NUMBERS ON A
000480*   REQUEST CAN BE TURNED INTO STOP NAMES AND A FARE.
000490     SELECT STOPFILE ASSIGN TO STOPFL
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WS-STOP-STATUS.
000520*   SEAT MASTER - LOADED SO THE REQUESTED SEAT CAN BE CONFIRMED
000530*   TO EXIST ON THIS BUS AND TO BE IN SERVICE.
000540     SELECT SEATFILE ASSIGN TO SEATFL
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-SEAT-STATUS.
000570*   OPENED INPUT FIRST TO LOAD TODAY'S CONFIRMED BOOKINGS FOR THE
000580*   OVERLAP TEST (440), THEN REOPENED EXTEND IN 100-MAINLINE SO
000590*   NEW BOOKINGS CAN BE APPENDED WITHOUT A SEPARATE COPY STEP.
000600     SELECT BOOKFILE ASSIGN TO BOOKFL
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-BOOK-STATUS.
000630*   THE OVERNIGHT DUMP OF "BOOK" REQUESTS CAPTURED BY THE ON-LINE
000640*   SYSTEM DURING THE DAY.
000650     SELECT TRANFILE ASSIGN TO TRANFL
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-TRAN-STATUS.
000680*   POSTED/REJECTED RESULT LISTING, ONE LINE PER REQUEST.
000690     SELECT RPTFILE ASSIGN TO RPTFL
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-RPT-STATUS.
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  BUSFILE.
000750 01  BF-BUS-REC.
000760     COPY BUSREC.
000770 FD  STOPFILE.
000780 01  SF-STOP-REC.
000790     COPY STOPREC.
000800 FD  SEATFILE.
000810 01  ST-SEAT-REC.
000820     COPY SEATREC.
000830 FD  BOOKFILE.
000840 01  BK-BOOK-REC.
000850     COPY BOOKREC.
000860 FD  TRANFILE.
000870 01  TF-TRAN-REC.
000880     COPY TRANREC.
000890 FD  RPTFILE.
000900 01  RF-LINE                              PIC X(132).
000910 WORKING-STORAGE SECTION.
000920*   FILE-STATUS BYTES FOR ALL SIX FILES PLUS THE TRACE SWITCH.
000930 01  WS-FILE-STATUS.
000940     05  WS-BUS-STATUS                    PIC X(02).
000950     05  WS-STOP-STATUS                    PIC X(02).
000960     05  WS-SEAT-STATUS                    PIC X(02).
000970     05  WS-BOOK-STATUS                     PIC X(02).
000980     05  WS-TRAN-STATUS                     PIC X(02).
000990     05  WS-RPT-STATUS                      PIC X(02).
001000     05  WS-TRACE-ON                        PIC X(01).
001010     05  FILLER                             PIC X(07).
001020*   RUN DATE - ANY REQUEST DATED BEFORE TODAY IS REJECTED IN 420.
001030 01  WS-TODAY.
001040     05  WS-TODAY-CCYY                    PIC 9(04).
001050     05  WS-TODAY-MM                       PIC 9(02).
001060     05  WS-TODAY-DD                       PIC 9(02).
001070 01  WS-TODAY-X REDEFINES WS-TODAY          PIC 9(08).
001080*   TABLE SIZES/INDEXES FOR THE BUS, SEAT AND BOOKING TABLES, THE
001090*   NEXT-BOOKING-NUMBER COUNTER (CR-0418, DERIVED FROM THE HIGHEST
001100*   BK-ID ALREADY ON FILE RATHER THAN A SEPARATE CONTROL RECORD),
001110*   THE RUN TOTALS, AND THE PASS/FAIL SWITCH AND REASON TEXT
001120*   SHARED BY ALL THE VALIDATION PARAGRAPHS IN 420-440.
001130 01  WM-COUNTERS.
001140     05  WM-MAX-BUS                       PIC S9(4) COMP VALUE 500.
001150     05  WM-BUS-CNT                       PIC S9(4) COMP VALUE ZERO.
001160     05  WM-FROM-IX                        PIC S9(4) COMP.
001170     05  WM-TO-IX                          PIC S9(4) COMP.
001180     05  WK-MAX-SEAT                       PIC S9(4) COMP VALUE 9000.
001190     05  WK-SEAT-CNT                       PIC S9(4) COMP VALUE ZERO.
001200     05  WV-MAX-BOOK                       PIC S9(4) COMP VALUE 9000.
001210     05  WV-BOOK-CNT                       PIC S9(4) COMP VALUE ZERO.
001220     05  WV-NEXT-BK-ID                      PIC S9(9) COMP VALUE ZERO.
001230     05  WV-NEXT-BK-ID-X REDEFINES WV-NEXT-BK-ID PIC S9(9).
001240     05  WC-BOOKED-CNT                      PIC S9(7) COMP VALUE ZERO.
001250     05  WC-REJECT-CNT                      PIC S9(7) COMP VALUE ZERO.
001260     05  WC-AMOUNT-CNT                      PIC S9(9)V99 COMP-3
001270                                            VALUE ZERO.
001280     05  WC-AMOUNT-CNT-X REDEFINES WC-AMOUNT-CNT
001290                                            PIC S9(9)V99.
001300     05  WF-REASON                          PIC X(30).
001310     05  WF-PASS-SW                         PIC X(01) VALUE 'Y'.
001320         88  WF-PASSED                      VALUE 'Y'.
001330     05  FILLER                             PIC X(05).
001340*   CR-0518 - THE SAVED BUS-TABLE INDEX FROM 245 AND THE SAVED
001350*   SEAT-TABLE INDEX FROM 430/435, NEITHER EVER MOVED AS PART OF
001360*   WM-COUNTERS ABOVE, SO BOTH STAND ALONE.
001370 77  WM-BX-SAVE                           PIC S9(4) COMP.
001380 77  WK-FOUND-IX                          PIC S9(4) COMP VALUE ZERO.
001390*   IN-MEMORY BUS TABLE WITH EACH BUS'S NESTED STOP SEQUENCE,
001400*   USED TO VALIDATE THE FROM/TO STOPS AND TO PRICE THE FARE.
001410 01  WM-BUS-TABLE.
001420     05  WM-BUS OCCURS 500 TIMES INDEXED BY WM-BX.
001430         10  WM-BUS-ID                    PIC 9(05).
001440         10  WM-ACTIVE                      PIC X(01).
001450         10  WM-STOP-CNT                    PIC S9(4) COMP.
001460         10  WM-STOP OCCURS 50 TIMES INDEXED BY WM-STX.
001470             15  WM-STOP-SEQ                PIC 9(03).
001480             15  WM-STOP-NAME                PIC X(20).
001490             15  WM-STOP-CUM                 PIC S9(07)V99.
001500     05  FILLER                             PIC X(04).
001510*   IN-MEMORY SEAT MASTER, USED TO CONFIRM A REQUESTED SEAT
001520*   EXISTS ON THE BUS AND IS IN SERVICE (WK-SEAT-AVAIL = 'Y').
001530 01  WK-SEAT-TABLE.
001540     05  WK-SEAT OCCURS 9000 TIMES INDEXED BY WK-IX.
001550         10  WK-SEAT-BUS-ID                PIC 9(05).
001560         10  WK-SEAT-ID                     PIC 9(07).
001570         10  WK-SEAT-AVAIL                  PIC X(01).
001580     05  FILLER                             PIC X(05).
001590*   TODAY'S CONFIRMED BOOKINGS - LOADED AT START (270) AND
001600*   EXTENDED AS EACH NEW BOOKING POSTS (460), SO THE SEAT-OVERLAP
001610*   TEST (CR-0271) SEES EVERY BOOKING ALREADY MADE IN THIS RUN,
001620*   NOT JUST WHAT WAS ON BOOKFILE AT OPEN TIME.
001630 01  WV-BOOK-TABLE.
001640     05  WV-BOOK OCCURS 9000 TIMES INDEXED BY WV-IX.
001650         10  WV-SEAT-ID                    PIC 9(07).
001660         10  WV-FROM-SEQ                    PIC 9(03).
001670         10  WV-TO-SEQ                      PIC 9(03).
001680         10  WV-JRNY-DATE                   PIC 9(08).
001690     05  FILLER                             PIC X(06).
001700*   RESULT LISTING DETAIL LINE - ONE PER TRANSACTION, POSTED OR
001710*   REJECTED, WITH THE REJECT REASON TEXT WHEN IT FAILED (CR-0355).
001720 01  WS-RPT-LINE.
001730     05  FILLER                             PIC X(01) VALUE SPACE.
001740     05  RL-EMAIL                           PIC X(30).
001750     05  RL-BUS-ID                          PIC 9(05).
001760     05  RL-SEAT-ID                         PIC 9(07).
001770     05  RL-RESULT                          PIC X(08).
001780     05  RL-REASON                          PIC X(30).
001790     05  RL-AMOUNT                          PIC ZZ,ZZZ,ZZ9.99.
001800     05  FILLER                             PIC X(38) VALUE SPACE.
001810*   RUN-TOTALS FOOTER LINE - POSTED COUNT, THEN REJECTED COUNT.
001820 01  WS-SUMMARY-LINE.
001830     05  FILLER                             PIC X(01) VALUE SPACE.
001840     05  RS-TEXT                            PIC X(40).
001850     05  RS-COUNT                           PIC ZZZZZZ9.
001860     05  FILLER                             PIC X(84) VALUE SPACE.
001870 PROCEDURE DIVISION.
001880*   LOAD THE THREE MASTERS AND TODAY'S BOOKINGS, SWITCH BOOKFILE
001890*   TO EXTEND MODE, POST EVERY TRANFILE REQUEST, PRINT TOTALS.
001900 100-MAINLINE.
001910     PERFORM 110-OPEN-FILES THRU 110-EXIT.
001920     PERFORM 200-LOAD-BUSES THRU 200-EXIT.
001930     PERFORM 230-LOAD-STOPS THRU 230-EXIT.
001940     PERFORM 250-LOAD-SEATS THRU 250-EXIT.
001950     PERFORM 270-LOAD-BOOKINGS THRU 270-EXIT.
001960     CLOSE BOOKFILE.
001970     OPEN EXTEND BOOKFILE.
001980     PERFORM 400-PROCESS-TRANSACTIONS THRU 400-EXIT.
001990     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
002000     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002010     STOP RUN.
002020 100-EXIT.
002030     EXIT.
002040*   OPENS ALL FIVE INPUT-MODE FILES (BOOKFILE IS SWITCHED TO
002050*   EXTEND LATER IN 100-MAINLINE ONCE IT HAS BEEN LOADED) AND
002060*   CAPTURES THE RUN DATE USED FOR THE PAST-DATE EDIT IN 420.
002070 110-OPEN-FILES.
002080     OPEN INPUT BUSFILE.
002090     OPEN INPUT STOPFILE.
002100     OPEN INPUT SEATFILE.
002110     OPEN INPUT BOOKFILE.
002120     OPEN INPUT TRANFILE.
002130     OPEN OUTPUT RPTFILE.
002140     ACCEPT WS-TODAY-X FROM DATE YYYYMMDD.
002150 110-EXIT.
002160     EXIT.
002170*   LOADS THE BUS MASTER INTO WM-BUS-TABLE.
002180 200-LOAD-BUSES.
002190     READ BUSFILE
002200         AT END MOVE '10' TO WS-BUS-STATUS.
002210     PERFORM 210-LOAD-ONE-BUS THRU 210-EXIT
002220         UNTIL WS-BUS-STATUS = '10'.
002230 200-EXIT.
002240     EXIT.
002250*   COPIES ONE BUS MASTER RECORD INTO THE TABLE; DROPS ANY BUS
002260*   PAST WM-MAX-BUS (500) RATHER THAN ABENDING THE RUN.
002270 210-LOAD-ONE-BUS.
002280     IF WM-BUS-CNT < WM-MAX-BUS
002290         ADD 1 TO WM-BUS-CNT
002300         SET WM-BX TO WM-BUS-CNT
002310         MOVE BR-BUS-ID      TO WM-BUS-ID (WM-BX)
002320         MOVE BR-ACTIVE-FLAG TO WM-ACTIVE (WM-BX)
002330         MOVE ZERO           TO WM-STOP-CNT (WM-BX)
002340     END-IF
002350     READ BUSFILE
002360         AT END MOVE '10' TO WS-BUS-STATUS.
002370 210-EXIT.
002380     EXIT.
002390*   LOADS THE STOP MASTER, FILING EACH STOP UNDER ITS BUS.
002400 230-LOAD-STOPS.
002410     READ STOPFILE
002420         AT END MOVE '10' TO WS-STOP-STATUS.
002430     PERFORM 240-LOAD-ONE-STOP THRU 240-EXIT
002440         UNTIL WS-STOP-STATUS = '10'.
002450 230-EXIT.
002460     EXIT.
002470*   FILES THE STOP RECORD UNDER ITS OWNING BUS'S NESTED STOP
002480*   TABLE, CARRYING THE CUMULATIVE FARE NEEDED TO PRICE A
002490*   BOOKING IN 460.
002500 240-LOAD-ONE-STOP.
002510     PERFORM 245-FIND-BUS-INDEX THRU 245-EXIT.
002520     IF WM-BX-SAVE > 0
002530         IF WM-STOP-CNT (WM-BX-SAVE) < 50
002540             ADD 1 TO WM-STOP-CNT (WM-BX-SAVE)
002550             SET WM-STX TO WM-STOP-CNT (WM-BX-SAVE)
002560             MOVE BD-SEQ TO WM-STOP-SEQ (WM-BX-SAVE, WM-STX)
002570             MOVE BD-STOP-NAME TO
002580                 WM-STOP-NAME (WM-BX-SAVE, WM-STX)
002590             MOVE BD-CUM-FARE TO
002600                 WM-STOP-CUM (WM-BX-SAVE, WM-STX)
002610         END-IF
002620     END-IF
002630     READ STOPFILE
002640         AT END MOVE '10' TO WS-STOP-STATUS.
002650 240-EXIT.
002660     EXIT.
002670*   LINEAR SEARCH OF THE BUS TABLE BY BUS-ID; SHARED BY THE STOP
002680*   LOAD ABOVE AND THE VALIDATION STEP IN 420.
002690 245-FIND-BUS-INDEX.
002700     MOVE ZERO TO WM-BX-SAVE.
002710     SET WM-BX TO 1.
002720     PERFORM 246-CHECK-ONE-BUS THRU 246-EXIT
002730         UNTIL WM-BX > WM-BUS-CNT OR WM-BX-SAVE > 0.
002740 245-EXIT.
002750     EXIT.
002760*   COMPARES ONE TABLE ENTRY AGAINST THE WANTED BUS-ID.
002770 246-CHECK-ONE-BUS.
002780     IF WM-BUS-ID (WM-BX) = BD-BUS-ID
002790         SET WM-BX-SAVE TO WM-BX
002800     END-IF
002810     SET WM-BX UP BY 1.
002820 246-EXIT.
002830     EXIT.
002840*   LOADS THE SEAT MASTER INTO WK-SEAT-TABLE.
002850 250-LOAD-SEATS.
002860     READ SEATFILE
002870         AT END MOVE '10' TO WS-SEAT-STATUS.
002880     PERFORM 260-LOAD-ONE-SEAT THRU 260-EXIT
002890         UNTIL WS-SEAT-STATUS = '10'.
002900 250-EXIT.
002910     EXIT.
002920*   COPIES ONE SEAT MASTER RECORD INTO THE TABLE; DROPS ANY SEAT
002930*   PAST WK-MAX-SEAT (9000) RATHER THAN ABENDING THE RUN.
002940 260-LOAD-ONE-SEAT.
002950     IF WK-SEAT-CNT < WK-MAX-SEAT
002960         ADD 1 TO WK-SEAT-CNT
002970         SET WK-IX TO WK-SEAT-CNT
002980         MOVE SR-BUS-ID      TO WK-SEAT-BUS-ID (WK-IX)
002990         MOVE SR-SEAT-ID     TO WK-SEAT-ID (WK-IX)
003000         MOVE SR-SEAT-AVAIL  TO WK-SEAT-AVAIL (WK-IX)
003010     END-IF
003020     READ SEATFILE
003030         AT END MOVE '10' TO WS-SEAT-STATUS.
003040 260-EXIT.
003050     EXIT.
003060 270-LOAD-BOOKINGS.
003070     READ BOOKFILE
003080         AT END MOVE '10' TO WS-BOOK-STATUS.
003090     PERFORM 280-LOAD-ONE-BOOKING THRU 280-EXIT
003100         UNTIL WS-BOOK-STATUS = '10'.
003110 270-EXIT.
003120     EXIT.
003130*   CR-0418 - TRACKS THE HIGHEST BK-ID SEEN SO NEW BOOKINGS GET
003140*   THE NEXT NUMBER UP WITHOUT A SEPARATE CONTROL RECORD, AND
003150*   ALSO COPIES EACH CONFIRMED BOOKING INTO WV-BOOK-TABLE FOR
003160*   THE SEAT-OVERLAP TEST IN 440.
003170 280-LOAD-ONE-BOOKING.
003180     IF BK-ID > WV-NEXT-BK-ID
003190         MOVE BK-ID TO WV-NEXT-BK-ID
003200     END-IF
003210     IF BK-IS-CONFIRMED
003220         IF WV-BOOK-CNT < WV-MAX-BOOK
003230             ADD 1 TO WV-BOOK-CNT
003240             SET WV-IX TO WV-BOOK-CNT
003250             MOVE BK-SEAT-ID      TO WV-SEAT-ID (WV-IX)
003260             MOVE BK-FROM-SEQ      TO WV-FROM-SEQ (WV-IX)
003270             MOVE BK-TO-SEQ        TO WV-TO-SEQ (WV-IX)
003280             MOVE BK-JOURNEY-DATE  TO WV-JRNY-DATE (WV-IX)
003290         END-IF
003300     END-IF
003310     READ BOOKFILE
003320         AT END MOVE '10' TO WS-BOOK-STATUS.
003330 280-EXIT.
003340     EXIT.
003350*   WORKS THE OVERNIGHT TRANSACTION FILE ONE RECORD AT A TIME.
003360 400-PROCESS-TRANSACTIONS.
003370     READ TRANFILE
003380         AT END MOVE '10' TO WS-TRAN-STATUS.
003390     PERFORM 410-PROCESS-ONE-TRAN THRU 410-EXIT
003400         UNTIL WS-TRAN-STATUS = '10'.
003410 400-EXIT.
003420     EXIT.
003430*   ONLY "BOOK" TRANSACTIONS ARE HANDLED HERE - ANY OTHER
003440*   TQ-REQUEST-TYPE IS SILENTLY SKIPPED. A PASSING REQUEST IS
003450*   POSTED (460); A FAILING ONE IS COUNTED AS A REJECT AND THE
003460*   REASON TEXT FROM 420 GOES OUT ON THE RESULT LINE (CR-0355).
003470 410-PROCESS-ONE-TRAN.
003480     IF TQ-IS-BOOK
003490         PERFORM 420-VALIDATE-REQUEST THRU 420-EXIT
003500         IF WF-PASSED
003510             PERFORM 460-POST-BOOKING THRU 460-EXIT
003520             ADD 1 TO WC-BOOKED-CNT
003530             MOVE 'POSTED'  TO RL-RESULT
003540         ELSE
003550             ADD 1 TO WC-REJECT-CNT
003560             MOVE 'REJECTED' TO RL-RESULT
003570         END-IF
003580         MOVE TQ-USER-EMAIL TO RL-EMAIL
003590         MOVE TQ-BUS-ID     TO RL-BUS-ID
003600         MOVE TQ-SEAT-ID    TO RL-SEAT-ID
003610         MOVE WF-REASON     TO RL-REASON
003620         WRITE RF-LINE FROM WS-RPT-LINE
003630     END-IF
003640     READ TRANFILE
003650         AT END MOVE '10' TO WS-TRAN-STATUS.
003660 410-EXIT.
003670     EXIT.
003680*   RUNS THE VALIDATION CHAIN IN ORDER - BUS EXISTS AND IS
003690*   ACTIVE, STOPS RESOLVE AND ARE IN THE RIGHT DIRECTION, THE
003700*   JOURNEY DATE IS NOT IN THE PAST, THE SEAT EXISTS AND IS IN
003710*   SERVICE, AND FINALLY THE SEAT-OVERLAP TEST. EACH STEP ONLY
003720*   RUNS IF EVERYTHING BEFORE IT STILL PASSED, SO THE FIRST
003730*   FAILURE'S REASON TEXT IS WHAT GETS REPORTED.
003740 420-VALIDATE-REQUEST.
003750     MOVE 'Y' TO WF-PASS-SW.
003760     MOVE SPACES TO WF-REASON.
003770     MOVE ZERO TO RL-AMOUNT.
003780     PERFORM 245-FIND-BUS-INDEX THRU 245-EXIT.
003790     MOVE TQ-BUS-ID TO BD-BUS-ID.
003800     IF WM-BX-SAVE = 0
003810         MOVE 'N' TO WF-PASS-SW
003820         MOVE 'BUS NOT FOUND' TO WF-REASON
003830     ELSE
003840         IF WM-ACTIVE (WM-BX-SAVE) NOT = 'Y'
003850             MOVE 'N' TO WF-PASS-SW
003860             MOVE 'BUS NOT ACTIVE' TO WF-REASON
003870         END-IF
003880     END-IF
003890     IF WF-PASSED
003900         PERFORM 425-VALIDATE-STOPS THRU 425-EXIT
003910     END-IF
003920     IF WF-PASSED
003930         IF TQ-JOURNEY-DATE < WS-TODAY-X
003940             MOVE 'N' TO WF-PASS-SW
003950             MOVE 'JOURNEY DATE IN THE PAST' TO WF-REASON
003960         END-IF
003970     END-IF
003980     IF WF-PASSED
003990         PERFORM 430-VALIDATE-SEAT THRU 430-EXIT
004000     END-IF
004010     IF WF-PASSED
004020         PERFORM 440-OVERLAP-TEST THRU 440-EXIT
004030     END-IF.
004040 420-EXIT.
004050     EXIT.
004060*   BOTH THE FROM AND TO SEQUENCE NUMBERS MUST RESOLVE AGAINST
004070*   THIS BUS'S STOP TABLE, AND FROM MUST COME BEFORE TO.
004080 425-VALIDATE-STOPS.
004090     MOVE ZERO TO WM-FROM-IX.
004100     MOVE ZERO TO WM-TO-IX.
004110     SET WM-STX TO 1.
004120     PERFORM 426-CHECK-ONE-STOP THRU 426-EXIT
004130         UNTIL WM-STX > WM-STOP-CNT (WM-BX-SAVE).
004140     IF WM-FROM-IX = ZERO OR WM-TO-IX = ZERO
004150         MOVE 'N' TO WF-PASS-SW
004160         MOVE 'STOP SEQUENCE NOT FOUND' TO WF-REASON
004170     ELSE
004180         IF TQ-FROM-SEQ NOT < TQ-TO-SEQ
004190             MOVE 'N' TO WF-PASS-SW
004200             MOVE 'FROM-SEQ NOT BEFORE TO-SEQ' TO WF-REASON
004210         END-IF
004220     END-IF.
004230 425-EXIT.
004240     EXIT.
004250*   LOOKS FOR BOTH THE FROM AND TO SEQUENCE NUMBERS AT THIS
004260*   STOP TABLE POSITION.
004270 426-CHECK-ONE-STOP.
004280     IF WM-STOP-SEQ (WM-BX-SAVE, WM-STX) = TQ-FROM-SEQ
004290         SET WM-FROM-IX TO WM-STX
004300     END-IF
004310     IF WM-STOP-SEQ (WM-BX-SAVE, WM-STX) = TQ-TO-SEQ
004320         SET WM-TO-IX TO WM-STX
004330     END-IF
004340     SET WM-STX UP BY 1.
004350 426-EXIT.
004360     EXIT.
004370*   CONFIRMS THE REQUESTED SEAT NUMBER BELONGS TO THIS BUS AND
004380*   IS MARKED IN SERVICE ON SEATFILE.
004390 430-VALIDATE-SEAT.
004400     SET WK-IX TO 1.
004410     MOVE ZERO TO WK-FOUND-IX.
004420     PERFORM 435-CHECK-ONE-SEAT THRU 435-EXIT
004430         UNTIL WK-IX > WK-SEAT-CNT OR WK-FOUND-IX > ZERO.
004440     IF WK-FOUND-IX = ZERO
004450         MOVE 'N' TO WF-PASS-SW
004460         MOVE 'SEAT NOT FOUND FOR BUS' TO WF-REASON
004470     ELSE
004480         IF WK-SEAT-AVAIL (WK-FOUND-IX) NOT = 'Y'
004490             MOVE 'N' TO WF-PASS-SW
004500             MOVE 'SEAT NOT IN SERVICE' TO WF-REASON
004510         END-IF
004520     END-IF.
004530 430-EXIT.
004540     EXIT.
004550*   COMPARES ONE SEAT TABLE ENTRY AGAINST THE REQUESTED BUS
004560*   AND SEAT NUMBERS.
004570 435-CHECK-ONE-SEAT.
004580     IF WK-SEAT-BUS-ID (WK-IX) = TQ-BUS-ID
004590        AND WK-SEAT-ID (WK-IX) = TQ-SEAT-ID
004600         SET WK-FOUND-IX TO WK-IX
004610     END-IF
004620     SET WK-IX UP BY 1.
004630 435-EXIT.
004640     EXIT.
004650*   CR-0271 - A SEAT CAN BE BOOKED MORE THAN ONCE PER DAY AS LONG
004660*   AS THE LEGS DO NOT OVERLAP (E.G. ONE CUSTOMER RIDES STOPS 1-3,
004670*   ANOTHER RIDES 3-6 THE SAME DAY). SCANS EVERY BOOKING ALREADY
004680*   MADE ON THIS SEAT/DATE AND FAILS THE REQUEST THE MOMENT ONE
004690*   OF THEM OVERLAPS THE REQUESTED LEG.
004700 440-OVERLAP-TEST.
004710     SET WV-IX TO 1.
004720     PERFORM 445-CHECK-ONE-BOOKING THRU 445-EXIT
004730         UNTIL WV-IX > WV-BOOK-CNT OR NOT WF-PASSED.
004740 440-EXIT.
004750     EXIT.
004760*   TWO LEGS ON THE SAME SEAT/DATE OVERLAP UNLESS ONE ENDS AT OR
004770*   BEFORE THE OTHER STARTS - THE NEGATED CONDITION BELOW IS THE
004780*   STANDARD INTERVAL-OVERLAP TEST WRITTEN THE WAY THE ORIGINAL
004790*   CR-0271 CHANGE EXPRESSED IT.
004800 445-CHECK-ONE-BOOKING.
004810     IF WV-SEAT-ID (WV-IX) = TQ-SEAT-ID
004820        AND WV-JRNY-DATE (WV-IX) = TQ-JOURNEY-DATE
004830         IF NOT (WV-TO-SEQ (WV-IX) NOT > TQ-FROM-SEQ
004840            OR WV-FROM-SEQ (WV-IX) NOT < TQ-TO-SEQ)
004850             MOVE 'N' TO WF-PASS-SW
004860             MOVE 'SEAT ALREADY BOOKED OVER THIS LEG' TO WF-REASON
004870         END-IF
004880     END-IF
004890     SET WV-IX UP BY 1.
004900 445-EXIT.
004910     EXIT.
004920*   ASSIGNS THE NEXT BOOKING NUMBER (CR-0418), WRITES THE
004930*   CONFIRMED RECORD TO BOOKFILE, AND ADDS IT TO WV-BOOK-TABLE
004940*   SO LATER REQUESTS IN THIS SAME RUN SEE IT IN THEIR OWN
004950*   OVERLAP TEST.
004960 460-POST-BOOKING.
004970     ADD 1 TO WV-NEXT-BK-ID.
004980     MOVE WV-NEXT-BK-ID-X   TO BK-ID.
004990     MOVE TQ-USER-EMAIL     TO BK-USER-EMAIL.
005000     MOVE TQ-BUS-ID         TO BK-BUS-ID.
005010     MOVE TQ-SEAT-ID        TO BK-SEAT-ID.
005020     MOVE TQ-FROM-SEQ       TO BK-FROM-SEQ.
005030     MOVE TQ-TO-SEQ         TO BK-TO-SEQ.
005040     MOVE WM-STOP-NAME (WM-BX-SAVE, WM-FROM-IX) TO BK-FROM-STOP.
005050     MOVE WM-STOP-NAME (WM-BX-SAVE, WM-TO-IX)   TO BK-TO-STOP.
005060     MOVE TQ-JOURNEY-DATE   TO BK-JOURNEY-DATE.
005070     COMPUTE BK-AMOUNT =
005080         WM-STOP-CUM (WM-BX-SAVE, WM-TO-IX) -
005090         WM-STOP-CUM (WM-BX-SAVE, WM-FROM-IX).
005100     MOVE 'CONFIRMED' TO BK-STATUS.
005110     WRITE BK-BOOK-REC.
005120     MOVE BK-AMOUNT TO RL-AMOUNT.
005130     ADD BK-AMOUNT TO WC-AMOUNT-CNT-X.
005140     IF WV-BOOK-CNT < WV-MAX-BOOK
005150         ADD 1 TO WV-BOOK-CNT
005160         SET WV-IX TO WV-BOOK-CNT
005170         MOVE BK-SEAT-ID       TO WV-SEAT-ID (WV-IX)
005180         MOVE BK-FROM-SEQ       TO WV-FROM-SEQ (WV-IX)
005190         MOVE BK-TO-SEQ         TO WV-TO-SEQ (WV-IX)
005200         MOVE BK-JOURNEY-DATE   TO WV-JRNY-DATE (WV-IX)
005210     END-IF.
005220 460-EXIT.
005230     EXIT.
005240*   TWO FOOTER LINES - BOOKINGS POSTED, THEN REQUESTS REJECTED.
005250 500-PRINT-SUMMARY.
005260     MOVE 'BOOKINGS POSTED THIS RUN' TO RS-TEXT.
005270     MOVE WC-BOOKED-CNT TO RS-COUNT.
005280     WRITE RF-LINE FROM WS-SUMMARY-LINE.
005290     MOVE 'REQUESTS REJECTED THIS RUN' TO RS-TEXT.
005300     MOVE WC-REJECT-CNT TO RS-COUNT.
005310     WRITE RF-LINE FROM WS-SUMMARY-LINE.
005320 500-EXIT.
005330     EXIT.
005340*   CLOSES ALL SIX FILES BEFORE THE RUN ENDS.
005350 900-CLOSE-FILES.
005360     CLOSE BUSFILE.
005370     CLOSE STOPFILE.
005380     CLOSE SEATFILE.
005390     CLOSE BOOKFILE.
005400     CLOSE TRANFILE.
005410     CLOSE RPTFILE.
005420 900-EXIT.
005430     EXIT.
