000100******************************************************************
000200*                                                                *
000300*   TRANREC  -  BOOKING-REQUEST TRANSACTION  (FILE = TRANFILE)    *
000400*                                                                *
000500*   ONE ENTRY PER BOOK OR CANCEL REQUEST.  TQ-ACTION 'B' IS READ  *
000600*   BY THE BOOKING-POST RUN (BR0005), 'C' BY THE CANCEL RUN       *
000700*   (BR0006) - EACH RUN SKIPS RECORDS NOT ITS OWN.                *
000800*                                                                *
001000*   RM 09/10/99  ORIGINAL LAYOUT                                 *
001100******************************************************************
001200     05  TQ-ACTION                       PIC X(01).
001300         88  TQ-IS-BOOK                   VALUE 'B'.
001400         88  TQ-IS-CANCEL                  VALUE 'C'.
001500     05  TQ-USER-EMAIL                    PIC X(30).
001600     05  TQ-BUS-ID                        PIC 9(05).
001700     05  TQ-FROM-SEQ                      PIC 9(03).
001800     05  TQ-TO-SEQ                        PIC 9(03).
001900     05  TQ-JOURNEY-DATE                  PIC 9(08).
002000     05  TQ-SEAT-ID                       PIC 9(07).
002100     05  FILLER                           PIC X(03).
