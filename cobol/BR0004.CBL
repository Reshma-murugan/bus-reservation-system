000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BR0004.
000030 AUTHOR. R MENDEZ.
000040 INSTALLATION. SYSTEMS GROUP - FLEET OPERATIONS.
000050 DATE-WRITTEN. 09/14/99.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL.
000080******************************************************************
000090*                                                                *
000100*   BR0004  -  BOOKING REGISTER                                  *
000110*                                                                *
000120*   ADMINISTRATIVE LISTING OF EVERY BOOKING ON BOOKFILE, NEWEST  *
000130*   (HIGHEST BK-ID) FIRST, WITH THE BUS AND STOP NAMES RESOLVED  *
000140*   FROM BUSFILE/STOPFILE, FOLLOWED BY RUN TOTALS.  WRITTEN SO   *
000150*   THE BOOKING DESK HAS ONE PLACE TO SEE EVERYTHING POSTED      *
000160*   AGAINST BOOKFILE WITHOUT WAITING ON THE ON-LINE SYSTEM.      *
000170*                                                                *
000180*   CHANGE LOG                                                   *
000190*   ----------                                                   *
000200*   09/14/99  RM  ORIGINAL PROGRAM.                      CR-0122 *
000210*   12/08/99  SLT Y2K - JOURNEY-DATE PRINTED AS FULL      CR-0205 *
000220*                 4-DIGIT YEAR, NO WINDOWING USED.                *
000230*   11/19/01  RM  STOP NAMES DEFAULT TO "STOP nnn" WHEN    CR-0340*
000240*                 THE STOP RECORD CANNOT BE RESOLVED.             *
000250*   09/09/02  JDC TOTAL CONFIRMED AMOUNT ADDED TO FOOTER.  CR-0381*
000260*   08/09/26  TRK COMMENT PASS - NO LOGIC CHANGED.         CR-0513*
000270*   08/09/26  TRK SEAT NUMBER WAS MISSING FROM THE DETAIL  CR-0514*
000280*                 LINE -- BOOKFILE CARRIES IT, THE REGISTER      *
000290*                 JUST WASN'T PRINTING IT.  ADDED DL-SEAT-ID,    *
000300*                 WIDENED RF-LINE TO 140 TO MAKE ROOM.            *
000310*   08/09/26  TRK BUS TYPE/OPERATOR AND BOTH ARRIVAL TIMES  CR-0521*
000320*                 WERE NEVER PRINTED -- WM-STOP-ARR WAS LOADED    *
000330*                 AND SAT DEAD, AND THE BUS TABLE NEVER CARRIED   *
000340*                 TYPE/OPERATOR AT ALL.  ADDED DL-BUS-TYPE,       *
000350*                 DL-OPERATOR, DL-FROM-ARR, DL-TO-ARR; WIDENED    *
000360*                 RF-LINE TO 190 TO MAKE ROOM.                    *
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-PC.
000410 OBJECT-COMPUTER. IBM-PC.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     UPSI-0 ON STATUS IS WS-TRACE-ON.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470*   THE MASTER BOOKING FILE - READ ONCE IN FULL INTO WV-BOOK-TABLE
000480*   SO IT CAN BE WALKED REPEATEDLY NEWEST-FIRST WITHOUT A SORT.
000490     SELECT BOOKFILE ASSIGN TO BOOKFL
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WS-BOOK-STATUS.
000520*   BUS MASTER - LOADED SO THE BUS NAME CAN BE PRINTED INSTEAD OF
000530*   JUST ITS ID NUMBER.
000540     SELECT BUSFILE ASSIGN TO BUSFL
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-BUS-STATUS.
000570*   STOP MASTER - LOADED SO FROM/TO STOP NAMES CAN BE RESOLVED;
000580*   CR-0340 ADDED THE "STOP nnn" FALLBACK WHEN A SEQUENCE NUMBER
000590*   HAS NO MATCHING STOP RECORD.
000600     SELECT STOPFILE ASSIGN TO STOPFL
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-STOP-STATUS.
000630*   THE PRINTED REGISTER ITSELF.
000640     SELECT RPTFILE ASSIGN TO RPTFL
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-RPT-STATUS.
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  BOOKFILE.
000700 01  BK-BOOK-REC.
000710     COPY BOOKREC.
000720 FD  BUSFILE.
000730 01  BF-BUS-REC.
000740     COPY BUSREC.
000750 FD  STOPFILE.
000760 01  SF-STOP-REC.
000770     COPY STOPREC.
000780 FD  RPTFILE.
000790*   WIDENED FROM 132 TO 140 (CR-0514) FOR DL-SEAT-ID, THEN TO 190
000800*   (CR-0521) FOR DL-BUS-TYPE/DL-OPERATOR/DL-FROM-ARR/DL-TO-ARR.
000810 01  RF-LINE                              PIC X(190).
000820 WORKING-STORAGE SECTION.
000830*   FILE-STATUS BYTES FOR ALL FOUR FILES PLUS THE TRACE SWITCH.
000840 01  WS-FILE-STATUS.
000850     05  WS-BOOK-STATUS                    PIC X(02).
000860     05  WS-BUS-STATUS                      PIC X(02).
000870     05  WS-STOP-STATUS                     PIC X(02).
000880     05  WS-RPT-STATUS                      PIC X(02).
000890     05  WS-TRACE-ON                        PIC X(01).
000900     05  FILLER                             PIC X(09).
000910*   TABLE SIZES/INDEXES FOR THE BUS AND BOOKING TABLES BELOW, AND
000920*   THE RUN-TOTAL ACCUMULATORS PRINTED IN THE FOOTER (CR-0381).
000930*   WC-AMOUNT-TOT IS KEPT PACKED SINCE IT ACCUMULATES ACROSS THE
000940*   WHOLE FILE; WC-AMOUNT-TOT-X GIVES COMPUTE A PLAIN NUMERIC VIEW.
000950*   WM-BX-SAVE AND WV-HIGH-IX USED TO LIVE IN THIS GROUP BUT ARE
000960*   NOW STANDALONE 77-LEVEL ITEMS BELOW, SINCE NEITHER IS EVER
000970*   MOVED AS PART OF THIS GROUP.
000980 01  WM-COUNTERS.
000990     05  WM-MAX-BUS                       PIC S9(4) COMP VALUE 500.
001000     05  WM-BUS-CNT                       PIC S9(4) COMP VALUE ZERO.
001010     05  WV-MAX-BOOK                      PIC S9(4) COMP VALUE 9000.
001020     05  WV-BOOK-CNT                       PIC S9(4) COMP VALUE ZERO.
001030     05  WV-IX                             PIC S9(4) COMP.
001040     05  WV-SCAN-IX                         PIC S9(4) COMP.
001050     05  WC-BOOK-CNT                        PIC S9(7) COMP VALUE ZERO.
001060     05  WC-AMOUNT-TOT                       PIC S9(9)V99 COMP-3
001070                                            VALUE ZERO.
001080     05  WC-AMOUNT-TOT-X REDEFINES WC-AMOUNT-TOT
001090                                            PIC S9(9)V99.
001100     05  WC-BOOK-CNT-X REDEFINES WC-BOOK-CNT PIC S9(7).
001110     05  FILLER                             PIC X(04).
001120*   SAVED BUS-TABLE SUBSCRIPT FROM 245/345 BELOW, AND THE RUNNING
001130*   HIGH-ID SUBSCRIPT FROM 320 BELOW - BOTH STANDALONE SCRATCH
001140*   ITEMS, NOT PART OF ANY LARGER RECORD MOVED AS A GROUP.
001150 77  WM-BX-SAVE                             PIC S9(4) COMP.
001160 77  WV-HIGH-IX                             PIC S9(4) COMP.
001170*   RUN DATE, PRINTED IN THE FOOTER SO A LISTING CAN BE TIED BACK
001180*   TO THE DAY IT WAS RUN WHEN SEVERAL COPIES ACCUMULATE IN A FOLDER.
001190 01  WS-TODAY.
001200     05  WS-TODAY-CCYY                    PIC 9(04).
001210     05  WS-TODAY-MM                       PIC 9(02).
001220     05  WS-TODAY-DD                       PIC 9(02).
001230 01  WS-TODAY-X REDEFINES WS-TODAY          PIC 9(08).
001240*   THE IN-MEMORY BUS TABLE, EACH ENTRY CARRYING ITS OWN STOP
001250*   SEQUENCE TABLE SO 350 BELOW CAN RESOLVE STOP NAMES WITHOUT
001260*   REREADING STOPFILE.
001270 01  WM-BUS-TABLE.
001280     05  WM-BUS OCCURS 500 TIMES INDEXED BY WM-BX.
001290         10  WM-BUS-ID                    PIC 9(05).
001300         10  WM-BUS-NAME                   PIC X(20).
001310         10  WM-BUS-TYPE                    PIC X(10).
001320         10  WM-OPERATOR                    PIC X(20).
001330         10  WM-STOP-CNT                    PIC S9(4) COMP.
001340         10  WM-STOP OCCURS 50 TIMES INDEXED BY WM-STX.
001350             15  WM-STOP-SEQ                PIC 9(03).
001360             15  WM-STOP-NAME                PIC X(20).
001370             15  WM-STOP-ARR                 PIC 9(04).
001380     05  FILLER                             PIC X(04).
001390*   THE ENTIRE BOOKFILE, HELD IN MEMORY SO IT CAN BE SCANNED
001400*   REPEATEDLY FOR THE HIGHEST UNPRINTED BK-ID (300 BELOW) -
001410*   THAT SCAN-FOR-MAX APPROACH AVOIDS A SEPARATE SORT STEP AT THE
001420*   COST OF AN O(N**2) PASS, ACCEPTABLE AT THIS VOLUME.  WV-SEAT-
001430*   ID WAS ADDED (CR-0514) SO THE DETAIL LINE HAS A SEAT NUMBER
001440*   TO PRINT.
001450 01  WV-BOOK-TABLE.
001460     05  WV-BOOK OCCURS 9000 TIMES INDEXED BY WV-TX.
001470         10  WV-ID                        PIC 9(07).
001480         10  WV-SEAT-ID                     PIC 9(07).
001490         10  WV-EMAIL                       PIC X(30).
001500         10  WV-BUS-ID                      PIC 9(05).
001510         10  WV-FROM-SEQ                    PIC 9(03).
001520         10  WV-TO-SEQ                      PIC 9(03).
001530         10  WV-JRNY-DATE                   PIC 9(08).
001540         10  WV-AMOUNT                      PIC S9(07)V99.
001550         10  WV-STATUS                      PIC X(09).
001560*   SET ONCE A BOOKING HAS BEEN WRITTEN TO THE REGISTER SO THE
001570*   NEXT PASS OF 320 SKIPS IT AND MOVES ON TO THE NEXT-HIGHEST ID.
001580         10  WV-PRINTED-SW                  PIC X(01) VALUE 'N'.
001590             88  WV-PRINTED                  VALUE 'Y'.
001600     05  FILLER                             PIC X(07).
001610*   REPORT HEADING - WRITTEN ONCE AT OPEN TIME.  FILLER WIDENED
001620*   TO MATCH THE 140-BYTE RF-LINE (CR-0514).
001630 01  WS-HDR-LINE.
001640     05  FILLER                            PIC X(01) VALUE SPACE.
001650     05  FILLER                             PIC X(24) VALUE
001660         'BOOKING REGISTER - ADMIN'.
001670     05  FILLER                             PIC X(165) VALUE SPACE.
001680*   ONE DETAIL LINE PER BOOKING - ID, SEAT NUMBER, CUSTOMER EMAIL,
001690*   BUS NAME/TYPE/OPERATOR, FROM/TO STOP NAMES AND ARRIVAL TIMES,
001700*   JOURNEY DATE, AMOUNT AND STATUS.
001710*   DL-SEAT-ID ADDED RIGHT AFTER THE BOOKING ID (CR-0514) - THE
001720*   REGISTER NEVER PRINTED A SEAT NUMBER BEFORE THIS CHANGE EVEN
001730*   THOUGH BOOKFILE HAS ALWAYS CARRIED ONE.  DL-BUS-TYPE, DL-
001740*   OPERATOR, DL-FROM-ARR AND DL-TO-ARR ADDED (CR-0521) - ALL FOUR
001750*   WERE EITHER LOADED AND NEVER PRINTED (THE ARRIVAL TIMES) OR
001760*   NEVER CARRIED ON THE BUS TABLE AT ALL (TYPE/OPERATOR).
001770 01  WS-DTL-LINE.
001780     05  FILLER                            PIC X(01) VALUE SPACE.
001790     05  DL-BK-ID                           PIC 9(07).
001800     05  FILLER                              PIC X(01) VALUE SPACE.
001810     05  DL-SEAT-ID                          PIC 9(07).
001820     05  FILLER                              PIC X(01) VALUE SPACE.
001830     05  DL-EMAIL                            PIC X(30).
001840     05  FILLER                              PIC X(01) VALUE SPACE.
001850     05  DL-BUS-NAME                         PIC X(20).
001860     05  FILLER                              PIC X(01) VALUE SPACE.
001870     05  DL-BUS-TYPE                         PIC X(10).
001880     05  FILLER                              PIC X(01) VALUE SPACE.
001890     05  DL-OPERATOR                         PIC X(20).
001900     05  FILLER                              PIC X(01) VALUE SPACE.
001910     05  DL-FROM-STOP                        PIC X(20).
001920     05  DL-FROM-ARR                         PIC 9(04).
001930     05  FILLER                              PIC X(01) VALUE SPACE.
001940     05  DL-TO-STOP                          PIC X(20).
001950     05  DL-TO-ARR                           PIC 9(04).
001960     05  FILLER                              PIC X(01) VALUE SPACE.
001970     05  DL-JRNY-DATE                        PIC 9(08).
001980     05  DL-AMOUNT                           PIC ZZ,ZZZ,ZZ9.99.
001990     05  DL-STATUS                           PIC X(09).
002000     05  FILLER                              PIC X(09) VALUE SPACE.
002010*   SHARED LAYOUT FOR THE THREE FOOTER LINES - A LABEL, A COUNT
002020*   AND AN AMOUNT, ANY FIELD NOT USED ON A GIVEN LINE LEFT ZERO.
002030*   FILLER WIDENED TO MATCH THE 190-BYTE RF-LINE (CR-0521).
002040 01  WS-SUMMARY-LINE.
002050     05  FILLER                             PIC X(01) VALUE SPACE.
002060     05  RS-TEXT                            PIC X(40).
002070     05  RS-COUNT                           PIC ZZZZZZ9.
002080     05  RS-AMOUNT                           PIC Z,ZZZ,ZZZ,ZZ9.99.
002090     05  FILLER                              PIC X(126) VALUE SPACE.
002100 PROCEDURE DIVISION.
002110*   LOAD ALL THREE MASTERS, PRINT THE REGISTER NEWEST-FIRST,
002120*   PRINT THE FOOTER TOTALS, CLOSE UP. ONE PASS, NO RESTART.
002130 100-MAINLINE.
002140     PERFORM 110-OPEN-FILES THRU 110-EXIT.
002150     PERFORM 200-LOAD-BUSES THRU 200-EXIT.
002160     PERFORM 230-LOAD-STOPS THRU 230-EXIT.
002170     PERFORM 270-LOAD-BOOKINGS THRU 270-EXIT.
002180     PERFORM 300-PRINT-DESCENDING THRU 300-EXIT.
002190     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
002200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002210     STOP RUN.
002220 100-EXIT.
002230     EXIT.
002240*   OPENS ALL FOUR FILES, WRITES THE HEADING, AND CAPTURES THE
002250*   RUN DATE PRINTED IN THE FOOTER.
002260 110-OPEN-FILES.
002270     OPEN INPUT BOOKFILE.
002280     OPEN INPUT BUSFILE.
002290     OPEN INPUT STOPFILE.
002300     OPEN OUTPUT RPTFILE.
002310     WRITE RF-LINE FROM WS-HDR-LINE.
002320     ACCEPT WS-TODAY-X FROM DATE YYYYMMDD.
002330 110-EXIT.
002340     EXIT.
002350*   LOADS THE BUS MASTER, ONE BUS PER TABLE ENTRY.
002360 200-LOAD-BUSES.
002370     READ BUSFILE
002380         AT END MOVE '10' TO WS-BUS-STATUS.
002390     PERFORM 210-LOAD-ONE-BUS THRU 210-EXIT
002400         UNTIL WS-BUS-STATUS = '10'.
002410 200-EXIT.
002420     EXIT.
002430*   COPIES ONE BUS MASTER RECORD INTO THE TABLE; DROPS ANY BUS
002440*   PAST WM-MAX-BUS (500) RATHER THAN ABENDING THE RUN.
002450 210-LOAD-ONE-BUS.
002460     IF WM-BUS-CNT < WM-MAX-BUS
002470         ADD 1 TO WM-BUS-CNT
002480         SET WM-BX TO WM-BUS-CNT
002490         MOVE BR-BUS-ID       TO WM-BUS-ID (WM-BX)
002500         MOVE BR-BUS-NAME     TO WM-BUS-NAME (WM-BX)
002510         MOVE BR-BUS-TYPE     TO WM-BUS-TYPE (WM-BX)
002520         MOVE BR-OPERATOR-NAME TO WM-OPERATOR (WM-BX)
002530         MOVE ZERO        TO WM-STOP-CNT (WM-BX)
002540     END-IF
002550     READ BUSFILE
002560         AT END MOVE '10' TO WS-BUS-STATUS.
002570 210-EXIT.
002580     EXIT.
002590*   LOADS THE STOP MASTER, FILING EACH STOP UNDER ITS BUS.
002600 230-LOAD-STOPS.
002610     READ STOPFILE
002620         AT END MOVE '10' TO WS-STOP-STATUS.
002630     PERFORM 240-LOAD-ONE-STOP THRU 240-EXIT
002640         UNTIL WS-STOP-STATUS = '10'.
002650 230-EXIT.
002660     EXIT.
002670*   FILES THE STOP RECORD UNDER ITS OWNING BUS'S NESTED STOP
002680*   TABLE; A STOP WHOSE BUS WAS NEVER LOADED (WM-BX-SAVE = 0) IS
002690*   SIMPLY SKIPPED.
002700 240-LOAD-ONE-STOP.
002710     PERFORM 245-FIND-BUS-INDEX THRU 245-EXIT.
002720     IF WM-BX-SAVE > 0
002730         IF WM-STOP-CNT (WM-BX-SAVE) < 50
002740             ADD 1 TO WM-STOP-CNT (WM-BX-SAVE)
002750             SET WM-STX TO WM-STOP-CNT (WM-BX-SAVE)
002760             MOVE BD-SEQ TO WM-STOP-SEQ (WM-BX-SAVE, WM-STX)
002770             MOVE BD-STOP-NAME TO
002780                 WM-STOP-NAME (WM-BX-SAVE, WM-STX)
002790             MOVE BD-ARRIVAL-TIME TO
002800                 WM-STOP-ARR (WM-BX-SAVE, WM-STX)
002810         END-IF
002820     END-IF
002830     READ STOPFILE
002840         AT END MOVE '10' TO WS-STOP-STATUS.
002850 240-EXIT.
002860     EXIT.
002870*   LINEAR SEARCH OF THE BUS TABLE BY BUS-ID; LEAVES WM-BX-SAVE
002880*   AT ZERO WHEN NO MATCH IS FOUND.
002890*   LINEAR SEARCH OF THE BUS TABLE BY BUS-ID FOR 240 ABOVE.
002900 245-FIND-BUS-INDEX.
002910     MOVE ZERO TO WM-BX-SAVE.
002920     SET WM-BX TO 1.
002930     PERFORM 246-CHECK-ONE-BUS THRU 246-EXIT
002940         UNTIL WM-BX > WM-BUS-CNT OR WM-BX-SAVE > 0.
002950 245-EXIT.
002960     EXIT.
002970*   COMPARES ONE TABLE ENTRY AGAINST THE STOP RECORD'S BUS-ID.
002980 246-CHECK-ONE-BUS.
002990     IF WM-BUS-ID (WM-BX) = BD-BUS-ID
003000         SET WM-BX-SAVE TO WM-BX
003010     END-IF
003020     SET WM-BX UP BY 1.
003030 246-EXIT.
003040     EXIT.
003050*   LOADS THE ENTIRE BOOKING FILE INTO WV-BOOK-TABLE.
003060 270-LOAD-BOOKINGS.
003070     READ BOOKFILE
003080         AT END MOVE '10' TO WS-BOOK-STATUS.
003090     PERFORM 280-LOAD-ONE-BOOKING THRU 280-EXIT
003100         UNTIL WS-BOOK-STATUS = '10'.
003110 270-EXIT.
003120     EXIT.
003130*   COPIES ONE BOOKING RECORD INTO WV-BOOK-TABLE, MARKED NOT-YET-
003140*   PRINTED; DROPS ANY BOOKING PAST WV-MAX-BOOK (9000) RATHER
003150*   THAN ABENDING THE RUN.  WV-SEAT-ID PICKS UP BK-SEAT-ID (CR-
003160*   0514) SO 340 BELOW HAS A SEAT NUMBER TO PRINT.
003170 280-LOAD-ONE-BOOKING.
003180     IF WV-BOOK-CNT < WV-MAX-BOOK
003190         ADD 1 TO WV-BOOK-CNT
003200         SET WV-TX TO WV-BOOK-CNT
003210         MOVE BK-ID           TO WV-ID (WV-TX)
003220         MOVE BK-SEAT-ID      TO WV-SEAT-ID (WV-TX)
003230         MOVE BK-USER-EMAIL   TO WV-EMAIL (WV-TX)
003240         MOVE BK-BUS-ID       TO WV-BUS-ID (WV-TX)
003250         MOVE BK-FROM-SEQ     TO WV-FROM-SEQ (WV-TX)
003260         MOVE BK-TO-SEQ       TO WV-TO-SEQ (WV-TX)
003270         MOVE BK-JOURNEY-DATE TO WV-JRNY-DATE (WV-TX)
003280         MOVE BK-AMOUNT       TO WV-AMOUNT (WV-TX)
003290         MOVE BK-STATUS       TO WV-STATUS (WV-TX)
003300         MOVE 'N'             TO WV-PRINTED-SW (WV-TX)
003310     END-IF
003320     READ BOOKFILE
003330         AT END MOVE '10' TO WS-BOOK-STATUS.
003340 280-EXIT.
003350     EXIT.
003360*   PRINTS EVERY LOADED BOOKING, HIGHEST BK-ID FIRST, BY REPEATED
003370*   MAX-SCANS OF THE TABLE RATHER THAN A SORT STEP - SIMPLE TO
003380*   FOLLOW AT THIS VOLUME, THOUGH O(N**2) FOR A VERY LARGE FILE.
003390 300-PRINT-DESCENDING.
003400     PERFORM 310-PRINT-ONE-HIGHEST THRU 310-EXIT
003410         WV-BOOK-CNT TIMES.
003420 300-EXIT.
003430     EXIT.
003440*   PRINTS THE CURRENT HIGHEST UNPRINTED BOOKING, FLAGS IT DONE,
003450*   AND ROLLS ITS AMOUNT INTO THE CONFIRMED-TOTAL FOOTER FIGURE
003460*   WHEN ITS STATUS IS CONFIRMED (CR-0381).
003470 310-PRINT-ONE-HIGHEST.
003480     PERFORM 320-FIND-HIGHEST-UNPRINTED THRU 320-EXIT.
003490     IF WV-HIGH-IX > ZERO
003500         SET WV-TX TO WV-HIGH-IX
003510         PERFORM 340-PRINT-ONE-BOOKING THRU 340-EXIT
003520         MOVE 'Y' TO WV-PRINTED-SW (WV-HIGH-IX)
003530         ADD 1 TO WC-BOOK-CNT
003540         IF WV-STATUS (WV-HIGH-IX) = 'CONFIRMED'
003550             ADD WV-AMOUNT (WV-HIGH-IX) TO WC-AMOUNT-TOT-X
003560         END-IF
003570     END-IF.
003580 310-EXIT.
003590     EXIT.
003600 320-FIND-HIGHEST-UNPRINTED.
003610     MOVE ZERO TO WV-HIGH-IX.
003620     SET WV-SCAN-IX TO 1.
003630     PERFORM 330-CHECK-ONE-FOR-HIGH THRU 330-EXIT
003640         UNTIL WV-SCAN-IX > WV-BOOK-CNT.
003650 320-EXIT.
003660     EXIT.
003670*   KEEPS THE HIGHEST-ID NOT-YET-PRINTED ENTRY SEEN SO FAR IN
003680*   WV-HIGH-IX AS THE SCAN WALKS THE WHOLE TABLE ONCE.
003690 330-CHECK-ONE-FOR-HIGH.
003700     IF WV-PRINTED-SW (WV-SCAN-IX) NOT = 'Y'
003710         IF WV-HIGH-IX = ZERO
003720             SET WV-HIGH-IX TO WV-SCAN-IX
003730         ELSE
003740             IF WV-ID (WV-SCAN-IX) > WV-ID (WV-HIGH-IX)
003750                 SET WV-HIGH-IX TO WV-SCAN-IX
003760             END-IF
003770         END-IF
003780     END-IF
003790     SET WV-SCAN-IX UP BY 1.
003800 330-EXIT.
003810     EXIT.
003820*   BUILDS THE DETAIL LINE FOR ONE BOOKING, RESOLVING THE BUS
003830*   NAME AND THE TWO STOP NAMES BEFORE MOVING THE REST OF THE
003840*   FIELDS STRAIGHT ACROSS FROM THE TABLE ENTRY.  DL-SEAT-ID IS A
003850*   STRAIGHT MOVE FROM THE TABLE - NO LOOK-UP NEEDED SINCE THE
003860*   SEAT NUMBER RODE ALONG WITH THE BOOKING FROM BOOKFILE ITSELF
003870*   (CR-0514).
003880 340-PRINT-ONE-BOOKING.
003890     MOVE WV-ID (WV-TX)       TO DL-BK-ID.
003900     MOVE WV-SEAT-ID (WV-TX)  TO DL-SEAT-ID.
003910     MOVE WV-EMAIL (WV-TX)    TO DL-EMAIL.
003920     PERFORM 345-RESOLVE-BUS-NAME THRU 345-EXIT.
003930     PERFORM 350-RESOLVE-STOP-NAMES THRU 350-EXIT.
003940     MOVE WV-JRNY-DATE (WV-TX) TO DL-JRNY-DATE.
003950     MOVE WV-AMOUNT (WV-TX)    TO DL-AMOUNT.
003960     MOVE WV-STATUS (WV-TX)    TO DL-STATUS.
003970     WRITE RF-LINE FROM WS-DTL-LINE.
003980 340-EXIT.
003990     EXIT.
004000*   IF THE BOOKING'S BUS-ID IS NOT FOUND IN THE TABLE, PRINTS
004010*   'UNKNOWN BUS' RATHER THAN LEAVING THE FIELD BLANK.
004020 345-RESOLVE-BUS-NAME.
004030     MOVE ZERO TO WM-BX-SAVE.
004040     SET WM-BX TO 1.
004050     PERFORM 347-CHECK-ONE-BUS-NAME THRU 347-EXIT
004060         UNTIL WM-BX > WM-BUS-CNT OR WM-BX-SAVE > 0.
004070     IF WM-BX-SAVE > 0
004080         MOVE WM-BUS-NAME (WM-BX-SAVE) TO DL-BUS-NAME
004090         MOVE WM-BUS-TYPE (WM-BX-SAVE) TO DL-BUS-TYPE
004100         MOVE WM-OPERATOR (WM-BX-SAVE) TO DL-OPERATOR
004110     ELSE
004120         MOVE 'UNKNOWN BUS' TO DL-BUS-NAME
004130         MOVE SPACES TO DL-BUS-TYPE
004140         MOVE SPACES TO DL-OPERATOR
004150     END-IF.
004160 345-EXIT.
004170     EXIT.
004180*   COMPARES ONE TABLE ENTRY AGAINST THE BOOKING'S BUS-ID.
004190 347-CHECK-ONE-BUS-NAME.
004200     IF WM-BUS-ID (WM-BX) = WV-BUS-ID (WV-TX)
004210         SET WM-BX-SAVE TO WM-BX
004220     END-IF
004230     SET WM-BX UP BY 1.
004240 347-EXIT.
004250     EXIT.
004260*   CR-0340 - DEFAULTS BOTH STOP NAMES TO 'STOP nnn' FIRST, THEN
004270*   OVERWRITES THEM IF THE BUS'S STOP TABLE HAS A MATCHING
004280*   SEQUENCE NUMBER, SO A BOOKING NEVER PRINTS A BLANK STOP NAME
004290*   JUST BECAUSE STOPFILE IS MISSING A RECORD.
004300 350-RESOLVE-STOP-NAMES.
004310     MOVE SPACES TO DL-FROM-STOP.
004320     MOVE SPACES TO DL-TO-STOP.
004330     MOVE ZERO TO DL-FROM-ARR.
004340     MOVE ZERO TO DL-TO-ARR.
004350     STRING 'STOP ' DELIMITED BY SIZE
004360            WV-FROM-SEQ (WV-TX) DELIMITED BY SIZE
004370            INTO DL-FROM-STOP.
004380     STRING 'STOP ' DELIMITED BY SIZE
004390            WV-TO-SEQ (WV-TX) DELIMITED BY SIZE
004400            INTO DL-TO-STOP.
004410     IF WM-BX-SAVE > 0
004420         SET WM-STX TO 1
004430         PERFORM 355-CHECK-ONE-STOP THRU 355-EXIT
004440             UNTIL WM-STX > WM-STOP-CNT (WM-BX-SAVE)
004450     END-IF.
004460 350-EXIT.
004470     EXIT.
004480*   TESTS ONE STOP TABLE ENTRY AGAINST BOTH THE FROM AND TO
004490*   SEQUENCE NUMBERS FOR THIS BOOKING.
004500 355-CHECK-ONE-STOP.
004510     IF WM-STOP-SEQ (WM-BX-SAVE, WM-STX) = WV-FROM-SEQ (WV-TX)
004520         MOVE WM-STOP-NAME (WM-BX-SAVE, WM-STX) TO DL-FROM-STOP
004530         MOVE WM-STOP-ARR (WM-BX-SAVE, WM-STX)  TO DL-FROM-ARR
004540     END-IF
004550     IF WM-STOP-SEQ (WM-BX-SAVE, WM-STX) = WV-TO-SEQ (WV-TX)
004560         MOVE WM-STOP-NAME (WM-BX-SAVE, WM-STX) TO DL-TO-STOP
004570         MOVE WM-STOP-ARR (WM-BX-SAVE, WM-STX)  TO DL-TO-ARR
004580     END-IF
004590     SET WM-STX UP BY 1.
004600 355-EXIT.
004610     EXIT.
004620*   THREE FOOTER LINES - TOTAL BOOKINGS LISTED, TOTAL CONFIRMED
004630*   AMOUNT (CR-0381), AND THE RUN DATE FOR FILING PURPOSES.
004640 500-PRINT-SUMMARY.
004650     MOVE 'TOTAL BOOKINGS LISTED' TO RS-TEXT.
004660     MOVE WC-BOOK-CNT TO RS-COUNT.
004670     MOVE ZERO TO RS-AMOUNT.
004680     WRITE RF-LINE FROM WS-SUMMARY-LINE.
004690     MOVE 'TOTAL CONFIRMED AMOUNT' TO RS-TEXT.
004700     MOVE ZERO TO RS-COUNT.
004710     MOVE WC-AMOUNT-TOT-X TO RS-AMOUNT.
004720     WRITE RF-LINE FROM WS-SUMMARY-LINE.
004730     MOVE 'RUN DATE (CCYYMMDD)' TO RS-TEXT.
004740     MOVE WS-TODAY-CCYY TO RS-COUNT.
004750     MOVE ZERO TO RS-AMOUNT.
004760     WRITE RF-LINE FROM WS-SUMMARY-LINE.
004770 500-EXIT.
004780     EXIT.
004790*   CLOSES ALL FOUR FILES BEFORE THE RUN ENDS.
004800 900-CLOSE-FILES.
004810     CLOSE BOOKFILE.
004820     CLOSE BUSFILE.
004830     CLOSE STOPFILE.
004840     CLOSE RPTFILE.
004850 900-EXIT.
004860     EXIT.
