000100******************************************************************
000200*                                                                *
000300*   SRCHREC  -  SEARCH-REQUEST TRANSACTION  (FILE = SRCHFILE)     *
000400*                                                                *
000500*   ONE ENTRY PER ROUTE SEARCH REQUEST READ BY BR0003.            *
000600*                                                                *
000700*   RM 09/15/99  ORIGINAL LAYOUT                                 *
000800******************************************************************
000900     05  SQ-FROM-STOP                     PIC X(20).
001000     05  SQ-TO-STOP                       PIC X(20).
001100     05  SQ-DATE                          PIC 9(08).
001200     05  FILLER                           PIC X(02).
