000100******************************************************************
000200*                                                                *
000300*   USRQREC  -  USER-BOOKING-VIEW REQUEST  (FILE = USRQFILE)      *
000400*                                                                *
000500*   ONE ENTRY PER "SHOW MY BOOKINGS" REQUEST READ BY BR0007.      *
000600*   CAPTURED BY THE ON-LINE SYSTEM WHEN A USER ASKS FOR THEIR     *
000700*   OWN BOOKING HISTORY; UQ-USER-EMAIL IS THE ONLY SELECTION KEY. *
000800*                                                                *
000900*   RM 09/22/99  ORIGINAL LAYOUT                                 *
001000******************************************************************
001100     05  UQ-USER-EMAIL                    PIC X(30).
001200     05  FILLER                           PIC X(02).
