000100******************************************************************
000200*                                                                *
000300*   SEATREC  -  SEAT INVENTORY RECORD  (FILE = SEATFILE)          *
000400*                                                                *
000500*   ONE ENTRY PER PHYSICAL SEAT ON A BUS.  CREATED BY THE SEAT    *
000600*   INITIALIZATION RUN (BR0002) AND MAINTAINED BY THE CANCEL RUN  *
000700*   (BR0006) WHEN A SEAT IS FREED.  LINE SEQUENTIAL, 20 BYTES.    *
000800*                                                                *
000900*   RM 09/10/99  ORIGINAL LAYOUT                                 *
001000******************************************************************
001100     05  SR-BUS-ID                       PIC 9(05).
001200     05  SR-SEAT-ID                       PIC 9(07).
001300     05  SR-SEAT-NUMBER                   PIC X(04).
001400     05  SR-SEAT-AVAIL                    PIC X(01).
001500         88  SR-AVAILABLE                 VALUE 'Y'.
001600         88  SR-NOT-AVAILABLE              VALUE 'N'.
001700     05  FILLER                           PIC X(03).
