000100******************************************************************
000200*                                                                *
000300*   STOPREC  -  BUS-STOP (ROUTE DETAIL) RECORD  (FILE=STOPFILE)   *
000400*                                                                *
000500*   CHILD OF BUSREC, ONE ENTRY PER STOP ALONG A BUS' ROUTE,       *
000600*   ORDERED BY BD-SEQ WITHIN BD-BUS-ID.  LINE SEQUENTIAL, 60 BYTES*
000700*   BD-CUM-FARE IS DERIVED BY THE FARE-BUILD RUN (SEE BR0000) AND *
000800*   IS WRITTEN BACK TO THIS FILE - IT DOES NOT ARRIVE PRE-SET.    *
000900*                                                                *
001000*   SS 03/11/98  ORIGINAL LAYOUT                                 *
001100*   RM 09/02/99  ADDED BD-CUM-FARE FOR THE CUMULATIVE FARE BUILD *
001200******************************************************************
001300     05  BD-BUS-ID                       PIC 9(05).
001400     05  BD-SEQ                          PIC 9(03).
001500     05  BD-STOP-NAME                     PIC X(20).
001600     05  BD-CITY-CODE                     PIC X(03).
001700     05  BD-ARRIVAL-TIME                  PIC 9(04).
001800     05  BD-PRICE-FROM-PREV               PIC S9(05)V99.
001900     05  BD-CUM-FARE                      PIC S9(07)V99.
002000     05  FILLER                           PIC X(09).
