000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BR0003.
000030 AUTHOR. J CRUZ.
000040 INSTALLATION. SYSTEMS GROUP - FLEET OPERATIONS.
000050 DATE-WRITTEN. 09/15/99.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL.
000080******************************************************************
000090*                                                                *
000100*   BR0003  -  ROUTE SEARCH                                      *
000110*                                                                *
000120*   FOR EACH REQUEST ON SRCHFILE, FINDS EVERY ACTIVE BUS THAT    *
000130*   SERVES BOTH THE FROM STOP AND THE TO STOP, IN ORDER, ON THE  *
000140*   REQUESTED DAY OF THE WEEK, AND PRINTS ITS FARE, TIMES AND    *
000150*   INTERMEDIATE STOPS TO RPTFILE.                               *
000160*                                                                *
000170*   CHANGE LOG                                                   *
000180*   ----------                                                   *
000190*   09/15/99  JC  ORIGINAL PROGRAM.                      CR-0121 *
000200*   10/03/99  JC  CASE-INSENSITIVE STOP NAME MATCH ADDED.CR-0121 *
000210*   12/08/99  SLT Y2K - WEEKDAY ROUTINE REWRITTEN FOR    CR-0205 *
000220*                 FULL 4-DIGIT YEAR (ZELLER'S RULE).             *
000230*   05/17/01  RM  PAST-DATE REQUESTS NOW REJECTED.       CR-0312 *
000240*   09/09/02  JDC INTERMEDIATE STOPS PRINTED AS SUB-LINES.CR-0380*
000250*   08/09/26  TRK COMMENT PASS - NO LOGIC CHANGED.       CR-0512 *
000260*   08/09/26  TRK FROM/TO STOP-TABLE SUBSCRIPTS PULLED    CR-0517*
000270*                 OUT OF WM-COUNTERS TO STANDALONE 77-         *
000280*                 LEVELS - NEITHER IS EVER MOVED AS PART OF     *
000290*                 THAT GROUP.                                  *
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-PC.
000340 OBJECT-COMPUTER. IBM-PC.
000350*
000360*   UPSI-0 GIVES THE OPERATOR A RUNTIME SWITCH TO TURN ON THE
000370*   TRACE FLAG (WS-TRACE-ON) WITHOUT RECOMPILING; NOT CURRENTLY
000380*   READ ANYWHERE IN THIS PROGRAM BUT KEPT FOR PARITY WITH THE
000390*   OTHER BR0XXX RUNS IN THIS SUITE.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     UPSI-0 ON STATUS IS WS-TRACE-ON.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450*   MASTER BUS FILE - LOADED ENTIRELY INTO WM-BUS-TABLE BELOW
000460*   SO EACH SEARCH REQUEST CAN SCAN IT IN MEMORY.
000470     SELECT BUSFILE ASSIGN TO BUSFL
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS WS-BUS-STATUS.
000500*   STOP-SEQUENCE FILE - ONE RECORD PER BUS PER STOP, ASSUMED
000510*   SORTED BY BUS THEN BY SEQUENCE NUMBER.
000520     SELECT STOPFILE ASSIGN TO STOPFL
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS WS-STOP-STATUS.
000550*   ONE INCOMING SEARCH REQUEST PER RECORD - FROM STOP, TO STOP
000560*   AND THE DATE THE CUSTOMER WANTS TO TRAVEL.
000570     SELECT SRCHFILE ASSIGN TO SRCHFL
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-SRCH-STATUS.
000600*   PRINTED SEARCH-RESULTS REPORT.
000610     SELECT RPTFILE ASSIGN TO RPTFL
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-RPT-STATUS.
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  BUSFILE.
000670 01  BF-BUS-REC.
000680     COPY BUSREC.
000690 FD  STOPFILE.
000700 01  SF-STOP-REC.
000710     COPY STOPREC.
000720 FD  SRCHFILE.
000730 01  QF-SRCH-REC.
000740     COPY SRCHREC.
000750 FD  RPTFILE.
000760 01  RF-LINE                              PIC X(132).
000770 WORKING-STORAGE SECTION.
000780*   FILE-STATUS BYTES FOR THE FOUR FILES ABOVE, PLUS THE
000790*   UPSI-0 TRACE SWITCH AND ITS PAD.
000800 01  WS-FILE-STATUS.
000810     05  WS-BUS-STATUS                    PIC X(02).
000820     05  WS-STOP-STATUS                    PIC X(02).
000830     05  WS-SRCH-STATUS                    PIC X(02).
000840     05  WS-RPT-STATUS                     PIC X(02).
000850     05  WS-TRACE-ON                        PIC X(01).
000860     05  FILLER                             PIC X(08).
000870*   TODAY'S DATE, PULLED FROM THE SYSTEM CLOCK AT OPEN TIME SO
000880*   EVERY SEARCH REQUEST DATED BEFORE TODAY CAN BE REJECTED.
000890 01  WS-TODAY.
000900     05  WS-TODAY-CCYY                    PIC 9(04).
000910     05  WS-TODAY-MM                       PIC 9(02).
000920     05  WS-TODAY-DD                       PIC 9(02).
000930*   NUMERIC REDEFINITION OF WS-TODAY FOR A SINGLE COMPARISON
000940*   AGAINST THE REQUEST DATE WITHOUT BREAKING IT INTO PARTS.
000950 01  WS-TODAY-X REDEFINES WS-TODAY          PIC 9(08).
000960*   COUNTERS AND INDEXES FOR THE IN-MEMORY BUS TABLE AND THE
000970*   TWO STOP-MATCH SWITCHES USED WHILE SCANNING A BUS'S STOPS.
000980 01  WM-COUNTERS.
000990     05  WM-MAX-BUS                       PIC S9(4) COMP VALUE 500.
001000     05  WM-BUS-CNT                       PIC S9(4) COMP VALUE ZERO.
001010     05  WM-TX                             PIC S9(4) COMP.
001020     05  WM-SX                             PIC S9(4) COMP.
001030     05  WM-FOUND-FROM-SW                   PIC X(01) VALUE 'N'.
001040         88  WM-FOUND-FROM                 VALUE 'Y'.
001050     05  WM-FOUND-TO-SW                     PIC X(01) VALUE 'N'.
001060         88  WM-FOUND-TO                    VALUE 'Y'.
001070     05  WM-MATCH-SW                        PIC X(01) VALUE 'N'.
001080         88  WM-IS-MATCH                     VALUE 'Y'.
001090     05  FILLER                             PIC X(03).
001100*   CR-0517 - THE MATCHED STOP-TABLE SUBSCRIPTS FOR THE REQUEST'S
001110*   FROM AND TO STOPS, SET BY 245/340/345 AND READ BY 330/360 -
001120*   NEVER PART OF ANY GROUP MOVE, SO BOTH STAND ALONE.
001130 77  WM-FROM-IX                            PIC S9(4) COMP.
001140 77  WM-TO-IX                              PIC S9(4) COMP.
001150*   THE IN-MEMORY BUS TABLE - ONE ENTRY PER ACTIVE-OR-INACTIVE
001160*   BUS, EACH CARRYING ITS OWN NESTED STOP-SEQUENCE TABLE SO THE
001170*   WHOLE NETWORK CAN BE SEARCHED WITHOUT REREADING THE FILES.
001180 01  WM-BUS-TABLE.
001190     05  WM-BUS OCCURS 500 TIMES INDEXED BY WM-BX.
001200         10  WM-BUS-ID                    PIC 9(05).
001210         10  WM-BUS-NAME                   PIC X(20).
001220         10  WM-BUS-TYPE                    PIC X(10).
001230         10  WM-OPERATOR                    PIC X(20).
001240         10  WM-ACTIVE                      PIC X(01).
001250         10  WM-SCHED                       PIC X(07).
001260         10  WM-STOP-CNT                    PIC S9(4) COMP.
001270*   UP TO 50 STOPS PER BUS, IN TIMETABLE ORDER, CARRYING THE
001280*   ARRIVAL TIME AND RUNNING CUMULATIVE FARE USED TO PRICE ANY
001290*   FROM/TO SEGMENT THE CUSTOMER ASKS FOR.
001300         10  WM-STOP OCCURS 50 TIMES INDEXED BY WM-STX.
001310             15  WM-STOP-SEQ                PIC 9(03).
001320             15  WM-STOP-NAME                PIC X(20).
001330             15  WM-STOP-ARR                 PIC 9(04).
001340             15  WM-STOP-CUM                 PIC S9(07)V99.
001350     05  FILLER                             PIC X(04).
001360*   SCRATCH FIELDS FOR THE CASE-INSENSITIVE STOP-NAME COMPARE -
001370*   CR-0121 ADDED THIS SO 'MAIN ST' MATCHES 'Main St'.
001380 01  WS-MATCH-TEXT.
001390     05  WM-WORK-A                         PIC X(20).
001400     05  WM-WORK-B                          PIC X(20).
001410     05  WM-LOWER-ALPHA                     PIC X(26) VALUE
001420         'abcdefghijklmnopqrstuvwxyz'.
001430     05  WM-UPPER-ALPHA                     PIC X(26) VALUE
001440         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001450     05  FILLER                             PIC X(06).
001460*   ZELLER'S-CONGRUENCE WORK FIELDS - CR-0205 REWROTE THE
001470*   WEEKDAY ROUTINE TO USE A FULL 4-DIGIT YEAR FOR Y2K AND THESE
001480*   HOLD EACH INTERMEDIATE TERM OF THE FORMULA. PACKED DECIMAL
001490*   SINCE THEY ARE PURE SCRATCH ARITHMETIC, NEVER PRINTED.
001500 01  WD-WEEKDAY-FIELDS.
001510     05  WD-CCYY                          PIC S9(05) COMP-3.
001520     05  WD-MM                             PIC S9(05) COMP-3.
001530     05  WD-DD                             PIC S9(05) COMP-3.
001540     05  WD-Y                              PIC S9(05) COMP-3.
001550     05  WD-M                               PIC S9(05) COMP-3.
001560     05  WD-K                               PIC S9(05) COMP-3.
001570     05  WD-J                               PIC S9(05) COMP-3.
001580     05  WD-TERM1                           PIC S9(05) COMP-3.
001590     05  WD-H                               PIC S9(05) COMP-3.
001600     05  WD-DAY-NUM                         PIC S9(05) COMP-3.
001610     05  WD-SCHED-POS                       PIC S9(05) COMP-3.
001620     05  FILLER                             PIC X(05).
001630*   REPORT HEADING LINE - WRITTEN ONCE AT OPEN TIME.
001640 01  WS-HDR-LINE.
001650     05  FILLER                            PIC X(01) VALUE SPACE.
001660     05  FILLER                             PIC X(20) VALUE
001670         'ROUTE SEARCH RESULTS'.
001680     05  FILLER                             PIC X(111) VALUE SPACE.
001690*   ONE DETAIL LINE PER MATCHING BUS - BUS IDENTITY, DEPARTURE
001700*   AND ARRIVAL TIMES AT THE REQUESTED STOPS, THE SEGMENT FARE
001710*   AND THE STOP SEQUENCE NUMBERS USED TO ORDER INTERMEDIATE
001720*   STOPS BELOW IT.
001730 01  WS-DTL-LINE.
001740     05  FILLER                            PIC X(01) VALUE SPACE.
001750     05  DL-BUS-ID                          PIC 9(05).
001760     05  FILLER                              PIC X(01) VALUE SPACE.
001770     05  DL-BUS-NAME                         PIC X(20).
001780     05  DL-BUS-TYPE                         PIC X(10).
001790     05  DL-OPERATOR                         PIC X(20).
001800     05  DL-DEP-TIME                         PIC 9(04).
001810     05  DL-ARR-TIME                         PIC 9(04).
001820     05  DL-FARE                             PIC ZZ,ZZZ,ZZ9.99.
001830     05  DL-FROM-SEQ                         PIC ZZ9.
001840     05  DL-TO-SEQ                           PIC ZZ9.
001850     05  FILLER                              PIC X(48) VALUE SPACE.
001860*   CR-0380 ADDED THIS INDENTED SUB-LINE SO EVERY INTERMEDIATE
001870*   STOP ON A MATCHED ROUTE PRINTS ON ITS OWN LINE UNDER THE
001880*   BUS'S DETAIL LINE, RATHER THAN BEING LEFT OFF THE REPORT.
001890 01  WS-SUB-LINE REDEFINES WS-DTL-LINE.
001900     05  FILLER                             PIC X(10) VALUE SPACE.
001910     05  SL-TEXT                             PIC X(40) VALUE
001920         '    INTERMEDIATE STOP -'.
001930     05  SL-STOP-NAME                        PIC X(20).
001940     05  FILLER                              PIC X(62) VALUE SPACE.
001950*   PRINTED WHEN A SEARCH REQUEST IS EITHER FOR A PAST DATE OR
001960*   MATCHES NO BUS AT ALL, SO THE CUSTOMER ALWAYS SEES A LINE
001970*   FOR EVERY REQUEST FILED, NOT JUST THE ONES THAT HIT.
001980 01  WS-NONE-LINE REDEFINES WS-DTL-LINE.
001990     05  FILLER                              PIC X(132) VALUE
002000         '    NO BUS MATCHES THIS SEARCH REQUEST'.
002010 PROCEDURE DIVISION.
002020*   OPEN, LOAD THE BUS/STOP MASTERS INTO MEMORY, WORK THE
002030*   SEARCH-REQUEST FILE, THEN CLOSE UP. ONE PASS, NO RESTART.
002040 100-MAINLINE.
002050     PERFORM 110-OPEN-FILES THRU 110-EXIT.
002060     PERFORM 200-LOAD-MASTER THRU 200-EXIT.
002070     PERFORM 300-PROCESS-REQUESTS THRU 300-EXIT.
002080     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002090     STOP RUN.
002100 100-EXIT.
002110     EXIT.
002120*   OPENS ALL FOUR FILES, CAPTURES TODAY'S DATE FOR THE PAST-
002130*   DATE EDIT IN 310, AND WRITES THE REPORT HEADING ONCE.
002140 110-OPEN-FILES.
002150     OPEN INPUT BUSFILE.
002160     OPEN INPUT STOPFILE.
002170     OPEN INPUT SRCHFILE.
002180     OPEN OUTPUT RPTFILE.
002190     ACCEPT WS-TODAY-X FROM DATE YYYYMMDD.
002200     WRITE RF-LINE FROM WS-HDR-LINE.
002210 110-EXIT.
002220     EXIT.
002230*   LOADS THE TWO MASTER FILES IN ORDER - BUSES FIRST SO EACH
002240*   BUS HAS A TABLE ENTRY AVAILABLE WHEN ITS STOPS ARE READ.
002250 200-LOAD-MASTER.
002260     PERFORM 210-LOAD-BUSES THRU 210-EXIT.
002270     PERFORM 230-LOAD-STOPS THRU 230-EXIT.
002280 200-EXIT.
002290     EXIT.
002300 210-LOAD-BUSES.
002310     READ BUSFILE
002320         AT END MOVE '10' TO WS-BUS-STATUS.
002330     PERFORM 220-LOAD-ONE-BUS THRU 220-EXIT
002340         UNTIL WS-BUS-STATUS = '10'.
002350 210-EXIT.
002360     EXIT.
002370*   COPIES ONE BUS MASTER RECORD INTO THE TABLE AND ZEROES ITS
002380*   STOP COUNT; SILENTLY DROPS ANY BUS PAST WM-MAX-BUS (500) SO
002390*   A FULL TABLE DOES NOT ABEND THE RUN.
002400 220-LOAD-ONE-BUS.
002410     IF WM-BUS-CNT < WM-MAX-BUS
002420         ADD 1 TO WM-BUS-CNT
002430         SET WM-BX TO WM-BUS-CNT
002440         MOVE BR-BUS-ID      TO WM-BUS-ID (WM-BX)
002450         MOVE BR-BUS-NAME    TO WM-BUS-NAME (WM-BX)
002460         MOVE BR-BUS-TYPE    TO WM-BUS-TYPE (WM-BX)
002470         MOVE BR-OPERATOR-NAME TO WM-OPERATOR (WM-BX)
002480         MOVE BR-ACTIVE-FLAG TO WM-ACTIVE (WM-BX)
002490         MOVE BR-SCHED-DAYS  TO WM-SCHED (WM-BX)
002500         MOVE ZERO           TO WM-STOP-CNT (WM-BX)
002510     END-IF
002520     READ BUSFILE
002530         AT END MOVE '10' TO WS-BUS-STATUS.
002540 220-EXIT.
002550     EXIT.
002560 230-LOAD-STOPS.
002570     READ STOPFILE
002580         AT END MOVE '10' TO WS-STOP-STATUS.
002590     PERFORM 240-LOAD-ONE-STOP THRU 240-EXIT
002600         UNTIL WS-STOP-STATUS = '10'.
002610 230-EXIT.
002620     EXIT.
002630*   FILES THE STOP RECORD UNDER ITS OWNING BUS'S NESTED STOP
002640*   TABLE. STOPFILE IS ASSUMED SORTED BY BUS AND BY SEQUENCE, SO
002650*   THE TABLE FILLS IN TIMETABLE ORDER WITHOUT ANY SEPARATE SORT
002660*   STEP IN THIS PROGRAM.
002670 240-LOAD-ONE-STOP.
002680     PERFORM 245-FIND-BUS-BY-ID THRU 245-EXIT.
002690     IF WM-FOUND-FROM
002700         IF WM-STOP-CNT (WM-FROM-IX) < 50
002710             ADD 1 TO WM-STOP-CNT (WM-FROM-IX)
002720             SET WM-STX TO WM-STOP-CNT (WM-FROM-IX)
002730             MOVE BD-SEQ TO WM-STOP-SEQ (WM-FROM-IX, WM-STX)
002740             MOVE BD-STOP-NAME TO
002750                 WM-STOP-NAME (WM-FROM-IX, WM-STX)
002760             MOVE BD-ARRIVAL-TIME TO
002770                 WM-STOP-ARR (WM-FROM-IX, WM-STX)
002780             MOVE BD-CUM-FARE TO
002790                 WM-STOP-CUM (WM-FROM-IX, WM-STX)
002800         END-IF
002810     END-IF
002820     READ STOPFILE
002830         AT END MOVE '10' TO WS-STOP-STATUS.
002840 240-EXIT.
002850     EXIT.
002860*   LINEAR SEARCH OF THE BUS TABLE BY BUS-ID. REUSES THE
002870*   WM-FOUND-FROM-SW/WM-FROM-IX PAIR ALSO USED BY THE STOP-NAME
002880*   MATCH BELOW - HARMLESS HERE SINCE 240 NEVER RUNS CONCURRENTLY
002890*   WITH THE SEARCH-REQUEST PASS.
002900 245-FIND-BUS-BY-ID.
002910     MOVE 'N' TO WM-FOUND-FROM-SW.
002920     SET WM-BX TO 1.
002930     PERFORM 246-CHECK-ONE-BUS THRU 246-EXIT
002940         UNTIL WM-BX > WM-BUS-CNT OR WM-FOUND-FROM.
002950 245-EXIT.
002960     EXIT.
002970 246-CHECK-ONE-BUS.
002980     IF WM-BUS-ID (WM-BX) = BD-BUS-ID
002990         MOVE 'Y' TO WM-FOUND-FROM-SW
003000         SET WM-FROM-IX TO WM-BX
003010     END-IF
003020     SET WM-BX UP BY 1.
003030 246-EXIT.
003040     EXIT.
003050 300-PROCESS-REQUESTS.
003060     READ SRCHFILE
003070         AT END MOVE '10' TO WS-SRCH-STATUS.
003080     PERFORM 310-PROCESS-ONE-REQUEST THRU 310-EXIT
003090         UNTIL WS-SRCH-STATUS = '10'.
003100 300-EXIT.
003110     EXIT.
003120*   CR-0312 - A REQUEST DATED BEFORE TODAY IS REJECTED OUTRIGHT
003130*   (NO-MATCH LINE, NO BUS SCAN). OTHERWISE DERIVES THE REQUESTED
003140*   WEEKDAY AND SCANS EVERY BUS FOR A SERVICE MATCH; IF NONE OF
003150*   THEM MATCHED, THE NO-MATCH LINE STILL HAS TO BE WRITTEN SO
003160*   EVERY REQUEST GETS A LINE ON THE REPORT.
003170 310-PROCESS-ONE-REQUEST.
003180     IF SQ-DATE < WS-TODAY-X
003190         MOVE WS-NONE-LINE TO RF-LINE
003200         WRITE RF-LINE
003210     ELSE
003220         PERFORM 320-DERIVE-WEEKDAY THRU 320-EXIT
003230         MOVE 'N' TO WM-MATCH-SW
003240         SET WM-BX TO 1
003250         PERFORM 330-TRY-ONE-BUS THRU 330-EXIT
003260             UNTIL WM-BX > WM-BUS-CNT
003270         IF NOT WM-IS-MATCH
003280             MOVE WS-NONE-LINE TO RF-LINE
003290             WRITE RF-LINE
003300         END-IF
003310     END-IF
003320     READ SRCHFILE
003330         AT END MOVE '10' TO WS-SRCH-STATUS.
003340 310-EXIT.
003350     EXIT.
003360*   ZELLER'S CONGRUENCE, REWRITTEN UNDER CR-0205 FOR A FULL
003370*   4-DIGIT YEAR. JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE
003380*   PRIOR YEAR PER THE CLASSIC FORMULA, THEN WD-H (0-6, SUNDAY-
003390*   BASED) IS REMAPPED TO WD-DAY-NUM (1-7, MONDAY-BASED) TO
003400*   MATCH THE BR-SCHED-DAYS BIT-STRING LAYOUT USED IN 335 BELOW.
003410 320-DERIVE-WEEKDAY.
003420     MOVE SQ-DATE (1:4) TO WD-CCYY.
003430     MOVE SQ-DATE (5:2) TO WD-MM.
003440     MOVE SQ-DATE (7:2) TO WD-DD.
003450     IF WD-MM <= 2
003460         COMPUTE WD-M = WD-MM + 12
003470         COMPUTE WD-Y = WD-CCYY - 1
003480     ELSE
003490         MOVE WD-MM TO WD-M
003500         MOVE WD-CCYY TO WD-Y
003510     END-IF
003520     COMPUTE WD-K = WD-Y - (WD-Y / 100) * 100.
003530     COMPUTE WD-J = WD-Y / 100.
003540     COMPUTE WD-TERM1 = (13 * (WD-M + 1)) / 5.
003550     COMPUTE WD-H = WD-DD + WD-TERM1 + WD-K + (WD-K / 4) +
003560         (WD-J / 4) - (2 * WD-J).
003570     COMPUTE WD-H = WD-H - ((WD-H / 7) * 7).
003580     IF WD-H < 0
003590         ADD 7 TO WD-H
003600     END-IF.
003610*   REMAP TABLE: ZELLER WD-H 0=SAT,1=SUN,2=MON...6=FRI BECOMES
003620*   WD-DAY-NUM 1=MON...7=SUN TO LINE UP WITH BR-SCHED-DAYS.
003630     EVALUATE WD-H
003640         WHEN 2 MOVE 1 TO WD-DAY-NUM
003650         WHEN 3 MOVE 2 TO WD-DAY-NUM
003660         WHEN 4 MOVE 3 TO WD-DAY-NUM
003670         WHEN 5 MOVE 4 TO WD-DAY-NUM
003680         WHEN 6 MOVE 5 TO WD-DAY-NUM
003690         WHEN 0 MOVE 6 TO WD-DAY-NUM
003700         WHEN 1 MOVE 7 TO WD-DAY-NUM
003710     END-EVALUATE.
003720 320-EXIT.
003730     EXIT.
003740*   A BUS IS A CANDIDATE ONLY IF IT IS ACTIVE, RUNS THE
003750*   REQUESTED WEEKDAY (335), AND SERVES BOTH STOPS IN THE RIGHT
003760*   ORDER (340). THE SEQUENCE-NUMBER COMPARE BELOW IS WHAT KEEPS
003770*   A CUSTOMER FROM BEING OFFERED A BUS GOING THE WRONG DIRECTION.
003780 330-TRY-ONE-BUS.
003790     IF WM-ACTIVE (WM-BX) = 'Y'
003800         PERFORM 335-CHECK-SCHEDULE THRU 335-EXIT
003810         IF WD-SCHED-POS = 0
003820             PERFORM 340-SCAN-STOPS THRU 340-EXIT
003830             IF WM-FOUND-FROM AND WM-FOUND-TO
003840                 IF WM-STOP-SEQ (WM-BX, WM-FROM-IX) <
003850                    WM-STOP-SEQ (WM-BX, WM-TO-IX)
003860                     MOVE 'Y' TO WM-MATCH-SW
003870                     PERFORM 360-PRINT-MATCH THRU 360-EXIT
003880                 END-IF
003890             END-IF
003900         END-IF
003910     END-IF
003920     SET WM-BX UP BY 1.
003930 330-EXIT.
003940     EXIT.
003950*   A BLANK SCHEDULE STRING MEANS THE BUS RUNS EVERY DAY;
003960*   OTHERWISE THE BYTE AT THE REQUESTED WEEKDAY'S POSITION MUST
003970*   BE 'Y'. WD-SCHED-POS DOUBLES AS THE PASS/FAIL FLAG FOR 330 -
003980*   ZERO MEANS THE BUS RUNS TODAY.
003990 335-CHECK-SCHEDULE.
004000     IF WM-SCHED (WM-BX) = SPACES
004010         MOVE ZERO TO WD-SCHED-POS
004020     ELSE
004030         MOVE WD-DAY-NUM TO WD-SCHED-POS
004040         IF WM-SCHED (WM-BX) (WD-DAY-NUM:1) = 'Y'
004050             MOVE ZERO TO WD-SCHED-POS
004060         ELSE
004070             MOVE 1 TO WD-SCHED-POS
004080         END-IF
004090     END-IF.
004100 335-EXIT.
004110     EXIT.
004120*   WALKS THIS BUS'S STOP TABLE LOOKING FOR BOTH THE REQUESTED
004130*   FROM AND TO STOP NAMES, CASE-INSENSITIVE (CR-0121).
004140 340-SCAN-STOPS.
004150     MOVE 'N' TO WM-FOUND-FROM-SW.
004160     MOVE 'N' TO WM-FOUND-TO-SW.
004170     SET WM-STX TO 1.
004180     PERFORM 345-CHECK-ONE-STOP THRU 345-EXIT
004190         UNTIL WM-STX > WM-STOP-CNT (WM-BX).
004200 340-EXIT.
004210     EXIT.
004220*   UPPERCASES BOTH THE TABLE STOP NAME AND EACH REQUEST FIELD
004230*   BEFORE COMPARING SO 'Main St' AND 'MAIN ST' ARE TREATED AS
004240*   THE SAME STOP - THE CR-0121 FIX.
004250 345-CHECK-ONE-STOP.
004260     MOVE WM-STOP-NAME (WM-BX, WM-STX) TO WM-WORK-A.
004270     MOVE QF-SRCH-REC (1:20) TO WM-WORK-B.
004280     INSPECT WM-WORK-A CONVERTING WM-LOWER-ALPHA TO WM-UPPER-ALPHA.
004290     INSPECT WM-WORK-B CONVERTING WM-LOWER-ALPHA TO WM-UPPER-ALPHA.
004300     IF WM-WORK-A = WM-WORK-B
004310         MOVE 'Y' TO WM-FOUND-FROM-SW
004320         SET WM-FROM-IX TO WM-STX
004330     END-IF
004340     MOVE SQ-TO-STOP TO WM-WORK-B.
004350     INSPECT WM-WORK-B CONVERTING WM-LOWER-ALPHA TO WM-UPPER-ALPHA.
004360     IF WM-WORK-A = WM-WORK-B
004370         MOVE 'Y' TO WM-FOUND-TO-SW
004380         SET WM-TO-IX TO WM-STX
004390     END-IF
004400     SET WM-STX UP BY 1.
004410 345-EXIT.
004420     EXIT.
004430*   PRINTS THE DETAIL LINE FOR A MATCHED BUS - THE SEGMENT FARE
004440*   IS THE DIFFERENCE OF THE TWO STOPS' CUMULATIVE FARES, NOT A
004450*   SEPARATE LOOKUP, SINCE STOPREC CARRIES A RUNNING TOTAL.
004460*   THEN WALKS THE STOPS STRICTLY BETWEEN FROM AND TO (CR-0380)
004470*   PRINTING EACH AS AN INDENTED SUB-LINE.
004480 360-PRINT-MATCH.
004490     MOVE WM-BUS-ID (WM-BX)      TO DL-BUS-ID.
004500     MOVE WM-BUS-NAME (WM-BX)    TO DL-BUS-NAME.
004510     MOVE WM-BUS-TYPE (WM-BX)    TO DL-BUS-TYPE.
004520     MOVE WM-OPERATOR (WM-BX)    TO DL-OPERATOR.
004530     MOVE WM-STOP-ARR (WM-BX, WM-FROM-IX) TO DL-DEP-TIME.
004540     MOVE WM-STOP-ARR (WM-BX, WM-TO-IX)   TO DL-ARR-TIME.
004550     COMPUTE DL-FARE =
004560         WM-STOP-CUM (WM-BX, WM-TO-IX) - WM-STOP-CUM (WM-BX, WM-FROM-IX).
004570     MOVE WM-STOP-SEQ (WM-BX, WM-FROM-IX) TO DL-FROM-SEQ.
004580     MOVE WM-STOP-SEQ (WM-BX, WM-TO-IX)   TO DL-TO-SEQ.
004590     WRITE RF-LINE FROM WS-DTL-LINE.
004600     SET WM-STX TO WM-FROM-IX.
004610     ADD 1 TO WM-STX.
004620     PERFORM 365-PRINT-ONE-INTERMEDIATE THRU 365-EXIT
004630         UNTIL WM-STX >= WM-TO-IX.
004640 360-EXIT.
004650     EXIT.
004660 365-PRINT-ONE-INTERMEDIATE.
004670     MOVE WM-STOP-NAME (WM-BX, WM-STX) TO SL-STOP-NAME.
004680     WRITE RF-LINE FROM WS-SUB-LINE.
004690     SET WM-STX UP BY 1.
004700 365-EXIT.
004710     EXIT.
004720 900-CLOSE-FILES.
004730     CLOSE BUSFILE.
004740     CLOSE STOPFILE.
004750     CLOSE SRCHFILE.
004760     CLOSE RPTFILE.
004770 900-EXIT.
004780     EXIT.
