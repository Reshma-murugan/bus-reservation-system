000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BR0006.
000030 AUTHOR. R MENDEZ.
000040 INSTALLATION. SYSTEMS GROUP - FLEET OPERATIONS.
000050 DATE-WRITTEN. 09/20/99.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL.
000080******************************************************************
000090*                                                                *
000100*   BR0006  -  BOOKING CANCELLATION                              *
000110*                                                                *
000120*   READS THE "CANCEL" REQUESTS OFF TRANFILE, LOCATES EACH ONE'S *
000130*   BOOKING ON BOOKFILE BY BOOKING ID AND CHECKS THE REQUESTOR'S *
000140*   E-MAIL OWNS IT, REWRITES IT CANCELLED AND PUTS THE SEAT BACK *
000150*   INTO SERVICE ON SEATFILE.  COMPANION RUN TO BR0005 -- BACKS  *
000160*   OUT WHAT THAT PROGRAM POSTED.  NO REFUND PROCESSING OF ANY   *
000170*   KIND IS DONE HERE -- THAT STAYS A MANUAL TREASURY FUNCTION.  *
000180*                                                                *
000190*   CHANGE LOG                                                   *
000200*   ----------                                                   *
000210*   09/20/99  RM  ORIGINAL PROGRAM.                      CR-0129 *
000220*   12/09/99  SLT Y2K REVIEW - NO 2-DIGIT YEAR FIELDS.    CR-0206 *
000230*   01/15/01  RM  MATCH NOW INCLUDES FROM/TO SEQ TO AVOID CR-0289*
000240*                 CANCELLING THE WRONG LEG OF A SPLIT TRIP.      *
000250*   09/09/02  JDC REJECTS NOW LISTED ON RPTFILE WITH REASON.CR-0380*
000260*   08/09/26  TRK MATCH KEY WAS TOO WIDE -- TQ-SEAT-ID IS THE    *
000270*                 BOOKING ID BEING CANCELLED, NOT THE BUS SEAT.  *
000280*                 NOW LOOKS UP BY BK-ID ALONE AND REJECTS ON AN  *
000290*                 OWNERSHIP MISMATCH INSTEAD.            CR-0447 *
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-PC.
000340 OBJECT-COMPUTER. IBM-PC.
000350 SPECIAL-NAMES.
000360*    C01 PRINTS THE SUMMARY LINES ON THEIR OWN FORM; UPSI-0 LETS
000370*    THE OPERATOR TURN ON A TRACE SWITCH AT RUN TIME WITHOUT A
000380*    RECOMPILE.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 ON STATUS IS WS-TRACE-ON.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430*    BOOKFILE IS OPENED I-O PARAGRAPH-LOCAL (SEE 320-FIND-AND-
000440*    CANCEL-BOOKING) SO THE REWRITE BELOW CAN LAND WITHOUT A
000450*    SECOND PASS OF THE FILE.
000460     SELECT BOOKFILE ASSIGN TO BOOKFL
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WS-BOOK-STATUS.
000490*    SEATFILE - SAME I-O TREATMENT, FOR THE SEAT BEING RELEASED.
000500     SELECT SEATFILE ASSIGN TO SEATFL
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WS-SEAT-STATUS.
000530*    TRANFILE - THE CANCEL/OTHER REQUESTS DUMPED OVERNIGHT BY THE
000540*    ON-LINE SYSTEM; READ ONCE, TOP TO BOTTOM.
000550     SELECT TRANFILE ASSIGN TO TRANFL
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-TRAN-STATUS.
000580*    RPTFILE - ONE LINE PER REQUEST PROCESSED PLUS THE RUN TOTALS.
000590     SELECT RPTFILE ASSIGN TO RPTFL
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-RPT-STATUS.
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  BOOKFILE.
000650 01  BK-BOOK-REC.
000660     COPY BOOKREC.
000670 FD  SEATFILE.
000680 01  ST-SEAT-REC.
000690     COPY SEATREC.
000700 FD  TRANFILE.
000710 01  TF-TRAN-REC.
000720     COPY TRANREC.
000730 FD  RPTFILE.
000740 01  RF-LINE                              PIC X(132).
000750 WORKING-STORAGE SECTION.
000760*    FILE-STATUS BYTES FOR ALL FOUR FILES, PLUS THE UPSI-TIED
000770*    TRACE SWITCH.  '10' ON ANY STATUS FIELD BELOW MEANS END OF
000780*    FILE TO THE PARAGRAPHS THAT TEST IT.
000790 01  WS-FILE-STATUS.
000800     05  WS-BOOK-STATUS                    PIC X(02).
000810     05  WS-SEAT-STATUS                     PIC X(02).
000820     05  WS-TRAN-STATUS                     PIC X(02).
000830     05  WS-RPT-STATUS                      PIC X(02).
000840     05  WS-TRACE-ON                        PIC X(01).
000850     05  FILLER                             PIC X(09).
000860*    RUN DATE, BROKEN OUT AS CCYY/MM/DD AND AS ONE EIGHT-DIGIT
000870*    NUMBER (WS-TODAY-X) -- NOT COMPARED AGAINST ANYTHING BELOW,
000880*    CARRIED ONLY IN CASE A LATER REPORT HEADER NEEDS IT.
000890 01  WS-TODAY.
000900     05  WS-TODAY-CCYY                    PIC 9(04).
000910     05  WS-TODAY-MM                       PIC 9(02).
000920     05  WS-TODAY-DD                       PIC 9(02).
000930 01  WS-TODAY-X REDEFINES WS-TODAY          PIC 9(08).
000940*    RUN COUNTERS - BOTH COMP SO THE ADD 1 BELOW STAYS BINARY
000950*    ARITHMETIC; THE -X REDEFINES GIVES A DISPLAY-ABLE COPY FOR
000960*    THE SUMMARY LINE WITHOUT A SEPARATE MOVE-AND-EDIT STEP.
000970 01  WC-COUNTERS.
000980     05  WC-CANCEL-CNT                    PIC S9(7) COMP VALUE ZERO.
000990     05  WC-REJECT-CNT                     PIC S9(7) COMP VALUE ZERO.
001000     05  WC-CANCEL-CNT-X REDEFINES WC-CANCEL-CNT PIC S9(7).
001010     05  FILLER                             PIC X(05).
001020*    ONE-SHOT SWITCHES, EACH NOW STANDALONE 77-LEVEL ITEMS SINCE
001030*    NEITHER ONE IS PART OF A LARGER GROUP MOVED AS A UNIT -- SET
001040*    BY THE FIND/FREE PARAGRAPHS BELOW SO THE LOOP THAT CALLS
001050*    THEM KNOWS WHEN TO STOP SCANNING.
001060 77  WF-BOOK-FOUND-SW                       PIC X(01) VALUE 'N'.
001070     88  WF-BOOK-FOUND                       VALUE 'Y'.
001080 77  WF-SEAT-FOUND-SW                        PIC X(01) VALUE 'N'.
001090     88  WF-SEAT-FOUND                        VALUE 'Y'.
001100*    REJECT REASON TEXT, FILLED IN BY 320-FIND-AND-CANCEL-BOOKING
001110*    WHEN NO BOOKING IS FOUND FOR THE ID, OR BY 330-CHECK-ONE-
001120*    BOOKING WHEN THE ID IS FOUND BUT THE E-MAIL ON THE REQUEST
001130*    DOES NOT OWN IT.  THE REDEFINES GIVES THE PRINT-LINE MOVE
001140*    BELOW A SEPARATE NAME TO MOVE FROM WITHOUT IMPLYING THE
001150*    FIELD IS EVER CHANGED THERE.
001160 01  WF-REASON                              PIC X(30).
001170 01  WF-REASON-X REDEFINES WF-REASON          PIC X(30).
001180*    ONE DETAIL LINE PER TRANFILE REQUEST - WHO ASKED, WHICH BUS
001190*    AND SEAT, WHETHER IT WAS CANCELLED OR REJECTED, AND WHY.
001200 01  WS-RPT-LINE.
001210     05  FILLER                            PIC X(01) VALUE SPACE.
001220     05  RL-EMAIL                          PIC X(30).
001230     05  RL-BUS-ID                         PIC 9(05).
001240     05  RL-SEAT-ID                         PIC 9(07).
001250     05  RL-RESULT                          PIC X(09).
001260     05  RL-REASON                          PIC X(30).
001270     05  FILLER                             PIC X(50) VALUE SPACE.
001280*    ONE SUMMARY LINE, WRITTEN TWICE AT THE BOTTOM OF THE RUN --
001290*    ONCE FOR CANCELS, ONCE FOR REJECTS.
001300 01  WS-SUMMARY-LINE.
001310     05  FILLER                            PIC X(01) VALUE SPACE.
001320     05  RS-TEXT                           PIC X(40).
001330     05  RS-COUNT                         PIC ZZZZZZ9.
001340     05  FILLER                             PIC X(84) VALUE SPACE.
001350 PROCEDURE DIVISION.
001360*    MAINLINE - OPEN, WORK THE WHOLE OF TRANFILE, PRINT TOTALS,
001370*    CLOSE WHAT'S STILL OPEN, STOP.  BOOKFILE AND SEATFILE ARE
001380*    OPENED AND CLOSED DOWN IN THE PARAGRAPHS THAT USE THEM.
001390 100-MAINLINE.
001400     PERFORM 110-OPEN-FILES THRU 110-EXIT.
001410     PERFORM 300-PROCESS-TRANSACTIONS THRU 300-EXIT.
001420     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
001430     CLOSE TRANFILE.
001440     CLOSE RPTFILE.
001450     STOP RUN.
001460 100-EXIT.
001470     EXIT.
001480*    OPEN THE TWO FILES THIS RUN READS/WRITES FOR ITS WHOLE
001490*    DURATION AND STAMP THE RUN DATE.
001500 110-OPEN-FILES.
001510     OPEN INPUT TRANFILE.
001520     OPEN OUTPUT RPTFILE.
001530     ACCEPT WS-TODAY-X FROM DATE YYYYMMDD.
001540 110-EXIT.
001550     EXIT.
001560*    DRIVES TRANFILE TOP TO BOTTOM, ONE REQUEST AT A TIME, UNTIL
001570*    END OF FILE.
001580 300-PROCESS-TRANSACTIONS.
001590     READ TRANFILE
001600         AT END MOVE '10' TO WS-TRAN-STATUS.
001610     PERFORM 310-PROCESS-ONE-TRAN THRU 310-EXIT
001620         UNTIL WS-TRAN-STATUS = '10'.
001630 300-EXIT.
001640     EXIT.
001650*    ONLY TQ-IS-CANCEL REQUESTS ARE ACTED ON HERE; ANY OTHER
001660*    TRAN-TYPE ON THIS FILE IS SILENTLY SKIPPED BECAUSE BR0005
001670*    IS THE PROGRAM THAT OWNS THEM.
001680 310-PROCESS-ONE-TRAN.
001690     IF TQ-IS-CANCEL
001700         MOVE SPACES TO WF-REASON
001710         PERFORM 320-FIND-AND-CANCEL-BOOKING THRU 320-EXIT
001720*        A FOUND BOOKING MEANS THE SEAT CAN GO BACK INTO SERVICE;
001730*        NOT FOUND (BAD ID OR NOT OWNED BY THE REQUESTOR) IS A
001740*        REJECT, NOT AN ABEND.
001750         IF WF-BOOK-FOUND
001760             PERFORM 360-FREE-SEAT THRU 360-EXIT
001770             ADD 1 TO WC-CANCEL-CNT
001780             MOVE 'CANCELLED' TO RL-RESULT
001790         ELSE
001800             ADD 1 TO WC-REJECT-CNT
001810             MOVE 'REJECTED' TO RL-RESULT
001820         END-IF
001830         MOVE TQ-USER-EMAIL TO RL-EMAIL
001840         MOVE TQ-BUS-ID     TO RL-BUS-ID
001850         MOVE TQ-SEAT-ID    TO RL-SEAT-ID
001860         MOVE WF-REASON     TO RL-REASON
001870         WRITE RF-LINE FROM WS-RPT-LINE
001880     END-IF
001890     READ TRANFILE
001900         AT END MOVE '10' TO WS-TRAN-STATUS.
001910 310-EXIT.
001920     EXIT.
001930*    OPENS BOOKFILE I-O FOR THE DURATION OF ONE LOOK-UP AND SCANS
001940*    IT FOR THE BOOKING WHOSE ID MATCHES TQ-SEAT-ID -- ON THIS
001950*    FILE TQ-SEAT-ID CARRIES THE BOOKING ID BEING CANCELLED, NOT
001960*    A BUS SEAT NUMBER (SEE TRANREC.CPY).  CLOSES BOOKFILE AGAIN
001970*    BEFORE RETURNING EITHER WAY.
001980 320-FIND-AND-CANCEL-BOOKING.
001990     MOVE 'N' TO WF-BOOK-FOUND-SW.
002000     OPEN I-O BOOKFILE.
002010     READ BOOKFILE
002020         AT END MOVE '10' TO WS-BOOK-STATUS.
002030     PERFORM 330-CHECK-ONE-BOOKING THRU 330-EXIT
002040         UNTIL WS-BOOK-STATUS = '10' OR WF-BOOK-FOUND.
002050     IF NOT WF-BOOK-FOUND
002060        AND WF-REASON = SPACES
002070         MOVE 'BOOKING ID NOT FOUND' TO WF-REASON
002080     END-IF
002090     CLOSE BOOKFILE.
002100 320-EXIT.
002110     EXIT.
002120*    BOOKING IDS ARE UNIQUE, SO THE MATCH KEY IS BK-ID ALONE.
002130*    ONCE THE ID IS FOUND THE SCAN STOPS EITHER WAY -- ON AN
002140*    E-MAIL MISMATCH WS-BOOK-STATUS IS FORCED TO '10' SO THE
002150*    REJECT IS LOGGED WITHOUT READING THE REST OF THE FILE FOR A
002160*    BOOKING THAT ALREADY HAS ITS ANSWER (CR-0447).
002170 330-CHECK-ONE-BOOKING.
002180     IF BK-ID = TQ-SEAT-ID
002190         IF BK-USER-EMAIL = TQ-USER-EMAIL
002200             MOVE 'CANCELLED' TO BK-STATUS
002210             REWRITE BK-BOOK-REC
002220             MOVE 'Y' TO WF-BOOK-FOUND-SW
002230         ELSE
002240             MOVE 'REQUESTOR DOES NOT OWN THIS BOOKING' TO WF-REASON
002250             MOVE '10' TO WS-BOOK-STATUS
002260         END-IF
002270     ELSE
002280         READ BOOKFILE
002290             AT END MOVE '10' TO WS-BOOK-STATUS
002300     END-IF.
002310 330-EXIT.
002320     EXIT.
002330*    MIRROR OF 320 ABOVE BUT AGAINST SEATFILE - OPENS IT I-O,
002340*    SCANS FOR THE ONE ROW MATCHING BUS+SEAT, AND CLOSES IT.
002350*    BK-SEAT-ID (THE ACTUAL SEAT NUMBER ON THE BOOKING JUST
002360*    CANCELLED ABOVE) IS WHAT DRIVES THIS LOOK-UP, NOT TQ-SEAT-ID.
002370 360-FREE-SEAT.
002380     MOVE 'N' TO WF-SEAT-FOUND-SW.
002390     OPEN I-O SEATFILE.
002400     READ SEATFILE
002410         AT END MOVE '10' TO WS-SEAT-STATUS.
002420     PERFORM 370-CHECK-ONE-SEAT THRU 370-EXIT
002430         UNTIL WS-SEAT-STATUS = '10' OR WF-SEAT-FOUND.
002440     CLOSE SEATFILE.
002450 360-EXIT.
002460     EXIT.
002470*    FLIPS SR-SEAT-AVAIL BACK TO AVAILABLE ON THE MATCHING ROW.
002480*    NO REFUND OR FARE ADJUSTMENT HAPPENS HERE -- THAT IS A
002490*    MANUAL TREASURY FUNCTION, NOT SOMETHING THIS RUN TOUCHES.
002500 370-CHECK-ONE-SEAT.
002510     IF SR-BUS-ID  = BK-BUS-ID
002520        AND SR-SEAT-ID = BK-SEAT-ID
002530         MOVE 'Y' TO SR-SEAT-AVAIL
002540         REWRITE ST-SEAT-REC
002550         MOVE 'Y' TO WF-SEAT-FOUND-SW
002560     ELSE
002570         READ SEATFILE
002580             AT END MOVE '10' TO WS-SEAT-STATUS
002590     END-IF.
002600 370-EXIT.
002610     EXIT.
002620*    TWO LINES ONLY - CANCELS POSTED AND REJECTS LOGGED.  NO
002630*    DOLLAR TOTAL IS PRINTED HERE BECAUSE NO MONEY MOVES ON A
002640*    CANCELLATION RUN.
002650 500-PRINT-SUMMARY.
002660     MOVE 'BOOKINGS CANCELLED THIS RUN' TO RS-TEXT.
002670     MOVE WC-CANCEL-CNT TO RS-COUNT.
002680     WRITE RF-LINE FROM WS-SUMMARY-LINE.
002690     MOVE 'CANCEL REQUESTS REJECTED THIS RUN' TO RS-TEXT.
002700     MOVE WC-REJECT-CNT TO RS-COUNT.
002710     WRITE RF-LINE FROM WS-SUMMARY-LINE.
002720 500-EXIT.
002730     EXIT.
