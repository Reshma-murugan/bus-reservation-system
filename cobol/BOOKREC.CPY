000100******************************************************************
000200*                                                                *
000300*   BOOKREC  -  BOOKING RECORD  (FILE = BOOKFILE)                 *
000400*                                                                *
000500*   ONE ENTRY PER SEAT BOOKED.  APPENDED BY THE BOOKING-POST RUN  *
000600*   (BR0005), REWRITTEN IN PLACE BY THE CANCEL RUN (BR0006) WHEN  *
000700*   BK-STATUS CHANGES TO 'CANCELLED'.  LINE SEQUENTIAL, 130 BYTES.*
000800*                                                                *
000900*   RM 09/10/99  ORIGINAL LAYOUT                                 *
001000*   RM 11/30/99  Y2K - BK-JOURNEY-DATE EXPANDED TO 4-DIGIT YEAR  *
001100******************************************************************
001200     05  BK-ID                           PIC 9(07).
001300     05  BK-USER-EMAIL                    PIC X(30).
001400     05  BK-BUS-ID                        PIC 9(05).
001500     05  BK-SEAT-ID                       PIC 9(07).
001600     05  BK-FROM-SEQ                      PIC 9(03).
001700     05  BK-TO-SEQ                        PIC 9(03).
001800     05  BK-FROM-STOP                     PIC X(20).
001900     05  BK-TO-STOP                       PIC X(20).
002000     05  BK-JOURNEY-DATE                  PIC 9(08).
002100     05  BK-AMOUNT                        PIC S9(07)V99.
002200     05  BK-STATUS                        PIC X(09).
002300         88  BK-IS-CONFIRMED              VALUE 'CONFIRMED'.
002400         88  BK-IS-CANCELLED              VALUE 'CANCELLED'.
002500     05  FILLER                           PIC X(09).
