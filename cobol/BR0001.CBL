000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BR0001.
000030 AUTHOR. R MENDEZ.
000040 INSTALLATION. SYSTEMS GROUP - FLEET OPERATIONS.
000050 DATE-WRITTEN. 09/12/99.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL.
000080******************************************************************
000090*                                                                *
000100*   BR0001  -  TODAY'S BUS STATUS                                *
000110*                                                                *
000120*   LISTS EVERY BUS ON BUSFILE AS RUNNING OR NOT RUNNING FOR THE *
000130*   DAY OF THE WEEK, WITH ITS ROUTE STATED AS FIRST STOP TO LAST *
000140*   STOP.  RUNNING BUSES PRINT FIRST, THEN THE ONES NOT RUNNING. *
000150*   WRITTEN FOR THE DISPATCH DESK SO THEY HAVE ONE SHEET EACH    *
000160*   MORNING SHOWING WHAT'S ON THE ROAD TODAY WITHOUT THUMBING    *
000170*   THROUGH THE WHOLE BUS MASTER.                                *
000180*                                                                *
000190*   CHANGE LOG                                                   *
000200*   ----------                                                   *
000210*   09/12/99  RM  ORIGINAL PROGRAM.                      CR-0120 *
000220*   11/30/99  SLT Y2K REVIEW - RUN DATE NOW FULL 4-DIGIT  CR-0204 *
000230*                 YEAR, WEEKDAY ROUTINE SHARED WITH BR0003.      *
000240*   04/09/01  RM  BLANK SCHED-DAYS NOW MEANS "RUNS EVERY   CR-0298*
000250*                 DAY" RATHER THAN "NEVER RUNS".                 *
000260*   02/06/04  JDC DEFAULT TEXT SUPPLIED FOR BLANK NAME,    CR-0430*
000270*                 TYPE AND OPERATOR FIELDS.                      *
000280*   08/09/26  TRK HEADER LINE WAS TITLE-ONLY -- DISPATCH ASKED  CR-0448*
000290*                 FOR THE RUN DATE, WEEKDAY, AND ALL THREE BUS   *
000300*                 COUNTS UP FRONT INSTEAD OF BURIED IN THE       *
000310*                 BOTTOM SUMMARY.  COUNTS ARE NOW TALLIED IN A   *
000320*                 PASS OF THEIR OWN BEFORE THE HEADER WRITES.    *
000330*   08/09/26  TRK DETAIL LINE NEVER SHOWED THE SCHEDULE COLUMN -- CR-0520*
000340*                 WM-SCHED WAS LOADED AND TESTED INTERNALLY BUT  *
000350*                 NEVER MOVED TO PRINT.  ADDED DL-SCHED.          *
000360******************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-PC.
000400 OBJECT-COMPUTER. IBM-PC.
000410 SPECIAL-NAMES.
000420*    UPSI-0 IS THE CONSOLE TRACE SWITCH; C01 STARTS EACH REPORT
000430*    SECTION ON A FRESH FORM.
000440     C01 IS TOP-OF-FORM
000450     UPSI-0 ON STATUS IS WS-TRACE-ON.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480*    BUSFILE - READ ONCE TO BUILD WM-BUS-TABLE BELOW.
000490     SELECT BUSFILE ASSIGN TO BUSFL
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WS-BUS-STATUS.
000520*    STOPFILE - READ ONCE TO DERIVE EACH BUS' FIRST AND LAST STOP
000530*    NAME FOR THE ROUTE COLUMN; NO STOP DETAIL IS PRINTED HERE.
000540     SELECT STOPFILE ASSIGN TO STOPFL
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-STOP-STATUS.
000570*    RPTFILE - THE STATUS REPORT ITSELF.
000580     SELECT RPTFILE ASSIGN TO RPTFL
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-RPT-STATUS.
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  BUSFILE.
000640 01  BF-BUS-REC.
000650     COPY BUSREC.
000660 FD  STOPFILE.
000670 01  SF-STOP-REC.
000680     COPY STOPREC.
000690 FD  RPTFILE.
000700 01  RF-LINE                              PIC X(132).
000710 WORKING-STORAGE SECTION.
000720*    FILE-STATUS BYTES FOR ALL THREE FILES, PLUS THE TRACE SWITCH
000730*    TIED TO UPSI-0 ABOVE.
000740 01  WS-FILE-STATUS.
000750     05  WS-BUS-STATUS                    PIC X(02).
000760     05  WS-STOP-STATUS                    PIC X(02).
000770     05  WS-RPT-STATUS                     PIC X(02).
000780     05  WS-TRACE-ON                        PIC X(01).
000790     05  FILLER                             PIC X(09).
000800*    RUN DATE, BROKEN OUT FOR THE WEEKDAY CALCULATION IN
000810*    320-DERIVE-WEEKDAY BELOW, AND MOVED WHOLE INTO THE REPORT
000820*    HEADER BY 360-PRINT-HEADER.
000830 01  WS-TODAY.
000840     05  WS-TODAY-CCYY                    PIC 9(04).
000850     05  WS-TODAY-MM                       PIC 9(02).
000860     05  WS-TODAY-DD                       PIC 9(02).
000870 01  WS-TODAY-X REDEFINES WS-TODAY          PIC 9(08).
000880*    WM- COUNTERS SIZE THE BUS TABLE; WC- COUNTERS TALLY HOW MANY
000890*    BUSES ARE RUNNING/NOT RUNNING, FILLED IN BY 350-TALLY-STATUS
000900*    BEFORE A SINGLE DETAIL LINE PRINTS, AND QUOTED BOTH ON THE
000910*    HEADER AND ON THE SUMMARY LINES AT THE BOTTOM.  THE -X
000920*    REDEFINES GIVE EACH COUNTER A DISPLAY-FORMAT COPY FOR THE
000930*    MOVE TO THE SUMMARY LINE, SINCE A COMP FIELD CANNOT BE MOVED
000940*    DIRECTLY INTO A ZZZZZZ9 EDIT PICTURE.  WM-BX-SAVE USED TO
000950*    LIVE IN THIS GROUP BUT IS NOW A STANDALONE 77-LEVEL ITEM
000960*    BELOW SINCE NOTHING EVER MOVES IT AS PART OF THIS GROUP.
000970 01  WM-COUNTERS.
000980     05  WM-MAX-BUS                       PIC S9(4) COMP VALUE 500.
000990     05  WM-BUS-CNT                       PIC S9(4) COMP VALUE ZERO.
001000     05  WC-RUN-CNT                        PIC S9(7) COMP VALUE ZERO.
001010     05  WC-NOTRUN-CNT                      PIC S9(7) COMP VALUE ZERO.
001020     05  WC-RUN-CNT-X REDEFINES WC-RUN-CNT  PIC S9(7).
001030     05  WC-NOTRUN-CNT-X REDEFINES WC-NOTRUN-CNT PIC S9(7).
001040     05  FILLER                             PIC X(03).
001050*    SAVED TABLE SUBSCRIPT FROM 245-FIND-BUS-INDEX, READ BY
001060*    240-LOAD-ONE-STOP RIGHT AFTER - A STANDALONE SCRATCH ITEM,
001070*    NOT PART OF ANY LARGER RECORD MOVED AS A GROUP.
001080 77  WM-BX-SAVE                             PIC S9(4) COMP.
001090*    ZELLER'S-CONGRUENCE WORK FIELDS FOR 320-DERIVE-WEEKDAY - ALL
001100*    COMP-3 SINCE THE ARITHMETIC IS SIGNED DIVISION/SUBTRACTION,
001110*    NOT A COUNTER THAT GETS ADD 1'D.
001120 01  WD-WEEKDAY-FIELDS.
001130     05  WD-CCYY                          PIC S9(05) COMP-3.
001140     05  WD-MM                             PIC S9(05) COMP-3.
001150     05  WD-DD                             PIC S9(05) COMP-3.
001160     05  WD-Y                              PIC S9(05) COMP-3.
001170     05  WD-M                               PIC S9(05) COMP-3.
001180     05  WD-K                               PIC S9(05) COMP-3.
001190     05  WD-J                               PIC S9(05) COMP-3.
001200     05  WD-TERM1                           PIC S9(05) COMP-3.
001210     05  WD-H                               PIC S9(05) COMP-3.
001220     05  WD-DAY-NUM                         PIC S9(05) COMP-3.
001230     05  FILLER                             PIC X(03).
001240*    WD-RUN-FLAG AND WD-DAY-NAME ARE BOTH READ WELL OUTSIDE THE
001250*    DERIVATION ABOVE (410, 425, 430, AND NOW 360-PRINT-HEADER),
001260*    SO BOTH ARE STANDALONE 77-LEVEL ITEMS RATHER THAN MEMBERS OF
001270*    WD-WEEKDAY-FIELDS.  ZERO ON WD-RUN-FLAG MEANS THE CURRENT
001280*    BUS RUNS TODAY, NONZERO MEANS IT DOESN'T; WD-DAY-NAME IS THE
001290*    SPELLED-OUT WEEKDAY FOR THE REPORT HEADER.
001300 77  WD-RUN-FLAG                            PIC S9(05) COMP-3.
001310 77  WD-DAY-NAME                            PIC X(09) VALUE SPACES.
001320*    ONE ROW PER BUS.  WM-FIRST-STOP/WM-LAST-STOP AND WM-STOP-CNT
001330*    ARE FILLED IN BY THE STOPFILE LOAD BELOW, NOT BY BUSFILE -
001340*    THEY START THIS GROUP BLANK/ZERO AT 210-LOAD-ONE-BUS.
001350 01  WM-BUS-TABLE.
001360     05  WM-BUS OCCURS 500 TIMES INDEXED BY WM-BX.
001370         10  WM-BUS-ID                    PIC 9(05).
001380         10  WM-BUS-NAME                   PIC X(20).
001390         10  WM-BUS-TYPE                    PIC X(10).
001400         10  WM-OPERATOR                    PIC X(20).
001410         10  WM-CAPACITY                    PIC 9(03).
001420         10  WM-ACTIVE                      PIC X(01).
001430         10  WM-SCHED                       PIC X(07).
001440         10  WM-STOP-CNT                    PIC S9(4) COMP.
001450         10  WM-FIRST-STOP                   PIC X(20).
001460         10  WM-LAST-STOP                    PIC X(20).
001470     05  FILLER                             PIC X(04).
001480*    ONE-TIME REPORT HEADER, WRITTEN BY 360-PRINT-HEADER ONCE
001490*    THE RUN DATE, WEEKDAY, AND ALL THREE BUS COUNTS ARE KNOWN -
001500*    THAT IS WHY THE HEADER NO LONGER WRITES OUT OF 110-OPEN-
001510*    FILES, WHICH RUNS BEFORE ANY OF THOSE VALUES EXIST (CR-0448).
001520 01  WS-HDR-LINE.
001530     05  FILLER                            PIC X(01) VALUE SPACE.
001540     05  FILLER                             PIC X(26) VALUE
001550         'TODAY''S BUS STATUS REPORT'.
001560     05  FILLER                             PIC X(02) VALUE SPACE.
001570     05  HL-DATE-TEXT                       PIC X(06) VALUE 'DATE: '.
001580     05  HL-DATE                            PIC X(08).
001590     05  FILLER                             PIC X(02) VALUE SPACE.
001600     05  HL-DAY-TEXT                        PIC X(05) VALUE 'DAY: '.
001610     05  HL-WEEKDAY                         PIC X(09).
001620     05  FILLER                             PIC X(02) VALUE SPACE.
001630     05  HL-TOT-TEXT                        PIC X(07) VALUE 'BUSES: '.
001640     05  HL-TOTAL-BUS                       PIC ZZZ9.
001650     05  FILLER                             PIC X(02) VALUE SPACE.
001660     05  HL-RUN-TEXT                        PIC X(09) VALUE
001670         'RUNNING: '.
001680     05  HL-RUN-CNT                         PIC ZZZ9.
001690     05  FILLER                             PIC X(02) VALUE SPACE.
001700     05  HL-NOTRUN-TEXT                     PIC X(13) VALUE
001710         'NOT RUNNING: '.
001720     05  HL-NOTRUN-CNT                      PIC ZZZ9.
001730     05  FILLER                             PIC X(26) VALUE SPACE.
001740*    SECTION BREAK LINE - "RUNNING TODAY" OR "NOT RUNNING TODAY".
001750 01  WS-SECT-LINE.
001760     05  FILLER                            PIC X(01) VALUE SPACE.
001770     05  SC-TEXT                            PIC X(20).
001780     05  FILLER                              PIC X(111) VALUE SPACE.
001790*    ONE DETAIL LINE PER BUS.  DL-ROUTE CARRIES THE "FIRST -> LAST"
001800*    STOP STRING BUILT BY 440-PRINT-ONE-BUS, OR "N/A" WHEN THE BUS
001810*    HAS FEWER THAN TWO STOPS TO SHOW A ROUTE FOR.
001820 01  WS-DTL-LINE.
001830     05  FILLER                            PIC X(01) VALUE SPACE.
001840     05  DL-BUS-ID                          PIC 9(05).
001850     05  FILLER                              PIC X(01) VALUE SPACE.
001860     05  DL-BUS-NAME                         PIC X(20).
001870     05  DL-BUS-TYPE                         PIC X(10).
001880     05  DL-OPERATOR                         PIC X(20).
001890     05  DL-CAPACITY                         PIC ZZ9.
001900     05  FILLER                              PIC X(01) VALUE SPACE.
001910     05  DL-SCHED                            PIC X(07).
001920     05  FILLER                              PIC X(01) VALUE SPACE.
001930     05  DL-ROUTE                            PIC X(43).
001940     05  FILLER                              PIC X(20) VALUE SPACE.
001950*    TWO-LINE RUN SUMMARY - RUNNING COUNT, THEN NOT-RUNNING COUNT.
001960*    BOTH COUNTS WERE ALREADY TALLIED BY 350-TALLY-STATUS BEFORE
001970*    THE HEADER PRINTED; THIS IS JUST A SECOND MENTION AT THE
001980*    BOTTOM OF THE SHEET FOR WHOEVER SKIPS STRAIGHT THERE.
001990 01  WS-SUMMARY-LINE.
002000     05  FILLER                             PIC X(01) VALUE SPACE.
002010     05  RS-TEXT                            PIC X(40).
002020     05  RS-COUNT                           PIC ZZZZZZ9.
002030     05  FILLER                             PIC X(84) VALUE SPACE.
002040 PROCEDURE DIVISION.
002050*    MAINLINE - LOAD BOTH MASTERS, WORK OUT TODAY'S WEEKDAY, TALLY
002060*    THE RUNNING/NOT-RUNNING COUNTS, THEN PRINT THE HEADER (CR-
002070*    0448 WANTS THOSE TOTALS UP FRONT, NOT JUST AT THE BOTTOM),
002080*    THEN THE TWO DETAIL SECTIONS, THEN THE SUMMARY, THEN CLOSE.
002090 100-MAINLINE.
002100     PERFORM 110-OPEN-FILES THRU 110-EXIT.
002110     PERFORM 200-LOAD-BUSES THRU 200-EXIT.
002120     PERFORM 230-LOAD-STOPS THRU 230-EXIT.
002130     PERFORM 320-DERIVE-WEEKDAY THRU 320-EXIT.
002140     PERFORM 350-TALLY-STATUS THRU 350-EXIT.
002150     PERFORM 360-PRINT-HEADER THRU 360-EXIT.
002160     PERFORM 400-PRINT-RUNNING THRU 400-EXIT.
002170     PERFORM 420-PRINT-NOT-RUNNING THRU 420-EXIT.
002180     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
002190     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002200     STOP RUN.
002210 100-EXIT.
002220     EXIT.
002230*    OPENS ALL THREE FILES AND STAMPS THE RUN DATE.  THE HEADER
002240*    ITSELF NO LONGER WRITES HERE (CR-0448) - SEE 360-PRINT-
002250*    HEADER FOR WHY.
002260 110-OPEN-FILES.
002270     OPEN INPUT BUSFILE.
002280     OPEN INPUT STOPFILE.
002290     OPEN OUTPUT RPTFILE.
002300     ACCEPT WS-TODAY-X FROM DATE YYYYMMDD.
002310 110-EXIT.
002320     EXIT.
002330*    READS BUSFILE TOP TO BOTTOM INTO WM-BUS-TABLE.
002340 200-LOAD-BUSES.
002350     READ BUSFILE
002360         AT END MOVE '10' TO WS-BUS-STATUS.
002370     PERFORM 210-LOAD-ONE-BUS THRU 210-EXIT
002380         UNTIL WS-BUS-STATUS = '10'.
002390 200-EXIT.
002400     EXIT.
002410*    BLANK NAME/TYPE/OPERATOR FIELDS ON A BUSFILE ROW ARE GIVEN
002420*    PLAIN-TEXT DEFAULTS HERE (CR-0430) SO THE PRINTED LINE NEVER
002430*    SHOWS A RAGGED BLANK COLUMN.  FIRST/LAST STOP START BLANK
002440*    AND STOP-CNT STARTS ZERO - THE STOPFILE PASS BELOW FILLS
002450*    THOSE IN.
002460 210-LOAD-ONE-BUS.
002470     IF WM-BUS-CNT < WM-MAX-BUS
002480         ADD 1 TO WM-BUS-CNT
002490         SET WM-BX TO WM-BUS-CNT
002500         MOVE BR-BUS-ID      TO WM-BUS-ID (WM-BX)
002510         IF BR-BUS-NAME = SPACES
002520             MOVE 'Unnamed Bus' TO WM-BUS-NAME (WM-BX)
002530         ELSE
002540             MOVE BR-BUS-NAME TO WM-BUS-NAME (WM-BX)
002550         END-IF
002560         IF BR-BUS-TYPE = SPACES
002570             MOVE 'Unknown' TO WM-BUS-TYPE (WM-BX)
002580         ELSE
002590             MOVE BR-BUS-TYPE TO WM-BUS-TYPE (WM-BX)
002600         END-IF
002610         IF BR-OPERATOR-NAME = SPACES
002620             MOVE 'Unknown' TO WM-OPERATOR (WM-BX)
002630         ELSE
002640             MOVE BR-OPERATOR-NAME TO WM-OPERATOR (WM-BX)
002650         END-IF
002660         MOVE BR-CAPACITY    TO WM-CAPACITY (WM-BX)
002670         MOVE BR-ACTIVE-FLAG TO WM-ACTIVE (WM-BX)
002680         MOVE BR-SCHED-DAYS  TO WM-SCHED (WM-BX)
002690         MOVE ZERO           TO WM-STOP-CNT (WM-BX)
002700         MOVE SPACES         TO WM-FIRST-STOP (WM-BX)
002710         MOVE SPACES         TO WM-LAST-STOP (WM-BX)
002720     END-IF
002730     READ BUSFILE
002740         AT END MOVE '10' TO WS-BUS-STATUS.
002750 210-EXIT.
002760     EXIT.
002770*    READS STOPFILE TOP TO BOTTOM, POSTING EACH STOP INTO THE BUS
002780*    TABLE ROW IT BELONGS TO.
002790 230-LOAD-STOPS.
002800     READ STOPFILE
002810         AT END MOVE '10' TO WS-STOP-STATUS.
002820     PERFORM 240-LOAD-ONE-STOP THRU 240-EXIT
002830         UNTIL WS-STOP-STATUS = '10'.
002840 230-EXIT.
002850     EXIT.
002860*    THE FIRST STOP SEEN FOR A BUS (STOP-CNT STILL ZERO) BECOMES
002870*    WM-FIRST-STOP; EVERY STOP SEEN OVERWRITES WM-LAST-STOP, SO
002880*    WHATEVER IS READ LAST ENDS UP AS THE LAST STOP - THIS RELIES
002890*    ON STOPFILE BEING IN SEQ ORDER WITHIN EACH BUS, THE SAME
002900*    ASSUMPTION BR0000 AND BR0003 MAKE.  A STOP FOR A BUS-ID NOT
002910*    IN THE TABLE (WM-BX-SAVE = ZERO) IS SIMPLY SKIPPED.
002920 240-LOAD-ONE-STOP.
002930     PERFORM 245-FIND-BUS-INDEX THRU 245-EXIT.
002940     IF WM-BX-SAVE > 0
002950         IF WM-STOP-CNT (WM-BX-SAVE) = ZERO
002960             MOVE BD-STOP-NAME TO WM-FIRST-STOP (WM-BX-SAVE)
002970         END-IF
002980         MOVE BD-STOP-NAME TO WM-LAST-STOP (WM-BX-SAVE)
002990         ADD 1 TO WM-STOP-CNT (WM-BX-SAVE)
003000     END-IF
003010     READ STOPFILE
003020         AT END MOVE '10' TO WS-STOP-STATUS.
003030 240-EXIT.
003040     EXIT.
003050*    LINEAR SCAN OF WM-BUS-TABLE FOR THE CURRENT STOP'S BUS-ID;
003060*    WM-BX-SAVE COMES BACK ZERO IF NO ROW MATCHES.
003070 245-FIND-BUS-INDEX.
003080     MOVE ZERO TO WM-BX-SAVE.
003090     SET WM-BX TO 1.
003100     PERFORM 246-CHECK-ONE-BUS THRU 246-EXIT
003110         UNTIL WM-BX > WM-BUS-CNT OR WM-BX-SAVE > 0.
003120 245-EXIT.
003130     EXIT.
003140*    ONE TABLE ROW AT A TIME.
003150 246-CHECK-ONE-BUS.
003160     IF WM-BUS-ID (WM-BX) = BD-BUS-ID
003170         SET WM-BX-SAVE TO WM-BX
003180     END-IF
003190     SET WM-BX UP BY 1.
003200 246-EXIT.
003210     EXIT.
003220*    ZELLER'S CONGRUENCE, RUN ONCE FOR TODAY'S DATE (NOT PER
003230*    BUS) AND LEFT IN WD-DAY-NUM AS 1=MONDAY THROUGH 7=SUNDAY SO
003240*    IT CAN INDEX DIRECTLY INTO WM-SCHED'S SEVEN Y/N POSITIONS.
003250*    WD-DAY-NAME IS SET ALONGSIDE WD-DAY-NUM SO THE HEADER HAS
003260*    A SPELLED-OUT WEEKDAY TO PRINT RATHER THAN A BARE DIGIT.
003270 320-DERIVE-WEEKDAY.
003280     MOVE WS-TODAY-CCYY TO WD-CCYY.
003290     MOVE WS-TODAY-MM   TO WD-MM.
003300     MOVE WS-TODAY-DD   TO WD-DD.
003310*    JANUARY AND FEBRUARY ARE TREATED AS MONTHS 13/14 OF THE
003320*    PRIOR YEAR - THE STANDARD ZELLER ADJUSTMENT.
003330     IF WD-MM <= 2
003340         COMPUTE WD-M = WD-MM + 12
003350         COMPUTE WD-Y = WD-CCYY - 1
003360     ELSE
003370         MOVE WD-MM TO WD-M
003380         MOVE WD-CCYY TO WD-Y
003390     END-IF
003400     COMPUTE WD-K = WD-Y - (WD-Y / 100) * 100.
003410     COMPUTE WD-J = WD-Y / 100.
003420     COMPUTE WD-TERM1 = (13 * (WD-M + 1)) / 5.
003430     COMPUTE WD-H = WD-DD + WD-TERM1 + WD-K + (WD-K / 4) +
003440         (WD-J / 4) - (2 * WD-J).
003450     COMPUTE WD-H = WD-H - ((WD-H / 7) * 7).
003460     IF WD-H < 0
003470         ADD 7 TO WD-H
003480     END-IF.
003490*    WD-H COMES OUT 0=SATURDAY THROUGH 6=FRIDAY; THIS EVALUATE
003500*    REMAPS IT TO 1=MONDAY THROUGH 7=SUNDAY TO MATCH WM-SCHED,
003510*    AND NAMES THE DAY FOR THE HEADER IN THE SAME BREATH.
003520     EVALUATE WD-H
003530         WHEN 2 MOVE 1 TO WD-DAY-NUM  MOVE 'MONDAY' TO WD-DAY-NAME
003540         WHEN 3 MOVE 2 TO WD-DAY-NUM  MOVE 'TUESDAY' TO WD-DAY-NAME
003550         WHEN 4 MOVE 3 TO WD-DAY-NUM  MOVE 'WEDNESDAY' TO
003560             WD-DAY-NAME
003570         WHEN 5 MOVE 4 TO WD-DAY-NUM  MOVE 'THURSDAY' TO WD-DAY-NAME
003580         WHEN 6 MOVE 5 TO WD-DAY-NUM  MOVE 'FRIDAY' TO WD-DAY-NAME
003590         WHEN 0 MOVE 6 TO WD-DAY-NUM  MOVE 'SATURDAY' TO WD-DAY-NAME
003600         WHEN 1 MOVE 7 TO WD-DAY-NUM  MOVE 'SUNDAY' TO WD-DAY-NAME
003610     END-EVALUATE.
003620 320-EXIT.
003630     EXIT.
003640*    WALKS THE BUS TABLE ONCE, BEFORE ANY DETAIL LINE PRINTS, SO
003650*    360-PRINT-HEADER BELOW CAN CARRY THE RUNNING/NOT-RUNNING
003660*    TOTALS UP FRONT INSTEAD OF ONLY AT THE BOTTOM OF THE SHEET
003670*    (CR-0448).  410/425 BELOW NO LONGER RE-TALLY THESE COUNTERS
003680*    DURING THE ACTUAL PRINT PASSES - THIS IS THE ONLY PLACE
003690*    WC-RUN-CNT/WC-NOTRUN-CNT GET ADDED TO.
003700 350-TALLY-STATUS.
003710     SET WM-BX TO 1.
003720     PERFORM 355-TALLY-ONE-BUS THRU 355-EXIT
003730         UNTIL WM-BX > WM-BUS-CNT.
003740 350-EXIT.
003750     EXIT.
003760*    SAME RUNNING TEST 410/425 USE BELOW - JUST COUNTING HERE
003770*    INSTEAD OF PRINTING A LINE.
003780 355-TALLY-ONE-BUS.
003790     PERFORM 430-IS-RUNNING-TODAY THRU 430-EXIT.
003800     IF WM-ACTIVE (WM-BX) = 'Y' AND WD-RUN-FLAG = ZERO
003810         ADD 1 TO WC-RUN-CNT
003820     ELSE
003830         ADD 1 TO WC-NOTRUN-CNT
003840     END-IF
003850     SET WM-BX UP BY 1.
003860 355-EXIT.
003870     EXIT.
003880*    BUILDS AND WRITES THE ONE-TIME REPORT HEADER.  BY THE TIME
003890*    THIS RUNS THE DATE, THE WEEKDAY, AND ALL THREE BUS COUNTS
003900*    ARE ALL ALREADY KNOWN, SO THE HEADER CARRIES REAL NUMBERS
003910*    INSTEAD OF JUST THE REPORT TITLE (CR-0448).
003920 360-PRINT-HEADER.
003930     MOVE WS-TODAY-X    TO HL-DATE.
003940     MOVE WD-DAY-NAME   TO HL-WEEKDAY.
003950     MOVE WM-BUS-CNT    TO HL-TOTAL-BUS.
003960     MOVE WC-RUN-CNT    TO HL-RUN-CNT.
003970     MOVE WC-NOTRUN-CNT TO HL-NOTRUN-CNT.
003980     WRITE RF-LINE FROM WS-HDR-LINE.
003990 360-EXIT.
004000     EXIT.
004010*    PRINTS THE "RUNNING TODAY" SECTION - ACTIVE BUSES SCHEDULED
004020*    FOR TODAY'S WEEKDAY, IN BUS-TABLE (BUSFILE) ORDER.
004030 400-PRINT-RUNNING.
004040     MOVE 'RUNNING TODAY' TO SC-TEXT.
004050     WRITE RF-LINE FROM WS-SECT-LINE.
004060     SET WM-BX TO 1.
004070     PERFORM 410-PRINT-IF-RUNNING THRU 410-EXIT
004080         UNTIL WM-BX > WM-BUS-CNT.
004090 400-EXIT.
004100     EXIT.
004110*    A BUS PRINTS HERE ONLY IF IT IS FLAGGED ACTIVE AND TODAY'S
004120*    WEEKDAY COMES BACK RUNNING (WD-RUN-FLAG = ZERO).  THE COUNT
004130*    ITSELF WAS ALREADY TAKEN BY 350-TALLY-STATUS ABOVE.
004140 410-PRINT-IF-RUNNING.
004150     PERFORM 430-IS-RUNNING-TODAY THRU 430-EXIT.
004160     IF WM-ACTIVE (WM-BX) = 'Y' AND WD-RUN-FLAG = ZERO
004170         PERFORM 440-PRINT-ONE-BUS THRU 440-EXIT
004180     END-IF
004190     SET WM-BX UP BY 1.
004200 410-EXIT.
004210     EXIT.
004220*    PRINTS THE "NOT RUNNING TODAY" SECTION - THE COMPLEMENT OF
004230*    400 ABOVE, SAME TABLE WALKED A SECOND TIME.
004240 420-PRINT-NOT-RUNNING.
004250     MOVE 'NOT RUNNING TODAY' TO SC-TEXT.
004260     WRITE RF-LINE FROM WS-SECT-LINE.
004270     SET WM-BX TO 1.
004280     PERFORM 425-PRINT-IF-NOT-RUNNING THRU 425-EXIT
004290         UNTIL WM-BX > WM-BUS-CNT.
004300 420-EXIT.
004310     EXIT.
004320*    INACTIVE BUSES AND ACTIVE BUSES NOT SCHEDULED FOR TODAY BOTH
004330*    LAND HERE - EITHER CONDITION IS ENOUGH TO PRINT.  AGAIN, THE
004340*    COUNT ITSELF CAME FROM 350-TALLY-STATUS, NOT FROM HERE.
004350 425-PRINT-IF-NOT-RUNNING.
004360     PERFORM 430-IS-RUNNING-TODAY THRU 430-EXIT.
004370     IF WM-ACTIVE (WM-BX) NOT = 'Y' OR WD-RUN-FLAG NOT = ZERO
004380         PERFORM 440-PRINT-ONE-BUS THRU 440-EXIT
004390     END-IF
004400     SET WM-BX UP BY 1.
004410 425-EXIT.
004420     EXIT.
004430*    A BLANK WM-SCHED MEANS THE BUS RUNS EVERY DAY (CR-0298) -
004440*    TREATED AS RUNNING WITHOUT TESTING THE DAY LETTER AT ALL.
004450*    OTHERWISE THE SINGLE CHARACTER AT WD-DAY-NUM WITHIN WM-SCHED
004460*    IS THE ANSWER FOR TODAY.
004470 430-IS-RUNNING-TODAY.
004480     IF WM-SCHED (WM-BX) = SPACES
004490         MOVE ZERO TO WD-RUN-FLAG
004500     ELSE
004510         IF WM-SCHED (WM-BX) (WD-DAY-NUM:1) = 'Y'
004520             MOVE ZERO TO WD-RUN-FLAG
004530         ELSE
004540             MOVE 1 TO WD-RUN-FLAG
004550         END-IF
004560     END-IF.
004570 430-EXIT.
004580     EXIT.
004590*    BUILDS ONE DETAIL LINE FROM THE CURRENT TABLE ROW.  FEWER
004600*    THAN TWO STOPS MEANS THERE IS NO FIRST/LAST PAIR TO SHOW, SO
004610*    THE ROUTE COLUMN PRINTS "N/A" INSTEAD OF A HALF-BUILT STRING.
004620*    THE ROUTE ITSELF IS RENDERED "FIRSTSTOP -> LASTSTOP" PER THE
004630*    STANDARD REPORT FORMAT.
004640 440-PRINT-ONE-BUS.
004650     MOVE WM-BUS-ID (WM-BX)   TO DL-BUS-ID.
004660     MOVE WM-BUS-NAME (WM-BX) TO DL-BUS-NAME.
004670     MOVE WM-BUS-TYPE (WM-BX) TO DL-BUS-TYPE.
004680     MOVE WM-OPERATOR (WM-BX) TO DL-OPERATOR.
004690     MOVE WM-CAPACITY (WM-BX) TO DL-CAPACITY.
004700     MOVE WM-SCHED (WM-BX)    TO DL-SCHED.
004710     IF WM-STOP-CNT (WM-BX) < 2
004720         MOVE 'N/A' TO DL-ROUTE
004730     ELSE
004740         STRING WM-FIRST-STOP (WM-BX) DELIMITED BY SPACE
004750                ' -> ' DELIMITED BY SIZE
004760                WM-LAST-STOP (WM-BX) DELIMITED BY SPACE
004770                INTO DL-ROUTE
004780     END-IF.
004790 440-EXIT.
004800     EXIT.
004810*    TWO LINES - HOW MANY BUSES RAN TODAY, HOW MANY DIDN'T.  BOTH
004820*    NUMBERS ALREADY APPEAR ON THE HEADER ABOVE; THESE STAY HERE
004830*    TOO SINCE THE DISPATCH DESK HAS ALWAYS READ THE BOTTOM OF
004840*    THE SHEET FOR THE RUN TOTALS.
004850 500-PRINT-SUMMARY.
004860     MOVE 'BUSES RUNNING TODAY' TO RS-TEXT.
004870     MOVE WC-RUN-CNT TO RS-COUNT.
004880     WRITE RF-LINE FROM WS-SUMMARY-LINE.
004890     MOVE 'BUSES NOT RUNNING TODAY' TO RS-TEXT.
004900     MOVE WC-NOTRUN-CNT TO RS-COUNT.
004910     WRITE RF-LINE FROM WS-SUMMARY-LINE.
004920 500-EXIT.
004930     EXIT.
004940 900-CLOSE-FILES.
004950     CLOSE BUSFILE.
004960     CLOSE STOPFILE.
004970     CLOSE RPTFILE.
004980 900-EXIT.
004990     EXIT.
