000100******************************************************************
000200*                                                                *
000300*   BUSREC   -  BUS MASTER RECORD  (FILE = BUSFILE)               *
000400*                                                                *
000500*   ONE ENTRY PER BUS IN THE FLEET.  LINE SEQUENTIAL, 80 BYTES.   *
000600*   CHILD DETAIL (STOPS) CARRIED ON STOPFILE, KEYED BY BS-BUS-ID. *
000700*                                                                *
000800*   SS 03/11/98  ORIGINAL LAYOUT                                 *
000900*   RM 08/22/99  ADDED BR-SCHED-DAYS FOR WEEKLY OPERATING DAYS   *
001000******************************************************************
001100     05  BR-BUS-ID                       PIC 9(05).
001200     05  BR-BUS-NAME                      PIC X(20).
001300     05  BR-BUS-TYPE                      PIC X(10).
001400     05  BR-OPERATOR-NAME                 PIC X(20).
001500     05  BR-CAPACITY                      PIC 9(03).
001600     05  BR-ACTIVE-FLAG                   PIC X(01).
001700         88  BR-BUS-ACTIVE                VALUE 'Y'.
001800     05  BR-SCHED-DAYS                    PIC X(07).
001900     05  FILLER                           PIC X(14).
